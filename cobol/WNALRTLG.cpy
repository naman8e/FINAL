000100********************************************************************
000200*                                                                  *
000300*    WNALRTLG  --  OPERATOR ALERT LOG RECORD                       *
000400*                                                                  *
000500*    ONE LINE PER THRESHOLD VIOLATION, PER OPERATOR NOTIFIED.      *
000600*    THERE IS NO MAIL/SMS GATEWAY IN THIS BUILD -- THE WRITTEN     *
000700*    LOG RECORD IS THE NOTIFICATION.                               *
000800*                                                                  *
000900*    Vers. | Datum      | von  | Kommentar                        *
001000*    ------|------------|------|----------------------------------*
001100*    A.00  | 2007-04-18 | rjf  | Neuerstellung fuer WN-Serie      *
001200*                                                                  *
001300********************************************************************
001400 01  AL-ALERT-RECORD.
001500     05  AL-TIMESTAMP                PIC X(19).
001600     05  AL-SENSOR-CODE               PIC X(08).
001700     05  AL-NETWORK-CODE              PIC X(06).
001800     05  AL-OPERATOR-EMAIL            PIC X(100).
001900     05  FILLER                       PIC X(27).
