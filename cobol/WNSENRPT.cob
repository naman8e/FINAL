000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. WNSENRPT.
000300 AUTHOR. B CHEVIREDDY.
000400 INSTALLATION. WEATHER NETWORK DATA CENTER - BATCH SECTION.
000500 DATE-WRITTEN. 03/1988.
000600 DATE-COMPILED.
000700 SECURITY. THIS LISTING IS CLASSIFIED INTERNAL USE ONLY.
000800********************************************************************
000900*                                                                  *
001000*A    ABSTRACT..                                                   *
001100*  SENSOROPERATIONSIMPL.GETSENSORREPORT FILEPASS.  ONE CARD IN     *
001200*  SENSOR-REQUEST PER REPORT WANTED.  FOR EACH CARD THE SENSOR     *
001300*  MASTER IS PROBED, THE MEASUREMENT STORE IS SORTED AND FILTERED  *
001400*  TO THE SENSOR/WINDOW REQUESTED, SAMPLE STATISTICS AND AN        *
001500*  OUTLIER-VALUE HISTOGRAM ARE COMPUTED, AND ONE SENSOR-REPORT-OUT *
001600*  RECORD IS WRITTEN.                                              *
001700*                                                                  *
001800*J    JCL..                                                        *
001900*                                                                  *
002000* //WNSENRPT EXEC PGM=WNSENRPT                                     *
002100* //SYSPDUMP DD SYSOUT=U,HOLD=YES                                  *
002200* //SYSOUT   DD SYSOUT=*                                          *
002300* //SENSREQ  DD DSN=WN.DAILY.SENSOR.REQUEST.CARDS,DISP=SHR         *
002400* //SENSMAST DD DSN=WN.MASTER.SENSOR,DISP=SHR                      *
002500* //MEASTORE DD DSN=WN.MASTER.MEASUREMENT.STORE,DISP=SHR           *
002600* //SORTWK01 DD UNIT=SYSDA,SPACE=(CYL,(10,5))                      *
002700* //SENSRPT  DD DSN=WN.DAILY.SENSOR.REPORT.OUTPUT,                 *
002800* //            DISP=(,CATLG,CATLG),                              *
002900* //            UNIT=USER,                                        *
003000* //            SPACE=(CYL,(20,10),RLSE)                          *
003100* //SYSIPT   DD DUMMY                                              *
003200*                                                                  *
003300*P    ENTRY PARAMETERS..                                           *
003400*     NONE.                                                        *
003500*                                                                  *
003600*E    ERRORS DETECTED BY THIS ELEMENT..                            *
003700*     I/O ERROR ON FILES.  A REQUEST CARD FOR A SENSOR CODE NOT ON *
003800*     THE MASTER IS SKIPPED AND COUNTED, NOT ABENDED.              *
003900*                                                                  *
004000*C    ELEMENTS INVOKED BY THIS ELEMENT..                          *
004100*     NONE -- ALL LOGIC IS RESIDENT IN THIS ELEMENT AND THE        *
004200*     COPIED WNVALIDT UTILITY PARAGRAPHS.                          *
004300*                                                                  *
004400*U    USER CONSTANTS AND TABLES REFERENCED..                       *
004500*     WNRECMAX -- TABLE LIMITS AND EPSILON CONSTANT.                *
004600*                                                                  *
004700*    Vers. | Datum      | von  | Kommentar                        *
004800*    ------|------------|------|----------------------------------*
004900*    A.00  | 1988-03-14 | bc   | Neuerstellung                    *
005000*    A.01  | 1992-10-22 | rjf  | OUTLIER-COUNT added to output rec*
005100*    A.02  | 1998-12-29 | rjf  | Y2K - TIMESTAMP FIELDS ARE FULL   *
005200*                               4-DIGIT YEAR, NO WINDOW NEEDED    *
005300*    A.03  | 2004-07-08 | mwt  | REQUEST 41050 - HISTOGRAM USES    *
005400*                               NON-OUTLIER MIN/MAX, NOT OVERALL  *
005500*    A.04  | 2010-02-17 | kjh  | REQUEST 52203 - SQRT ROUTINE      *
005600*                               REWRITTEN, OLD ONE LOOPED ON 0    *
005700********************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-3090.
006100 OBJECT-COMPUTER. IBM-3090.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400     CLASS WN-NUMERIC-CLASS IS '0' THRU '9'
006500     UPSI-0 ON STATUS IS WN-RERUN-SWITCH.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT SENSOR-REQUEST ASSIGN TO SENSREQ
006900         ORGANIZATION IS SEQUENTIAL
007000         FILE STATUS IS WN-SENSREQ-STATUS.
007100     SELECT SENSOR-MASTER ASSIGN TO SENSMAST
007200         ORGANIZATION IS SEQUENTIAL
007300         FILE STATUS IS WN-SENSMAST-STATUS.
007400     SELECT MEASUREMENT-STORE ASSIGN TO MEASTORE
007500         ORGANIZATION IS SEQUENTIAL
007600         FILE STATUS IS WN-MEASTORE-STATUS.
007700     SELECT WN-SORT-FILE ASSIGN TO SORTWK01.
007800     SELECT SENSOR-REPORT-OUT ASSIGN TO SENSRPT
007900         ORGANIZATION IS SEQUENTIAL
008000         FILE STATUS IS WN-SENSRPT-STATUS.
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  SENSOR-REQUEST
008400     RECORDING MODE IS F
008500     BLOCK CONTAINS 0 RECORDS.
008600 01  SENSOR-REQUEST-REC.
008700     05  RQ-SENSOR-CODE              PIC X(08).
008800     05  RQ-START-DATE                PIC X(19).
008900     05  RQ-END-DATE                  PIC X(19).
009000     05  FILLER                       PIC X(34).
009100 FD  SENSOR-MASTER
009200     RECORDING MODE IS F
009300     BLOCK CONTAINS 0 RECORDS.
009400 01  SENSOR-MASTER-REC           PIC X(286).
009500 FD  MEASUREMENT-STORE
009600     RECORDING MODE IS F
009700     BLOCK CONTAINS 0 RECORDS.
009800 01  MEASUREMENT-STORE-REC       PIC X(60).
009900 FD  SENSOR-REPORT-OUT
010000     RECORDING MODE IS F
010100     BLOCK CONTAINS 0 RECORDS.
010200 01  SENSOR-REPORT-OUT-REC       PIC X(400).
010300 EJECT
010400 WORKING-STORAGE SECTION.
010500 01  FILLER                      PIC X(32)
010600     VALUE 'WNSENRPT WORKING STORAGE BEGINS'.
010700* STAND-ALONE SCRATCH ITEM -- NOT PART OF ANY RECORD OR WORK
010800* GROUP BELOW, SO CARRIED AT THE 77 LEVEL PER SHOP PRACTICE.
010900 77  WS-SUB                      PIC S9(8) COMP VALUE +0.
011000********************************************************************
011100*    SHARED DATA AREAS                                            *
011200********************************************************************
011300 COPY WNRECMAX.
011400 EJECT
011500 COPY WNMEASUR.
011600 EJECT
011700 COPY WNSENTAB.
011800 EJECT
011900 COPY WNSENOUT.
012000 EJECT
012100********************************************************************
012200*    READ ONLY CONSTANTS                                          *
012300********************************************************************
012400 01  READ-ONLY-WORK-AREA.
012500     05  HWORD                   COMP PIC S9(04) VALUE +7.
012600     05  WS-DUMMY                PIC X VALUE SPACE.
012700     05  BINARY1                 COMP PIC S9(04) VALUE +1.
012800     05  MSG01-IO-ERROR          PIC X(19)
012900                                 VALUE 'I/O ERROR ON FILE -'.
013000* SWITCHES AREA
013100     05  WN-SENSREQ-EOF-IND      PIC X(01).
013200         88  WN-SENSREQ-EOF       VALUE 'Y'.
013300     05  WN-SENSOR-FOUND-IND     PIC X(01).
013400         88  WN-SENSOR-WAS-FOUND  VALUE 'Y'.
013500         88  WN-SENSOR-NOT-FOUND  VALUE 'N'.
013600     05  WN-CARD-VALID-IND       PIC X(01).
013700         88  WN-CARD-IS-VALID     VALUE 'Y'.
013800         88  WN-CARD-IS-INVALID   VALUE 'N'.
013900     05  WN-SORT-EOF-IND         PIC X(01).
014000         88  WN-SORT-AT-EOF       VALUE 'Y'.
014100     05  WN-OUTLIER-IND          PIC X(01).
014200         88  WN-VALUE-IS-OUTLIER  VALUE 'Y'.
014300         88  WN-VALUE-NOT-OUTLIER VALUE 'N'.
014400     05  WN-FIRST-NONOUT-IND     PIC X(01).
014500         88  WN-FIRST-NONOUT-SEEN VALUE 'Y'.
014600* I-O READ ONLY DATA
014700     05  WN-SENSREQ-STATUS       PIC X(02).
014800         88  WN-SENSREQ-AT-EOF    VALUE '10'.
014900     05  WN-SENSMAST-STATUS      PIC X(02).
015000         88  WN-SENSMAST-AT-EOF   VALUE '10'.
015100     05  WN-MEASTORE-STATUS      PIC X(02).
015200         88  WN-MEASTORE-AT-EOF   VALUE '10'.
015300     05  WN-SENSRPT-STATUS       PIC X(02).
015400     05  FILLER                  PIC X(04).
015500 EJECT
015600********************************************************************
015700*                V A R I A B L E   D A T A   A R E A S             *
015800********************************************************************
015900 01  VARIABLE-WORK-AREA.
016000     05  WS-BUCKET-SUB            PIC S9(8) COMP VALUE +0.
016100     05  WS-N                     PIC S9(9) COMP-3 VALUE +0.
016200     05  WS-SUM-VALUE             PIC S9(11)V9(4) COMP-3 VALUE +0.
016300     05  WS-MEAN                  PIC S9(06)V9(04) COMP-3 VALUE +0.
016400     05  WS-SUMSQ-DIFF            PIC S9(13)V9(4) COMP-3 VALUE +0.
016500     05  WS-VARIANCE              PIC S9(06)V9(04) COMP-3 VALUE +0.
016600     05  WS-STD-DEV               PIC S9(06)V9(04) COMP-3 VALUE +0.
016700     05  WS-MIN-VALUE             PIC S9(06)V9(04) COMP-3 VALUE +0.
016800     05  WS-MAX-VALUE             PIC S9(06)V9(04) COMP-3 VALUE +0.
016900     05  WS-OUT-MIN-VALUE         PIC S9(06)V9(04) COMP-3 VALUE +0.
017000     05  WS-OUT-MAX-VALUE         PIC S9(06)V9(04) COMP-3 VALUE +0.
017100     05  WS-OUTLIER-COUNT         PIC S9(9) COMP-3 VALUE +0.
017200     05  WS-DIFF                  PIC S9(06)V9(04) COMP-3 VALUE +0.
017300     05  WS-ABS-DIFF              PIC S9(06)V9(04) COMP-3 VALUE +0.
017400     05  WS-TWO-STD-DEV           PIC S9(07)V9(04) COMP-3 VALUE +0.
017500     05  WS-BUCKET-WIDTH          PIC S9(06)V9(04) COMP-3 VALUE +0.
017600     05  WS-BUCKET-LOW            PIC S9(06)V9(04) COMP-3 VALUE +0.
017700     05  WS-BUCKET-HIGH           PIC S9(06)V9(04) COMP-3 VALUE +0.
017800     05  WS-BUCKET-NUMER          PIC S9(11)V9(4) COMP-3 VALUE +0.
017900     05  WS-BUCKET-REM            PIC S9(06)V9(04) COMP-3 VALUE +0.
018000* COUNTERS
018100     05  WS-WORK-COUNTERS.
018200         10  WS-CARDS-READ-CNTR   PIC S9(9) COMP-3 VALUE ZERO.
018300         10  WS-RPTS-WRITTEN-CNTR PIC S9(9) COMP-3 VALUE ZERO.
018400         10  WS-CARDS-REJ-CNTR    PIC S9(9) COMP-3 VALUE ZERO.
018500     05  FILLER                   PIC X(04).
018600 EJECT
018700*-------------------------------------------------------------------*
018800*    SQUARE-ROOT WORK AREA -- THIS SHOP'S COMPILER PREDATES THE    *
018900*    SQRT INTRINSIC SO 2330-COMPUTE-STD-DEV APPROXIMATES IT BY      *
019000*    NEWTON'S METHOD, A FIXED 25 ITERATIONS, STARTING THE GUESS     *
019100*    AT HALF THE VARIANCE.                                         *
019200*-------------------------------------------------------------------*
019300 01  SQRT-WORK-AREA.
019400     05  WS-SQRT-RADICAND         PIC S9(13)V9(4) COMP-3 VALUE +0.
019500     05  WS-SQRT-GUESS             PIC S9(07)V9(4) COMP-3 VALUE +0.
019600     05  WS-SQRT-NEXT-GUESS        PIC S9(07)V9(4) COMP-3 VALUE +0.
019700     05  WS-SQRT-ITER              PIC S9(4) COMP VALUE +0.
019800     05  FILLER                    PIC X(04).
019900 EJECT
020000********************************************************************
020100*    SENSOR-REPORT WORK RECORD -- POPULATED BY 2300/2400/2500,     *
020200*    MOVED OUT TO SR-RECORD (WNSENOUT) AT WRITE TIME.               *
020300********************************************************************
020400 01  WN-REQUEST-WORK-AREA.
020500     05  WS-REQ-SENSOR-CODE        PIC X(08).
020600     05  WS-REQ-CODE-CHARS REDEFINES WS-REQ-SENSOR-CODE.
020700         10  WS-REQ-CODE-PREFIX     PIC X(02).
020800         10  WS-REQ-CODE-DIGITS     PIC X(06).
020900     05  WS-REQ-START-DATE          PIC X(19).
021000     05  WS-REQ-END-DATE            PIC X(19).
021100     05  FILLER                    PIC X(04).
021200 EJECT
021300********************************************************************
021400*    VALIDATION WORK AREA -- SEE WNRECMAX AND WNVALIDT.            *
021500********************************************************************
021600 01  FILLER                      PIC X(32)
021700     VALUE 'WNSENRPT WORKING STORAGE ENDS   '.
021800 EJECT
021900 LINKAGE SECTION.
022000 EJECT
022100 PROCEDURE DIVISION.
022200********************************************************************
022300*                        MAINLINE LOGIC                           *
022400********************************************************************
022500 2000-CONTROL-PROCESS.
022600     PERFORM 2010-INITIALIZATION
022700         THRU 2010-EXIT.
022800     PERFORM 2050-LOAD-SENSOR-TABLE
022900         THRU 2050-EXIT.
023000     PERFORM 2060-SORT-MEASUREMENTS
023100         THRU 2060-EXIT.
023200     PERFORM 2100-READ-REQUEST-CARD
023300         THRU 2100-EXIT.
023400     PERFORM 2200-MAIN-PROCESS
023500         THRU 2200-EXIT
023600         UNTIL WN-SENSREQ-EOF.
023700     PERFORM 2900-CLOSE-FILES
023800         THRU 2900-EXIT.
023900     GOBACK.
024000 EJECT
024100********************************************************************
024200*                  INITIALIZATION PARAGRAPHS                      *
024300********************************************************************
024400 2010-INITIALIZATION.
024500     INITIALIZE VARIABLE-WORK-AREA.
024600     INITIALIZE WS-WORK-COUNTERS.
024700     SET WN-SENSREQ-EOF-IND   TO 'N'.
024800     PERFORM 2020-OPEN-FILES
024900         THRU 2020-EXIT.
025000 2010-EXIT.
025100     EXIT.
025200
025300 2020-OPEN-FILES.
025400     OPEN INPUT  SENSOR-REQUEST.
025500     IF WN-SENSREQ-STATUS NOT = '00'
025600         DISPLAY MSG01-IO-ERROR ' SENSREQ  ' WN-SENSREQ-STATUS
025700         GO TO EOJ99-ABEND
025800     END-IF.
025900     OPEN INPUT  SENSOR-MASTER.
026000     IF WN-SENSMAST-STATUS NOT = '00'
026100         DISPLAY MSG01-IO-ERROR ' SENSMAST ' WN-SENSMAST-STATUS
026200         GO TO EOJ99-ABEND
026300     END-IF.
026400* MEASUREMENT-STORE IS OPENED AND CLOSED INSIDE THE SORT INPUT
026500* PROCEDURE (2061) BELOW -- NOT HERE.
026600     OPEN OUTPUT SENSOR-REPORT-OUT.
026700     IF WN-SENSRPT-STATUS NOT = '00'
026800         DISPLAY MSG01-IO-ERROR ' SENSRPT  ' WN-SENSRPT-STATUS
026900         GO TO EOJ99-ABEND
027000     END-IF.
027100 2020-EXIT.
027200     EXIT.
027300 EJECT
027400********************************************************************
027500*    2050 LOADS SENSOR-MASTER INTO WN-SENSOR-TABLE, ASCENDING ON   *
027600*    ST-CODE, FOR SEARCH ALL BELOW (BATCH FLOW STEP 4A).           *
027700********************************************************************
027800 2050-LOAD-SENSOR-TABLE.
027900     MOVE ZERO TO ST-ENTRY-COUNT.
028000     PERFORM 2051-READ-SENSOR-MASTER
028100         THRU 2051-EXIT
028200         UNTIL WN-SENSMAST-AT-EOF.
028300 2050-EXIT.
028400     EXIT.
028500
028600 2051-READ-SENSOR-MASTER.
028700     READ SENSOR-MASTER
028800         AT END
028900             SET WN-SENSMAST-AT-EOF TO TRUE
029000     END-READ.
029100     IF NOT WN-SENSMAST-AT-EOF
029200         MOVE SENSOR-MASTER-REC TO SN-SENSOR-RECORD
029300         ADD 1 TO ST-ENTRY-COUNT
029400         MOVE SN-CODE             TO ST-CODE (ST-ENTRY-COUNT)
029500         MOVE SN-NAME             TO ST-NAME (ST-ENTRY-COUNT)
029600         MOVE SN-GATEWAY-CODE     TO ST-GATEWAY-CODE
029700                                     (ST-ENTRY-COUNT)
029800         MOVE SN-THRESHOLD-PRESENT TO ST-THRESHOLD-PRESENT
029900                                     (ST-ENTRY-COUNT)
030000     END-IF.
030100 2051-EXIT.
030200     EXIT.
030300 EJECT
030400********************************************************************
030500*    2060 RUNS THE MEASUREMENT-STORE THROUGH A TIMESTAMP-ASCENDING *
030600*    SORT PASS AND LOADS THE RESULT INTO WN-MEASUREMENT-TABLE.      *
030700*    NO ISAM ON THIS BUILD SO EVERY REPORT REPEATS THIS PASS        *
030800*    RATHER THAN KEEPING A PERMANENT SORTED MASTER.                *
030900********************************************************************
031000 2060-SORT-MEASUREMENTS.
031100     MOVE ZERO TO MT-ENTRY-COUNT.
031200     SORT WN-SORT-FILE
031300         ON ASCENDING KEY SRT-TIMESTAMP
031400         INPUT PROCEDURE IS 2061-RELEASE-MEASUREMENTS
031500         OUTPUT PROCEDURE IS 2063-RETURN-MEASUREMENTS.
031600 2060-EXIT.
031700     EXIT.
031800
031900 2061-RELEASE-MEASUREMENTS.
032000     OPEN INPUT MEASUREMENT-STORE.
032100     PERFORM 2062-RELEASE-ONE-RECORD
032200         THRU 2062-EXIT
032300         UNTIL WN-MEASTORE-AT-EOF.
032400     CLOSE MEASUREMENT-STORE.
032500
032600 2062-RELEASE-ONE-RECORD.
032700     READ MEASUREMENT-STORE
032800         AT END
032900             SET WN-MEASTORE-AT-EOF TO TRUE
033000     END-READ.
033100     IF NOT WN-MEASTORE-AT-EOF
033200         MOVE MEASUREMENT-STORE-REC TO MS-MEASUREMENT-RECORD
033300         MOVE MS-TIMESTAMP        TO SRT-TIMESTAMP
033400         MOVE MS-NETWORK-CODE     TO SRT-NETWORK-CODE
033500         MOVE MS-GATEWAY-CODE     TO SRT-GATEWAY-CODE
033600         MOVE MS-SENSOR-CODE      TO SRT-SENSOR-CODE
033700         MOVE MS-VALUE            TO SRT-VALUE
033800         RELEASE WN-SORT-RECORD
033900     END-IF.
034000 2062-EXIT.
034100     EXIT.
034200
034300 2063-RETURN-MEASUREMENTS.
034400     SET WN-SORT-AT-EOF TO FALSE.
034500     PERFORM 2064-RETURN-ONE-RECORD
034600         THRU 2064-EXIT
034700         UNTIL WN-SORT-AT-EOF.
034800
034900 2064-RETURN-ONE-RECORD.
035000     RETURN WN-SORT-FILE
035100         AT END
035200             SET WN-SORT-AT-EOF TO TRUE
035300     END-RETURN.
035400     IF NOT WN-SORT-AT-EOF
035500         ADD 1 TO MT-ENTRY-COUNT
035600         MOVE SRT-TIMESTAMP       TO MT-TIMESTAMP (MT-ENTRY-COUNT)
035700         MOVE SRT-NETWORK-CODE    TO MT-NETWORK-CODE
035800                                     (MT-ENTRY-COUNT)
035900         MOVE SRT-GATEWAY-CODE    TO MT-GATEWAY-CODE
036000                                     (MT-ENTRY-COUNT)
036100         MOVE SRT-SENSOR-CODE     TO MT-SENSOR-CODE
036200                                     (MT-ENTRY-COUNT)
036300         MOVE SRT-VALUE           TO MT-VALUE (MT-ENTRY-COUNT)
036400     END-IF.
036500 2064-EXIT.
036600     EXIT.
036700 EJECT
036800********************************************************************
036900*                   REQUEST-CARD DRIVER LOOP                      *
037000********************************************************************
037100 2100-READ-REQUEST-CARD.
037200     READ SENSOR-REQUEST
037300         AT END
037400             SET WN-SENSREQ-EOF TO TRUE
037500     END-READ.
037600     IF NOT WN-SENSREQ-EOF
037700         ADD 1 TO WS-CARDS-READ-CNTR
037800         MOVE RQ-SENSOR-CODE     TO WS-REQ-SENSOR-CODE
037900         MOVE RQ-START-DATE      TO WS-REQ-START-DATE
038000         MOVE RQ-END-DATE        TO WS-REQ-END-DATE
038100     END-IF.
038200 2100-EXIT.
038300     EXIT.
038400 EJECT
038500********************************************************************
038600*    2200 VALIDATES ONE REQUEST CARD, LOOKS THE SENSOR UP, AND     *
038700*    DRIVES THE STATISTICS/HISTOGRAM/WRITE CHAIN WHEN IT IS GOOD.  *
038800*    A CARD THAT FAILS VALIDATION OR WHOSE CODE IS NOT ON THE      *
038900*    MASTER IS SKIPPED, NOT ABENDED (BUSINESS RULES - CODE FORMAT  *
039000*    VALIDATION).                                                 *
039100********************************************************************
039200 2200-MAIN-PROCESS.
039300     PERFORM 2210-VALIDATE-REQUEST-CARD
039400         THRU 2210-EXIT.
039500     IF WN-CARD-IS-VALID
039600         PERFORM 2220-LOOKUP-SENSOR
039700             THRU 2220-EXIT
039800         IF WN-SENSOR-WAS-FOUND
039900             PERFORM 2300-FILTER-AND-COMPUTE
040000                 THRU 2300-EXIT
040100             PERFORM 2600-WRITE-SENSOR-REPORT
040200                 THRU 2600-EXIT
040300             ADD 1 TO WS-RPTS-WRITTEN-CNTR
040400         ELSE
040500             DISPLAY 'SENSOR NOT ON FILE - SKIPPED: '
040600                     WS-REQ-SENSOR-CODE
040700             ADD 1 TO WS-CARDS-REJ-CNTR
040800         END-IF
040900     ELSE
041000         DISPLAY 'REQUEST CARD FAILED VALIDATION - SKIPPED: '
041100                 WS-REQ-SENSOR-CODE
041200         ADD 1 TO WS-CARDS-REJ-CNTR
041300     END-IF.
041400     PERFORM 2100-READ-REQUEST-CARD
041500         THRU 2100-EXIT.
041600 2200-EXIT.
041700     EXIT.
041800
041900 2210-VALIDATE-REQUEST-CARD.
042000     SET WN-CARD-IS-VALID TO TRUE.
042100     MOVE SPACES              TO WN-CHECK-FIELD.
042200     MOVE WS-REQ-SENSOR-CODE  TO WN-CHECK-FIELD (1:8).
042300     PERFORM 9120-VALIDATE-SENSOR-CODE
042400         THRU 9120-EXIT.
042500     IF WN-FIELD-IS-INVALID
042600         SET WN-CARD-IS-INVALID TO TRUE
042700         GO TO 2210-EXIT
042800     END-IF.
042900     MOVE WS-REQ-START-DATE   TO WN-CHECK-START.
043000     MOVE WS-REQ-END-DATE     TO WN-CHECK-END.
043100     PERFORM 9140-VALIDATE-INTERVAL
043200         THRU 9140-EXIT.
043300     IF WN-FIELD-IS-INVALID
043400         SET WN-CARD-IS-INVALID TO TRUE
043500     END-IF.
043600 2210-EXIT.
043700     EXIT.
043800
043900 2220-LOOKUP-SENSOR.
044000     SET WN-SENSOR-NOT-FOUND TO TRUE.
044100     SET ST-IDX TO 1.
044200     SEARCH ALL ST-ENTRY
044300         AT END
044400             SET WN-SENSOR-NOT-FOUND TO TRUE
044500         WHEN ST-CODE (ST-IDX) = WS-REQ-SENSOR-CODE
044600             SET WN-SENSOR-WAS-FOUND TO TRUE
044700     END-SEARCH.
044800 2220-EXIT.
044900     EXIT.
045000 EJECT
045100********************************************************************
045200*    2300 FILTERS THE SORTED MEASUREMENT TABLE TO THE REQUESTED    *
045300*    SENSOR AND WINDOW, THEN RUNS STATISTICS/OUTLIERS/HISTOGRAM    *
045400*    OVER THE FILTERED SLICE (BATCH FLOW STEP 2).                  *
045500********************************************************************
045600 2300-FILTER-AND-COMPUTE.
045700     PERFORM 2310-ACCUMULATE-SUMS
045800         THRU 2310-EXIT.
045900     PERFORM 2320-COMPUTE-MEAN
046000         THRU 2320-EXIT.
046100     PERFORM 2330-ACCUMULATE-SUMSQ
046200         THRU 2330-EXIT.
046300     PERFORM 2340-COMPUTE-VARIANCE
046400         THRU 2340-EXIT.
046500     PERFORM 2350-COMPUTE-STD-DEV
046600         THRU 2350-EXIT.
046700     PERFORM 2400-FLAG-OUTLIERS
046800         THRU 2400-EXIT.
046900     PERFORM 2500-BUILD-HISTOGRAM
047000         THRU 2500-EXIT.
047100 2300-EXIT.
047200     EXIT.
047300 EJECT
047400********************************************************************
047500*    2310 WALKS THE WHOLE SORTED TABLE ONCE, PICKING OUT ONLY THE  *
047600*    ROWS FOR THE REQUESTED SENSOR INSIDE THE REQUESTED WINDOW --  *
047700*    THE TABLE IS ALREADY TIMESTAMP-ASCENDING SO THE FIRST/LAST    *
047800*    HIT BOUND THE WINDOW, NO SEPARATE SORT PER REQUEST IS NEEDED. *
047900********************************************************************
048000 2310-ACCUMULATE-SUMS.
048100     MOVE ZERO TO WS-N.
048200     MOVE ZERO TO WS-SUM-VALUE.
048300     MOVE ZERO TO WS-MIN-VALUE.
048400     MOVE ZERO TO WS-MAX-VALUE.
048500     PERFORM 2311-TEST-ONE-ENTRY
048600         VARYING WS-SUB FROM 1 BY 1
048700         UNTIL WS-SUB > MT-ENTRY-COUNT.
048800 2310-EXIT.
048900     EXIT.
049000
049100 2311-TEST-ONE-ENTRY.
049200     IF MT-SENSOR-CODE (WS-SUB) NOT = WS-REQ-SENSOR-CODE
049300         GO TO 2311-EXIT
049400     END-IF.
049500     IF MT-TIMESTAMP (WS-SUB) < WS-REQ-START-DATE
049600         GO TO 2311-EXIT
049700     END-IF.
049800     IF WS-REQ-END-DATE NOT = SPACES
049900         IF MT-TIMESTAMP (WS-SUB) > WS-REQ-END-DATE
050000             GO TO 2311-EXIT
050100         END-IF
050200     END-IF.
050300     ADD 1 TO WS-N.
050400     ADD MT-VALUE (WS-SUB) TO WS-SUM-VALUE.
050500     IF WS-N = 1
050600         MOVE MT-VALUE (WS-SUB) TO WS-MIN-VALUE
050700         MOVE MT-VALUE (WS-SUB) TO WS-MAX-VALUE
050800     ELSE
050900         IF MT-VALUE (WS-SUB) < WS-MIN-VALUE
051000             MOVE MT-VALUE (WS-SUB) TO WS-MIN-VALUE
051100         END-IF
051200         IF MT-VALUE (WS-SUB) > WS-MAX-VALUE
051300             MOVE MT-VALUE (WS-SUB) TO WS-MAX-VALUE
051400         END-IF
051500     END-IF.
051600 2311-EXIT.
051700     EXIT.
051800 EJECT
051900********************************************************************
052000*    2320 - MEAN (BUSINESS RULES - SENSOR STATISTICS).             *
052100********************************************************************
052200 2320-COMPUTE-MEAN.
052300     IF WS-N = 0
052400         MOVE ZERO TO WS-MEAN
052500         GO TO 2320-EXIT
052600     END-IF.
052700     COMPUTE WS-MEAN ROUNDED = WS-SUM-VALUE / WS-N.
052800 2320-EXIT.
052900     EXIT.
053000 EJECT
053100********************************************************************
053200*    2330 - SUM OF SQUARED DEVIATIONS, SECOND PASS OVER THE SAME   *
053300*    FILTERED SLICE NOW THAT THE MEAN IS KNOWN.                    *
053400********************************************************************
053500 2330-ACCUMULATE-SUMSQ.
053600     MOVE ZERO TO WS-SUMSQ-DIFF.
053700     IF WS-N = 0
053800         GO TO 2330-EXIT
053900     END-IF.
054000     PERFORM 2331-ADD-ONE-SQ-DIFF
054100         VARYING WS-SUB FROM 1 BY 1
054200         UNTIL WS-SUB > MT-ENTRY-COUNT.
054300 2330-EXIT.
054400     EXIT.
054500
054600 2331-ADD-ONE-SQ-DIFF.
054700     IF MT-SENSOR-CODE (WS-SUB) NOT = WS-REQ-SENSOR-CODE
054800         GO TO 2331-EXIT
054900     END-IF.
055000     IF MT-TIMESTAMP (WS-SUB) < WS-REQ-START-DATE
055100         GO TO 2331-EXIT
055200     END-IF.
055300     IF WS-REQ-END-DATE NOT = SPACES
055400         IF MT-TIMESTAMP (WS-SUB) > WS-REQ-END-DATE
055500             GO TO 2331-EXIT
055600         END-IF
055700     END-IF.
055800     COMPUTE WS-DIFF ROUNDED = MT-VALUE (WS-SUB) - WS-MEAN.
055900     COMPUTE WS-SUMSQ-DIFF ROUNDED =
056000         WS-SUMSQ-DIFF + (WS-DIFF * WS-DIFF).
056100 2331-EXIT.
056200     EXIT.
056300 EJECT
056400********************************************************************
056500*    2340 - SAMPLE VARIANCE, N-1 DENOMINATOR, ZERO WHEN N < 2       *
056600*    (BUSINESS RULES - SENSOR STATISTICS).                        *
056700********************************************************************
056800 2340-COMPUTE-VARIANCE.
056900     IF WS-N < 2
057000         MOVE ZERO TO WS-VARIANCE
057100         GO TO 2340-EXIT
057200     END-IF.
057300     COMPUTE WS-VARIANCE ROUNDED =
057400         WS-SUMSQ-DIFF / (WS-N - 1).
057500 2340-EXIT.
057600     EXIT.
057700 EJECT
057800********************************************************************
057900*    2350 - STANDARD DEVIATION.  FUNCTION SQRT DOES NOT EXIST ON   *
058000*    THIS COMPILER SO 2351 APPROXIMATES IT ITERATIVELY.            *
058100********************************************************************
058200 2350-COMPUTE-STD-DEV.
058300     IF WS-VARIANCE = ZERO
058400         MOVE ZERO TO WS-STD-DEV
058500         GO TO 2350-EXIT
058600     END-IF.
058700     MOVE WS-VARIANCE TO WS-SQRT-RADICAND.
058800     PERFORM 2351-NEWTON-SQUARE-ROOT
058900         THRU 2351-EXIT.
059000     MOVE WS-SQRT-GUESS TO WS-STD-DEV.
059100 2350-EXIT.
059200     EXIT.
059300
059400 2351-NEWTON-SQUARE-ROOT.
059500     COMPUTE WS-SQRT-GUESS ROUNDED = WS-SQRT-RADICAND / 2.
059600     MOVE ZERO TO WS-SQRT-ITER.
059700     PERFORM 2352-ONE-ITERATION
059800         THRU 2352-EXIT
059900         UNTIL WS-SQRT-ITER > 25.
060000 2351-EXIT.
060100     EXIT.
060200
060300 2352-ONE-ITERATION.
060400     ADD 1 TO WS-SQRT-ITER.
060500     COMPUTE WS-SQRT-NEXT-GUESS ROUNDED =
060600         (WS-SQRT-GUESS + (WS-SQRT-RADICAND / WS-SQRT-GUESS)) / 2.
060700     MOVE WS-SQRT-NEXT-GUESS TO WS-SQRT-GUESS.
060800 2352-EXIT.
060900     EXIT.
061000 EJECT
061100********************************************************************
061200*    2400 - OUTLIER TEST: N >= 2 AND STD-DEV > 0 AND THE VALUE IS  *
061300*    2 OR MORE STANDARD DEVIATIONS FROM THE MEAN (BUSINESS RULES - *
061400*    SENSOR STATISTICS, OUTLIER TEST).  A THIRD PASS OVER THE SAME *
061500*    FILTERED SLICE -- ALSO ESTABLISHES THE NON-OUTLIER MIN/MAX    *
061600*    THAT 2500 NEEDS FOR ITS OWN HISTOGRAM RANGE.                  *
061700********************************************************************
061800 2400-FLAG-OUTLIERS.
061900     MOVE ZERO TO WS-OUTLIER-COUNT.
062000     MOVE ZERO TO WS-OUT-MIN-VALUE.
062100     MOVE ZERO TO WS-OUT-MAX-VALUE.
062200     SET WN-FIRST-NONOUT-SEEN TO FALSE.
062300     IF WS-N < 2 OR WS-STD-DEV = ZERO
062400         MOVE WS-MIN-VALUE TO WS-OUT-MIN-VALUE
062500         MOVE WS-MAX-VALUE TO WS-OUT-MAX-VALUE
062600         GO TO 2400-EXIT
062700     END-IF.
062800     COMPUTE WS-TWO-STD-DEV ROUNDED = WS-STD-DEV * 2.
062900     PERFORM 2410-TEST-ONE-FOR-OUTLIER
063000         VARYING WS-SUB FROM 1 BY 1
063100         UNTIL WS-SUB > MT-ENTRY-COUNT.
063200 2400-EXIT.
063300     EXIT.
063400
063500 2410-TEST-ONE-FOR-OUTLIER.
063600     IF MT-SENSOR-CODE (WS-SUB) NOT = WS-REQ-SENSOR-CODE
063700         GO TO 2410-EXIT
063800     END-IF.
063900     IF MT-TIMESTAMP (WS-SUB) < WS-REQ-START-DATE
064000         GO TO 2410-EXIT
064100     END-IF.
064200     IF WS-REQ-END-DATE NOT = SPACES
064300         IF MT-TIMESTAMP (WS-SUB) > WS-REQ-END-DATE
064400             GO TO 2410-EXIT
064500         END-IF
064600     END-IF.
064700     COMPUTE WS-DIFF ROUNDED = MT-VALUE (WS-SUB) - WS-MEAN.
064800     IF WS-DIFF < ZERO
064900         COMPUTE WS-ABS-DIFF ROUNDED = ZERO - WS-DIFF
065000     ELSE
065100         MOVE WS-DIFF TO WS-ABS-DIFF
065200     END-IF.
065300     SET WN-VALUE-NOT-OUTLIER TO TRUE.
065400     IF WS-ABS-DIFF NOT < WS-TWO-STD-DEV
065500         SET WN-VALUE-IS-OUTLIER TO TRUE
065600         ADD 1 TO WS-OUTLIER-COUNT
065700     END-IF.
065800     IF WN-VALUE-NOT-OUTLIER
065900         IF NOT WN-FIRST-NONOUT-SEEN
066000             MOVE MT-VALUE (WS-SUB) TO WS-OUT-MIN-VALUE
066100             MOVE MT-VALUE (WS-SUB) TO WS-OUT-MAX-VALUE
066200             SET WN-FIRST-NONOUT-SEEN TO TRUE
066300         END-IF
066400         IF MT-VALUE (WS-SUB) < WS-OUT-MIN-VALUE
066500             MOVE MT-VALUE (WS-SUB) TO WS-OUT-MIN-VALUE
066600         END-IF
066700         IF MT-VALUE (WS-SUB) > WS-OUT-MAX-VALUE
066800             MOVE MT-VALUE (WS-SUB) TO WS-OUT-MAX-VALUE
066900         END-IF
067000     END-IF.
067100 2410-EXIT.
067200     EXIT.
067300 EJECT
067400********************************************************************
067500*    2500 - EQUAL-WIDTH 20-BUCKET HISTOGRAM OVER THE NON-OUTLIER   *
067600*    VALUES ONLY, USING THEIR OWN MIN/MAX, NOT THE OVERALL MIN/MAX *
067700*    (BUSINESS RULES - EQUAL-WIDTH VALUE HISTOGRAM).               *
067800********************************************************************
067900 2500-BUILD-HISTOGRAM.
068000     PERFORM 2510-ZERO-BUCKETS
068100         VARYING WS-BUCKET-SUB FROM 1 BY 1
068200         UNTIL WS-BUCKET-SUB > WN-HIST-BUCKETS.
068300* MIN = MAX (ALL ELIGIBLE VALUES IDENTICAL) -- BUSINESS RULES SAY
068400* A SINGLE BUCKET HOLDS EVERY VALUE, NOT THAT THE HISTOGRAM IS
068500* LEFT EMPTY, SO BUCKET 1 TAKES THE LOT (REQUEST 58114).
068600     IF WS-OUT-MAX-VALUE = WS-OUT-MIN-VALUE
068700         PERFORM 2521-PLACE-ALL-IN-BUCKET-ONE
068800             VARYING WS-SUB FROM 1 BY 1
068900             UNTIL WS-SUB > MT-ENTRY-COUNT
069000         GO TO 2500-EXIT
069100     END-IF.
069200     COMPUTE WS-BUCKET-WIDTH ROUNDED =
069300         (WS-OUT-MAX-VALUE - WS-OUT-MIN-VALUE) / WN-HIST-BUCKETS.
069400     PERFORM 2520-PLACE-ONE-IN-BUCKET
069500         VARYING WS-SUB FROM 1 BY 1
069600         UNTIL WS-SUB > MT-ENTRY-COUNT.
069700 2500-EXIT.
069800     EXIT.
069900
070000 2510-ZERO-BUCKETS.
070100     MOVE ZERO TO SR-HIST-BUCKET (WS-BUCKET-SUB).
070200 2510-EXIT.
070300     EXIT.
070400
070500 2521-PLACE-ALL-IN-BUCKET-ONE.
070600     IF MT-SENSOR-CODE (WS-SUB) NOT = WS-REQ-SENSOR-CODE
070700         GO TO 2521-EXIT
070800     END-IF.
070900     IF MT-TIMESTAMP (WS-SUB) < WS-REQ-START-DATE
071000         GO TO 2521-EXIT
071100     END-IF.
071200     IF WS-REQ-END-DATE NOT = SPACES
071300         IF MT-TIMESTAMP (WS-SUB) > WS-REQ-END-DATE
071400             GO TO 2521-EXIT
071500         END-IF
071600     END-IF.
071700     IF MT-VALUE (WS-SUB) < WS-OUT-MIN-VALUE
071800         GO TO 2521-EXIT
071900     END-IF.
072000     IF MT-VALUE (WS-SUB) > WS-OUT-MAX-VALUE
072100         GO TO 2521-EXIT
072200     END-IF.
072300     ADD 1 TO SR-HIST-BUCKET (1).
072400 2521-EXIT.
072500     EXIT.
072600
072700 2520-PLACE-ONE-IN-BUCKET.
072800     IF MT-SENSOR-CODE (WS-SUB) NOT = WS-REQ-SENSOR-CODE
072900         GO TO 2520-EXIT
073000     END-IF.
073100     IF MT-TIMESTAMP (WS-SUB) < WS-REQ-START-DATE
073200         GO TO 2520-EXIT
073300     END-IF.
073400     IF WS-REQ-END-DATE NOT = SPACES
073500         IF MT-TIMESTAMP (WS-SUB) > WS-REQ-END-DATE
073600             GO TO 2520-EXIT
073700         END-IF
073800     END-IF.
073900     IF MT-VALUE (WS-SUB) < WS-OUT-MIN-VALUE
074000         GO TO 2520-EXIT
074100     END-IF.
074200     IF MT-VALUE (WS-SUB) > WS-OUT-MAX-VALUE
074300         GO TO 2520-EXIT
074400     END-IF.
074500* TRUNCATING DIVIDE, NOT ROUNDED -- BUCKET I IS [START(I),END(I)),
074600* SO THE WHOLE-NUMBER PART OF THE BUCKET POSITION IS THE INDEX,
074700* NOT THE NEAREST INTEGER (REQUEST 61203).
074800     COMPUTE WS-BUCKET-NUMER = MT-VALUE (WS-SUB) - WS-OUT-MIN-VALUE.
074900     DIVIDE WS-BUCKET-NUMER BY WS-BUCKET-WIDTH
075000         GIVING WS-BUCKET-SUB REMAINDER WS-BUCKET-REM.
075100     ADD 1 TO WS-BUCKET-SUB.
075200     IF WS-BUCKET-SUB > WN-HIST-BUCKETS
075300         MOVE WN-HIST-BUCKETS TO WS-BUCKET-SUB
075400     END-IF.
075500     IF WS-BUCKET-SUB < 1
075600         MOVE 1 TO WS-BUCKET-SUB
075700     END-IF.
075800     ADD 1 TO SR-HIST-BUCKET (WS-BUCKET-SUB).
075900 2520-EXIT.
076000     EXIT.
076100 EJECT
076200********************************************************************
076300*    2600 MOVES THE COMPUTED FIGURES TO THE OUTPUT RECORD AND      *
076400*    WRITES ONE SENSOR-REPORT-OUT RECORD.                         *
076500********************************************************************
076600 2600-WRITE-SENSOR-REPORT.
076700     MOVE SPACES              TO SR-RECORD.
076800     MOVE WS-REQ-SENSOR-CODE  TO SR-CODE.
076900     MOVE WS-REQ-START-DATE   TO SR-START-DATE.
077000     MOVE WS-REQ-END-DATE     TO SR-END-DATE.
077100     MOVE WS-N                TO SR-N.
077200     MOVE WS-MEAN             TO SR-MEAN.
077300     MOVE WS-VARIANCE         TO SR-VARIANCE.
077400     MOVE WS-STD-DEV          TO SR-STD-DEV.
077500     MOVE WS-MIN-VALUE        TO SR-MIN-VALUE.
077600     MOVE WS-MAX-VALUE        TO SR-MAX-VALUE.
077700     MOVE WS-OUTLIER-COUNT    TO SR-OUTLIER-COUNT.
077800     WRITE SENSOR-REPORT-OUT-REC FROM SR-RECORD.
077900     IF WN-SENSRPT-STATUS NOT = '00'
078000         DISPLAY MSG01-IO-ERROR ' SENSRPT  ' WN-SENSRPT-STATUS
078100         GO TO EOJ99-ABEND
078200     END-IF.
078300 2600-EXIT.
078400     EXIT.
078500 EJECT
078600********************************************************************
078700*                     END OF JOB PARAGRAPHS                       *
078800********************************************************************
078900 2900-CLOSE-FILES.
079000     CLOSE SENSOR-REQUEST.
079100     CLOSE SENSOR-MASTER.
079200* MEASUREMENT-STORE WAS ALREADY CLOSED BY THE SORT INPUT
079300* PROCEDURE (2061) -- NOT REPEATED HERE.
079400     CLOSE SENSOR-REPORT-OUT.
079500     DISPLAY 'WNSENRPT PROCESSING COMPLETE'.
079600     DISPLAY 'REQUEST CARDS READ:    ' WS-CARDS-READ-CNTR.
079700     DISPLAY 'REPORTS WRITTEN:       ' WS-RPTS-WRITTEN-CNTR.
079800     DISPLAY 'REQUEST CARDS REJECTED:' WS-CARDS-REJ-CNTR.
079900 2900-EXIT.
080000     EXIT.
080100 EJECT
080200********************************************************************
080300*                     9xxx  VALIDATION TEXT                       *
080400********************************************************************
080500 COPY WNVALIDT.
080600 EJECT
080700********************************************************************
080800*                     ABEND PARAGRAPH                             *
080900********************************************************************
081000 EOJ99-ABEND.
081100     DISPLAY 'WNSENRPT PROGRAM ABENDING DUE TO ERROR'.
081200     CLOSE SENSOR-REQUEST SENSOR-MASTER SENSOR-REPORT-OUT.
081300     MOVE +16 TO RETURN-CODE.
081400     GOBACK.
081500 EOJ99-EXIT.
081600     EXIT.
