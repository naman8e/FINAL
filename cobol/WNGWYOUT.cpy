000100********************************************************************
000200*                                                                  *
000300*    WNGWYOUT  --  GATEWAY-REPORT-OUT HEADER AND DETAIL LINES      *
000400*                                                                  *
000500*    ONE HEADER LINE PER GATEWAY-REPORT REQUEST, FOLLOWED BY ONE   *
000600*    DETAIL LINE PER SENSOR CODE IN THE GROUP (THE NATURAL CONTROL *
000700*    BREAK -- NUMBER-OF-MEASUREMENTS IS THE BREAK TOTAL).          *
000800*                                                                  *
000900*    Vers. | Datum      | von  | Kommentar                        *
001000*    ------|------------|------|----------------------------------*
001100*    A.00  | 2007-04-20 | rjf  | Neuerstellung fuer WN-Serie      *
001200*                                                                  *
001300********************************************************************
001400 01  GW-HEADER-RECORD.
001500     05  GH-REC-TYPE                 PIC X(01) VALUE 'H'.
001600     05  GH-CODE                     PIC X(07).
001700     05  GH-START-DATE                PIC X(19).
001800     05  GH-END-DATE                  PIC X(19).
001900     05  GH-NUMBER-OF-MEASUREMENTS    PIC 9(09).
002000     05  GH-BATTERY-CHARGE-PCT        PIC S9(03)V9(02) COMP-3.
002100     05  GH-MOST-ACTIVE-COUNT         PIC 9(02).
002200     05  GH-MOST-ACTIVE-SENSORS OCCURS 50 TIMES
002300                                     PIC X(08).
002400     05  GH-LEAST-ACTIVE-COUNT        PIC 9(02).
002500     05  GH-LEAST-ACTIVE-SENSORS OCCURS 50 TIMES
002600                                     PIC X(08).
002700     05  GH-OUTLIER-COUNT             PIC 9(02).
002800     05  GH-OUTLIER-SENSORS OCCURS 50 TIMES
002900                                     PIC X(08).
003000     05  GH-HISTOGRAM.
003100         10  GH-HIST-BUCKET OCCURS 20 TIMES
003200                                     PIC 9(09).
003300
003400 01  GW-DETAIL-RECORD.
003500     05  GD-REC-TYPE                 PIC X(01) VALUE 'D'.
003600     05  GD-SENSOR-CODE               PIC X(08).
003700     05  GD-SENSOR-LOAD-RATIO         PIC S9(03)V9(04) COMP-3.
003800     05  FILLER                       PIC X(1431).
