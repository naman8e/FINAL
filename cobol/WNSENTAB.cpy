000100********************************************************************
000200*                                                                  *
000300*    WNSENTAB  --  SENSOR MASTER RECORD AND LOOKUP TABLE           *
000400*                                                                  *
000500*    LOADED ONCE AT START-OF-RUN FROM SENSOR-MASTER, HELD SORTED   *
000600*    ASCENDING ON SN-CODE, PROBED WITH SEARCH ALL (NO ISAM ON      *
000700*    THIS BUILD).                                                  *
000800*                                                                  *
000900*    Vers. | Datum      | von  | Kommentar                        *
001000*    ------|------------|------|----------------------------------*
001100*    A.00  | 2007-04-11 | rjf  | Neuerstellung fuer WN-Serie      *
001200*                                                                  *
001300********************************************************************
001400 01  SN-SENSOR-RECORD.
001500     05  SN-CODE                     PIC X(08).
001600     05  SN-NAME                     PIC X(60).
001700     05  SN-DESCRIPTION               PIC X(200).
001800     05  SN-GATEWAY-CODE              PIC X(07).
001900     05  SN-THRESHOLD-PRESENT         PIC X(01).
002000         88  SN-HAS-THRESHOLD         VALUE 'Y'.
002100         88  SN-NO-THRESHOLD          VALUE 'N'.
002200     05  FILLER                       PIC X(10).
002300
002400 01  WN-SENSOR-TABLE.
002500     05  ST-ENTRY-COUNT               PIC S9(4) COMP VALUE +0.
002600     05  ST-ENTRY OCCURS 1 TO WN-MAX-SENSORS TIMES
002700             DEPENDING ON ST-ENTRY-COUNT
002800             ASCENDING KEY IS ST-CODE
002900             INDEXED BY ST-IDX.
003000         10  ST-CODE                  PIC X(08).
003100         10  ST-NAME                  PIC X(60).
003200         10  ST-GATEWAY-CODE           PIC X(07).
003300         10  ST-THRESHOLD-PRESENT      PIC X(01).
003400             88  ST-HAS-THRESHOLD      VALUE 'Y'.
003500             88  ST-NO-THRESHOLD       VALUE 'N'.
