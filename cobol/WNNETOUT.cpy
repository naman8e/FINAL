000100********************************************************************
000200*                                                                  *
000300*    WNNETOUT  --  NETWORK-REPORT-OUT HEADER AND DETAIL LINES      *
000400*                                                                  *
000500*    ONE HEADER LINE PER NETWORK-REPORT REQUEST, ONE GATEWAY-LOAD- *
000600*    RATIO DETAIL LINE PER GATEWAY IN THE GROUP, AND ONE BUCKET    *
000700*    DETAIL LINE PER HISTOGRAM BUCKET -- THE SAME CONTROL-BREAK    *
000800*    SHAPE AS WNGWYOUT, ONE LEVEL UP.                              *
000900*                                                                  *
001000*    Vers. | Datum      | von  | Kommentar                        *
001100*    ------|------------|------|----------------------------------*
001200*    A.00  | 2007-04-21 | rjf  | Neuerstellung fuer WN-Serie      *
001250*    A.01  | 2009-07-08 | mwt  | REQUEST 41206 - GATEWAY/BUCKET   *
001260*                               DETAIL FILLERS WERE 6 BYTES SHORT*
001270*                               OF THE HEADER, SAME FD -- WIDENED*
001280*                               TO MATCH                         *
001300*                                                                  *
001400********************************************************************
001500 01  NW-HEADER-RECORD.
001600     05  NH-REC-TYPE                 PIC X(01) VALUE 'H'.
001700     05  NH-CODE                     PIC X(06).
001800     05  NH-START-DATE                PIC X(19).
001900     05  NH-END-DATE                  PIC X(19).
002000     05  NH-NUMBER-OF-MEASUREMENTS    PIC 9(09).
002100     05  NH-MOST-ACTIVE-COUNT         PIC 9(02).
002200     05  NH-MOST-ACTIVE-GATEWAYS OCCURS 50 TIMES
002300                                     PIC X(07).
002400     05  NH-LEAST-ACTIVE-COUNT        PIC 9(02).
002500     05  NH-LEAST-ACTIVE-GATEWAYS OCCURS 50 TIMES
002600                                     PIC X(07).
002700     05  FILLER                       PIC X(06).
002800
002900 01  NW-GATEWAY-DETAIL-RECORD.
003000     05  NG-REC-TYPE                 PIC X(01) VALUE 'G'.
003100     05  NG-GATEWAY-CODE              PIC X(07).
003200     05  NG-GATEWAY-LOAD-RATIO        PIC S9(03)V9(04) COMP-3.
003300     05  FILLER                       PIC X(752).
003400
003500 01  NW-BUCKET-DETAIL-RECORD.
003600     05  NB-REC-TYPE                 PIC X(01) VALUE 'B'.
003700     05  NB-BUCKET-START              PIC X(19).
003800     05  NB-BUCKET-END                PIC X(19).
003900     05  NB-BUCKET-COUNT              PIC 9(09).
004000     05  FILLER                       PIC X(716).
