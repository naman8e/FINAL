000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. WNNETRPT.
000300 AUTHOR. R J FAULK.
000400 INSTALLATION. WEATHER NETWORK DATA CENTER - BATCH SECTION.
000500 DATE-WRITTEN. 07/1988.
000600 DATE-COMPILED.
000700 SECURITY. THIS LISTING IS CLASSIFIED INTERNAL USE ONLY.
000800********************************************************************
000900*                                                                  *
001000*A    ABSTRACT..                                                   *
001100*  NETWORKOPERATIONSIMPL.GETNETWORKREPORT FILEPASS.  ONE CARD IN   *
001200*  NETWORK-REQUEST PER REPORT WANTED.  FOR EACH CARD THE NETWORK   *
001300*  MASTER IS PROBED, THE MEASUREMENT STORE IS SORTED AND FILTERED  *
001400*  TO THE NETWORK/WINDOW REQUESTED, MEASUREMENTS ARE GROUPED BY    *
001500*  GATEWAY FOR THE MOST/LEAST-ACTIVE AND LOAD-RATIO FIGURES, THE   *
001600*  EFFECTIVE WINDOW IS DETERMINED (DEFAULTING OPEN BOUNDS TO THE   *
001700*  OBSERVED MIN/MAX TIMESTAMP), AN HOURLY OR DAILY TIME HISTOGRAM  *
001800*  IS WALKED FORWARD ACROSS THAT WINDOW, AND ONE HEADER PLUS ONE   *
001900*  DETAIL RECORD PER GATEWAY AND PER BUCKET IS WRITTEN TO          *
002000*  NETWORK-REPORT-OUT.                                             *
002100*                                                                  *
002200*J    JCL..                                                        *
002300*                                                                  *
002400* //WNNETRPT EXEC PGM=WNNETRPT                                     *
002500* //SYSPDUMP DD SYSOUT=U,HOLD=YES                                  *
002600* //SYSOUT   DD SYSOUT=*                                          *
002700* //NETREQ   DD DSN=WN.DAILY.NETWORK.REQUEST.CARDS,DISP=SHR        *
002800* //NETMAST  DD DSN=WN.MASTER.NETWORK,DISP=SHR                    *
002900* //MEASTORE DD DSN=WN.MASTER.MEASUREMENT.STORE,DISP=SHR          *
003000* //SORTWK01 DD UNIT=SYSDA,SPACE=(CYL,(10,5))                     *
003100* //NETRPT   DD DSN=WN.DAILY.NETWORK.REPORT.OUTPUT,                *
003200* //            DISP=(,CATLG,CATLG),                              *
003300* //            UNIT=USER,                                        *
003400* //            SPACE=(CYL,(20,10),RLSE)                          *
003500* //SYSIPT   DD DUMMY                                              *
003600*                                                                  *
003700*P    ENTRY PARAMETERS..                                           *
003800*     NONE.                                                        *
003900*                                                                  *
004000*E    ERRORS DETECTED BY THIS ELEMENT..                            *
004100*     I/O ERROR ON FILES.  A REQUEST CARD FOR A NETWORK CODE NOT ON*
004200*     THE MASTER IS SKIPPED AND COUNTED, NOT ABENDED.              *
004300*                                                                  *
004400*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
004500*     NONE -- ALL LOGIC IS RESIDENT IN THIS ELEMENT, THE COPIED    *
004600*     WNVALIDT VALIDATION TEXT, AND THE COPIED WNTSCONV TIMESTAMP- *
004700*     TO-SECONDS TEXT (SHARED WITH WNGWYRPT).                      *
004800*                                                                  *
004900*U    USER CONSTANTS AND TABLES REFERENCED..                       *
005000*     WNRECMAX -- TABLE LIMITS, EPSILON CONSTANT, WN-MAX-TIME-     *
005100*     BUCKETS AND THE MONTH-DAYS TABLE.                            *
005200*                                                                  *
005300*    Vers. | Datum      | von  | Kommentar                         *
005400*    ------|------------|------|---------------------------------- *
005500*    A.00  | 1988-07-19 | rjf  | Neuerstellung                     *
005600*    A.01  | 1993-05-10 | bc   | MOST/LEAST-ACTIVE LIST HANDLING   *
005700*                               MATCHED TO WNGWYRPT (REQUEST 22901)*
005800*    A.02  | 1998-12-29 | rjf  | Y2K - TIMESTAMP FIELDS ARE FULL   *
005900*                               4-DIGIT YEAR, NO WINDOW NEEDED     *
006000*    A.03  | 2005-09-02 | mwt  | REQUEST 44990 - TIME HISTOGRAM    *
006100*                               REWRITTEN TO WALK FORWARD BY HOUR/ *
006200*                               DAY INSTEAD OF A FIXED BUCKET COUNT*
006300*    A.04  | 2011-11-22 | kjh  | REQUEST 53017 - MOST/LEAST-ACTIVE *
006400*                               LIST CAPPED AT 50 TO MATCH HEADER  *
006500*                               OCCURS; TIMESTAMP-TO-SECONDS TEXT  *
006600*                               NOW SHARED WITH WNGWYRPT VIA       *
006700*                               WNTSCONV/WNRECMAX                  *
006800*                                                                  *
006900********************************************************************
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SOURCE-COMPUTER. IBM-3090.
007300 OBJECT-COMPUTER. IBM-3090.
007400 SPECIAL-NAMES.
007500     C01 IS TOP-OF-FORM
007600     CLASS WN-NUMERIC-CLASS IS '0' THRU '9'
007700     UPSI-0 ON STATUS IS WN-RERUN-SWITCH.
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000     SELECT NETWORK-REQUEST ASSIGN TO NETREQ
008100         ORGANIZATION IS SEQUENTIAL
008200         FILE STATUS IS WN-NETREQ-STATUS.
008300     SELECT NETWORK-MASTER ASSIGN TO NETMAST
008400         ORGANIZATION IS SEQUENTIAL
008500         FILE STATUS IS WN-NETMAST-STATUS.
008600     SELECT MEASUREMENT-STORE ASSIGN TO MEASTORE
008700         ORGANIZATION IS SEQUENTIAL
008800         FILE STATUS IS WN-MEASTORE-STATUS.
008900     SELECT WN-SORT-FILE ASSIGN TO SORTWK01.
009000     SELECT NETWORK-REPORT-OUT ASSIGN TO NETRPT
009100         ORGANIZATION IS SEQUENTIAL
009200         FILE STATUS IS WN-NETRPT-STATUS.
009300 DATA DIVISION.
009400 FILE SECTION.
009500 FD  NETWORK-REQUEST
009600     RECORDING MODE IS F
009700     BLOCK CONTAINS 0 RECORDS.
009800 01  NETWORK-REQUEST-REC.
009900     05  RQ-NETWORK-CODE             PIC X(06).
010000     05  RQ-START-DATE                PIC X(19).
010100     05  RQ-END-DATE                  PIC X(19).
010200     05  FILLER                       PIC X(36).
010300 FD  NETWORK-MASTER
010400     RECORDING MODE IS F
010500     BLOCK CONTAINS 0 RECORDS.
010600 01  NETWORK-MASTER-REC        PIC X(284).
010700 FD  MEASUREMENT-STORE
010800     RECORDING MODE IS F
010900     BLOCK CONTAINS 0 RECORDS.
011000 01  MEASUREMENT-STORE-REC     PIC X(60).
011100 FD  NETWORK-REPORT-OUT
011200     RECORDING MODE IS F
011300     BLOCK CONTAINS 0 RECORDS.
011400 01  NETWORK-REPORT-OUT-REC    PIC X(764).
011500 EJECT
011600 WORKING-STORAGE SECTION.
011700 01  FILLER                      PIC X(32)
011800     VALUE 'WNNETRPT WORKING STORAGE BEGINS'.
011900* STAND-ALONE SCRATCH ITEM -- NOT PART OF ANY RECORD OR WORK
012000* GROUP BELOW, SO CARRIED AT THE 77 LEVEL PER SHOP PRACTICE.
012100 77  WS-SUB                      PIC S9(8) COMP VALUE +0.
012200********************************************************************
012300*    SHARED DATA AREAS                                             *
012400********************************************************************
012500 COPY WNRECMAX.
012600 EJECT
012700 COPY WNMEASUR.
012800 EJECT
012900 COPY WNNETTAB.
013000 EJECT
013100 COPY WNNETOUT.
013200 EJECT
013300********************************************************************
013400*    READ ONLY CONSTANTS                                           *
013500********************************************************************
013600 01  READ-ONLY-WORK-AREA.
013700     05  HWORD                   COMP PIC S9(04) VALUE +7.
013800     05  WS-DUMMY                PIC X VALUE SPACE.
013900     05  BINARY1                 COMP PIC S9(04) VALUE +1.
014000     05  MSG01-IO-ERROR          PIC X(19)
014100                                 VALUE 'I/O ERROR ON FILE -'.
014200 * SWITCHES AREA
014300     05  WN-NETREQ-EOF-IND       PIC X(01).
014400         88  WN-NETREQ-EOF        VALUE 'Y'.
014500     05  WN-NETWORK-FOUND-IND    PIC X(01).
014600         88  WN-NETWORK-WAS-FOUND VALUE 'Y'.
014700         88  WN-NETWORK-NOT-FOUND VALUE 'N'.
014800     05  WN-CARD-VALID-IND       PIC X(01).
014900         88  WN-CARD-IS-VALID     VALUE 'Y'.
015000         88  WN-CARD-IS-INVALID   VALUE 'N'.
015100     05  WN-SORT-EOF-IND         PIC X(01).
015200         88  WN-SORT-AT-EOF       VALUE 'Y'.
015300     05  WN-FIRST-TS-IND         PIC X(01).
015400         88  WN-FIRST-TS-SEEN     VALUE 'Y'.
015500     05  WN-WALK-DONE-IND        PIC X(01).
015600         88  WN-WALK-DONE         VALUE 'Y'.
015700         88  WN-WALK-NOT-DONE     VALUE 'N'.
015800     05  WN-BUCKET-UNIT-IND      PIC X(01).
015900         88  WN-BUCKET-BY-HOUR    VALUE 'H'.
016000         88  WN-BUCKET-BY-DAY     VALUE 'D'.
016100 * I-O READ ONLY DATA
016200     05  WN-NETREQ-STATUS        PIC X(02).
016300         88  WN-NETREQ-AT-EOF     VALUE '10'.
016400     05  WN-NETMAST-STATUS       PIC X(02).
016500         88  WN-NETMAST-AT-EOF    VALUE '10'.
016600     05  WN-MEASTORE-STATUS      PIC X(02).
016700         88  WN-MEASTORE-AT-EOF   VALUE '10'.
016800     05  WN-NETRPT-STATUS        PIC X(02).
016900     05  FILLER                  PIC X(02).
017000 EJECT
017100********************************************************************
017200*                V A R I A B L E   D A T A   A R E A S             *
017300********************************************************************
017400 01  VARIABLE-WORK-AREA.
017500     05  WS-BUCKET-SUB            PIC S9(8) COMP VALUE +0.
017600     05  WS-GG-SUB                PIC S9(8) COMP VALUE +0.
017700     05  WS-GG-IDX                PIC S9(8) COMP VALUE +0.
017800     05  WS-TOTAL-COUNT           PIC S9(9) COMP-3 VALUE +0.
017900     05  WS-MAX-COUNT             PIC S9(9) COMP-3 VALUE +0.
018000     05  WS-MIN-COUNT             PIC S9(9) COMP-3 VALUE +0.
018100     05  WS-MIN-TS                PIC X(19).
018200     05  WS-MAX-TS                PIC X(19).
018300     05  WS-EFF-START-DATE        PIC X(19).
018400     05  WS-EFF-END-DATE          PIC X(19).
018500     05  WS-EFF-START-SECS        PIC S9(11) COMP-3 VALUE +0.
018600     05  WS-EFF-END-SECS          PIC S9(11) COMP-3 VALUE +0.
018700     05  WS-WINDOW-SECONDS        PIC S9(11) COMP-3 VALUE +0.
018800 * COUNTERS
018900     05  WS-WORK-COUNTERS.
019000         10  WS-CARDS-READ-CNTR   PIC S9(9) COMP-3 VALUE ZERO.
019100         10  WS-RPTS-WRITTEN-CNTR PIC S9(9) COMP-3 VALUE ZERO.
019200         10  WS-CARDS-REJ-CNTR    PIC S9(9) COMP-3 VALUE ZERO.
019300     05  FILLER                   PIC X(04).
019400 EJECT
019500*-------------------------------------------------------------------
019600*    GATEWAY-GROUP TABLE -- BUILT FRESH FOR EACH REQUEST CARD BY    *
019700*    2310-BUILD-GATEWAY-GROUPS, ONE ENTRY PER DISTINCT GATEWAY CODE*
019800*    SEEN IN THE NETWORK/WINDOW SLICE.  NOT KEPT IN CODE ORDER SO   *
019900*    IT IS WALKED WITH A PLAIN SEARCH (2312), NOT SEARCH ALL.       *
020000*-------------------------------------------------------------------
020100 01  WN-GATEWAY-GROUP-TABLE.
020200     05  GG-ENTRY-COUNT          PIC S9(4) COMP VALUE +0.
020300     05  GG-ENTRY OCCURS 1 TO WN-MAX-GATEWAYS TIMES
020400             DEPENDING ON GG-ENTRY-COUNT
020500             INDEXED BY GG-IDX2.
020600         10  GG-CODE              PIC X(07).
020700         10  GG-COUNT             PIC S9(09) COMP-3.
020800         10  GG-LOAD-RATIO        PIC S9(03)V9(04) COMP-3.
020900 EJECT
021000*-------------------------------------------------------------------
021100*    TIME-BUCKET TABLE -- BUILT FRESH FOR EACH REQUEST CARD BY      *
021200*    2500-BUILD-TIME-HISTOGRAM.  UNLIKE THE FIXED 20-BUCKET VALUE/  *
021300*    DURATION HISTOGRAMS IN WNSENRPT/WNGWYRPT, THE BUCKET COUNT     *
021400*    HERE VARIES WITH THE WINDOW LENGTH, SO THE TABLE IS BUILT AS   *
021500*    THE WALK PROCEEDS RATHER THAN PRE-SIZED (CAPPED AT             *
021600*    WN-MAX-TIME-BUCKETS AS A BACKSTOP AGAINST A RUNAWAY WINDOW).  *
021700*-------------------------------------------------------------------
021800 01  WN-TIME-BUCKET-TABLE.
021900     05  BK-ENTRY-COUNT          PIC S9(4) COMP VALUE +0.
022000     05  BK-ENTRY OCCURS 1 TO WN-MAX-TIME-BUCKETS TIMES
022100             DEPENDING ON BK-ENTRY-COUNT
022200             INDEXED BY BK-IDX2.
022300         10  BK-START             PIC X(19).
022400         10  BK-END               PIC X(19).
022500         10  BK-COUNT             PIC S9(09) COMP-3.
022600 EJECT
022700*-------------------------------------------------------------------
022800*    CALENDAR-WALK WORK AREA -- 2510/2520/2540/2550/2560/2561/2570  *
022900*    STEP A DECOMPOSED Y/M/D/H/M/S POINTER FORWARD ONE HOUR OR ONE  *
023000*    DAY AT A TIME, THEN RESTRING IT.  KEPT SEPARATE FROM THE       *
023100*    WNTSCONV/WNRECMAX DECOMPOSITION FIELDS BECAUSE THOSE ARE       *
023200*    OVERWRITTEN EVERY TIME 2680 IS PERFORMED AND THIS WALK NEEDS   *
023300*    ITS OWN POINTER TO SURVIVE ACROSS THE 2680 CALLS IN 2500.      *
023400*-------------------------------------------------------------------
023500 01  WN-CALENDAR-WALK-WORK-AREA.
023600     05  WS-WALK-TS               PIC X(19).
023700     05  WS-WALK-REBUILT          PIC X(19).
023800     05  WS-WK-YEAR               PIC 9(04) COMP VALUE ZERO.
023900     05  WS-WK-MONTH               PIC 9(02) COMP VALUE ZERO.
024000     05  WS-WK-DAY                 PIC 9(02) COMP VALUE ZERO.
024100     05  WS-WK-HOUR                PIC 9(02) COMP VALUE ZERO.
024200     05  WS-WK-MINUTE              PIC 9(02) COMP VALUE ZERO.
024300     05  WS-WK-SECOND              PIC 9(02) COMP VALUE ZERO.
024400     05  WS-WK-YEAR-D              PIC 9(04).
024500     05  WS-WK-MONTH-D             PIC 9(02).
024600     05  WS-WK-DAY-D               PIC 9(02).
024700     05  WS-WK-HOUR-D              PIC 9(02).
024800     05  WS-WK-MINUTE-D            PIC 9(02).
024900     05  WS-WK-SECOND-D            PIC 9(02).
025000     05  WS-WK-DIV-DUMMY           PIC S9(09) COMP VALUE ZERO.
025100     05  WS-WK-LEAP-R4             PIC S9(04) COMP VALUE ZERO.
025200     05  WS-WK-LEAP-R100           PIC S9(04) COMP VALUE ZERO.
025300     05  WS-WK-LEAP-R400           PIC S9(04) COMP VALUE ZERO.
025400     05  WS-WK-LEAP-IND            PIC X(01).
025500         88  WS-WK-IS-LEAP          VALUE 'Y'.
025600     05  WS-WK-DAYS-IN-MONTH       PIC 9(02) COMP VALUE ZERO.
025700     05  FILLER                    PIC X(04).
025800 01  WN-DAYS-IN-MONTH-VALUES.
025900     05  FILLER                  PIC 9(2) VALUE 31.
026000     05  FILLER                  PIC 9(2) VALUE 28.
026100     05  FILLER                  PIC 9(2) VALUE 31.
026200     05  FILLER                  PIC 9(2) VALUE 30.
026300     05  FILLER                  PIC 9(2) VALUE 31.
026400     05  FILLER                  PIC 9(2) VALUE 30.
026500     05  FILLER                  PIC 9(2) VALUE 31.
026600     05  FILLER                  PIC 9(2) VALUE 31.
026700     05  FILLER                  PIC 9(2) VALUE 30.
026800     05  FILLER                  PIC 9(2) VALUE 31.
026900     05  FILLER                  PIC 9(2) VALUE 30.
027000     05  FILLER                  PIC 9(2) VALUE 31.
027100 01  WN-DAYS-IN-MONTH-TABLE REDEFINES WN-DAYS-IN-MONTH-VALUES.
027200     05  WN-DAYS-IN-MONTH OCCURS 12 TIMES
027300                                 PIC 9(2).
027400 EJECT
027500*-------------------------------------------------------------------
027600*    REQUEST-CARD WORK RECORD.                                     *
027700*-------------------------------------------------------------------
027800 01  WN-REQUEST-WORK-AREA.
027900     05  WS-REQ-NETWORK-CODE       PIC X(06).
028000     05  WS-REQ-CODE-CHARS REDEFINES WS-REQ-NETWORK-CODE.
028100         10  WS-REQ-CODE-PREFIX     PIC X(04).
028200         10  WS-REQ-CODE-DIGITS     PIC X(02).
028300     05  WS-REQ-START-DATE          PIC X(19).
028400     05  WS-REQ-END-DATE            PIC X(19).
028500     05  FILLER                    PIC X(04).
028600 EJECT
028700 01  FILLER                      PIC X(32)
028800     VALUE 'WNNETRPT WORKING STORAGE ENDS   '.
028900 EJECT
029000 LINKAGE SECTION.
029100 EJECT
029200 PROCEDURE DIVISION.
029300********************************************************************
029400*                        MAINLINE LOGIC                            *
029500********************************************************************
029600 2000-CONTROL-PROCESS.
029700     PERFORM 2010-INITIALIZATION
029800         THRU 2010-EXIT.
029900     PERFORM 2040-LOAD-NETWORK-TABLE
030000         THRU 2040-EXIT.
030100     PERFORM 2060-SORT-MEASUREMENTS
030200         THRU 2060-EXIT.
030300     PERFORM 2100-READ-REQUEST-CARD
030400         THRU 2100-EXIT.
030500     PERFORM 2200-MAIN-PROCESS
030600         THRU 2200-EXIT
030700         UNTIL WN-NETREQ-EOF.
030800     PERFORM 2900-CLOSE-FILES
030900         THRU 2900-EXIT.
031000     GOBACK.
031100 EJECT
031200********************************************************************
031300*                  INITIALIZATION PARAGRAPHS                       *
031400********************************************************************
031500 2010-INITIALIZATION.
031600     INITIALIZE VARIABLE-WORK-AREA.
031700     INITIALIZE WS-WORK-COUNTERS.
031800     SET WN-NETREQ-EOF-IND    TO 'N'.
031900     PERFORM 2020-OPEN-FILES
032000         THRU 2020-EXIT.
032100 2010-EXIT.
032200     EXIT.
032300
032400 2020-OPEN-FILES.
032500     OPEN INPUT  NETWORK-REQUEST.
032600     IF WN-NETREQ-STATUS NOT = '00'
032700         DISPLAY MSG01-IO-ERROR ' NETREQ   ' WN-NETREQ-STATUS
032800         GO TO EOJ99-ABEND
032900     END-IF.
033000     OPEN INPUT  NETWORK-MASTER.
033100     IF WN-NETMAST-STATUS NOT = '00'
033200         DISPLAY MSG01-IO-ERROR ' NETMAST  ' WN-NETMAST-STATUS
033300         GO TO EOJ99-ABEND
033400     END-IF.
033500 * MEASUREMENT-STORE IS OPENED AND CLOSED INSIDE THE SORT INPUT
033600 * PROCEDURE (2061) BELOW -- NOT HERE.
033700     OPEN OUTPUT NETWORK-REPORT-OUT.
033800     IF WN-NETRPT-STATUS NOT = '00'
033900         DISPLAY MSG01-IO-ERROR ' NETRPT   ' WN-NETRPT-STATUS
034000         GO TO EOJ99-ABEND
034100     END-IF.
034200 2020-EXIT.
034300     EXIT.
034400 EJECT
034500********************************************************************
034600*    2040 LOADS NETWORK-MASTER INTO WN-NETWORK-TABLE, ASCENDING ON  *
034700*    NT-CODE, FOR SEARCH ALL BELOW.                                *
034800********************************************************************
034900 2040-LOAD-NETWORK-TABLE.
035000     MOVE ZERO TO NT-ENTRY-COUNT.
035100     PERFORM 2041-READ-NETWORK-MASTER
035200         THRU 2041-EXIT
035300         UNTIL WN-NETMAST-AT-EOF.
035400 2040-EXIT.
035500     EXIT.
035600
035700 2041-READ-NETWORK-MASTER.
035800     READ NETWORK-MASTER
035900         AT END
036000             SET WN-NETMAST-AT-EOF TO TRUE
036100     END-READ.
036200     IF NOT WN-NETMAST-AT-EOF
036300         MOVE NETWORK-MASTER-REC TO NW-NETWORK-RECORD
036400         ADD 1 TO NT-ENTRY-COUNT
036500         MOVE NW-CODE             TO NT-CODE (NT-ENTRY-COUNT)
036600         MOVE NW-NAME             TO NT-NAME (NT-ENTRY-COUNT)
036700     END-IF.
036800 2041-EXIT.
036900     EXIT.
037000 EJECT
037100********************************************************************
037200*    2060 RUNS THE MEASUREMENT-STORE THROUGH A TIMESTAMP-ASCENDING **
037300*    SORT PASS AND LOADS THE RESULT INTO WN-MEASUREMENT-TABLE.      *
037400*    NO ISAM ON THIS BUILD SO EVERY REPORT REPEATS THIS PASS        *
037500*    RATHER THAN KEEPING A PERMANENT SORTED MASTER.                *
037600********************************************************************
037700 2060-SORT-MEASUREMENTS.
037800     MOVE ZERO TO MT-ENTRY-COUNT.
037900     SORT WN-SORT-FILE
038000         ON ASCENDING KEY SRT-TIMESTAMP
038100         INPUT PROCEDURE IS 2061-RELEASE-MEASUREMENTS
038200         OUTPUT PROCEDURE IS 2063-RETURN-MEASUREMENTS.
038300 2060-EXIT.
038400     EXIT.
038500
038600 2061-RELEASE-MEASUREMENTS.
038700     OPEN INPUT MEASUREMENT-STORE.
038800     PERFORM 2062-RELEASE-ONE-RECORD
038900         THRU 2062-EXIT
039000         UNTIL WN-MEASTORE-AT-EOF.
039100     CLOSE MEASUREMENT-STORE.
039200
039300 2062-RELEASE-ONE-RECORD.
039400     READ MEASUREMENT-STORE
039500         AT END
039600             SET WN-MEASTORE-AT-EOF TO TRUE
039700     END-READ.
039800     IF NOT WN-MEASTORE-AT-EOF
039900         MOVE MEASUREMENT-STORE-REC TO MS-MEASUREMENT-RECORD
040000         MOVE MS-TIMESTAMP        TO SRT-TIMESTAMP
040100         MOVE MS-NETWORK-CODE     TO SRT-NETWORK-CODE
040200         MOVE MS-GATEWAY-CODE     TO SRT-GATEWAY-CODE
040300         MOVE MS-SENSOR-CODE      TO SRT-SENSOR-CODE
040400         MOVE MS-VALUE            TO SRT-VALUE
040500         RELEASE WN-SORT-RECORD
040600     END-IF.
040700 2062-EXIT.
040800     EXIT.
040900
041000 2063-RETURN-MEASUREMENTS.
041100     SET WN-SORT-AT-EOF TO FALSE.
041200     PERFORM 2064-RETURN-ONE-RECORD
041300         THRU 2064-EXIT
041400         UNTIL WN-SORT-AT-EOF.
041500
041600 2064-RETURN-ONE-RECORD.
041700     RETURN WN-SORT-FILE
041800         AT END
041900             SET WN-SORT-AT-EOF TO TRUE
042000     END-RETURN.
042100     IF NOT WN-SORT-AT-EOF
042200         ADD 1 TO MT-ENTRY-COUNT
042300         MOVE SRT-TIMESTAMP       TO MT-TIMESTAMP (MT-ENTRY-COUNT)
042400         MOVE SRT-NETWORK-CODE    TO MT-NETWORK-CODE
042500                                     (MT-ENTRY-COUNT)
042600         MOVE SRT-GATEWAY-CODE    TO MT-GATEWAY-CODE
042700                                     (MT-ENTRY-COUNT)
042800         MOVE SRT-SENSOR-CODE     TO MT-SENSOR-CODE
042900                                     (MT-ENTRY-COUNT)
043000         MOVE SRT-VALUE           TO MT-VALUE (MT-ENTRY-COUNT)
043100     END-IF.
043200 2064-EXIT.
043300     EXIT.
043400 EJECT
043500********************************************************************
043600*                   REQUEST-CARD DRIVER LOOP                       *
043700********************************************************************
043800 2100-READ-REQUEST-CARD.
043900     READ NETWORK-REQUEST
044000         AT END
044100             SET WN-NETREQ-EOF TO TRUE
044200     END-READ.
044300     IF NOT WN-NETREQ-EOF
044400         ADD 1 TO WS-CARDS-READ-CNTR
044500         MOVE RQ-NETWORK-CODE    TO WS-REQ-NETWORK-CODE
044600         MOVE RQ-START-DATE      TO WS-REQ-START-DATE
044700         MOVE RQ-END-DATE        TO WS-REQ-END-DATE
044800     END-IF.
044900 2100-EXIT.
045000     EXIT.
045100 EJECT
045200********************************************************************
045300*    2200 VALIDATES ONE REQUEST CARD, LOOKS THE NETWORK UP, AND    *
045400*    DRIVES THE GROUP/WINDOW/HISTOGRAM/WRITE CHAIN WHEN IT IS       *
045500*    GOOD.  A CARD THAT FAILS VALIDATION OR WHOSE CODE IS NOT ON    *
045600*    THE MASTER IS SKIPPED, NOT ABENDED.                           *
045700********************************************************************
045800 2200-MAIN-PROCESS.
045900     PERFORM 2210-VALIDATE-REQUEST-CARD
046000         THRU 2210-EXIT.
046100     IF WN-CARD-IS-VALID
046200         PERFORM 2220-LOOKUP-NETWORK
046300             THRU 2220-EXIT
046400         IF WN-NETWORK-WAS-FOUND
046500             PERFORM 2300-FILTER-AND-COMPUTE
046600                 THRU 2300-EXIT
046700             PERFORM 2700-WRITE-NETWORK-REPORT
046800                 THRU 2700-EXIT
046900             ADD 1 TO WS-RPTS-WRITTEN-CNTR
047000         ELSE
047100             DISPLAY 'NETWORK NOT ON FILE - SKIPPED: '
047200                     WS-REQ-NETWORK-CODE
047300             ADD 1 TO WS-CARDS-REJ-CNTR
047400         END-IF
047500     ELSE
047600         DISPLAY 'REQUEST CARD FAILED VALIDATION - SKIPPED: '
047700                 WS-REQ-NETWORK-CODE
047800         ADD 1 TO WS-CARDS-REJ-CNTR
047900     END-IF.
048000     PERFORM 2100-READ-REQUEST-CARD
048100         THRU 2100-EXIT.
048200 2200-EXIT.
048300     EXIT.
048400
048500 2210-VALIDATE-REQUEST-CARD.
048600     SET WN-CARD-IS-VALID TO TRUE.
048700     MOVE SPACES              TO WN-CHECK-FIELD.
048800     MOVE WS-REQ-NETWORK-CODE TO WN-CHECK-FIELD (1:6).
048900     PERFORM 9100-VALIDATE-NETWORK-CODE
049000         THRU 9100-EXIT.
049100     IF WN-FIELD-IS-INVALID
049200         SET WN-CARD-IS-INVALID TO TRUE
049300         GO TO 2210-EXIT
049400     END-IF.
049500     MOVE WS-REQ-START-DATE   TO WN-CHECK-START.
049600     MOVE WS-REQ-END-DATE     TO WN-CHECK-END.
049700     PERFORM 9140-VALIDATE-INTERVAL
049800         THRU 9140-EXIT.
049900     IF WN-FIELD-IS-INVALID
050000         SET WN-CARD-IS-INVALID TO TRUE
050100     END-IF.
050200 2210-EXIT.
050300     EXIT.
050400
050500 2220-LOOKUP-NETWORK.
050600     SET WN-NETWORK-NOT-FOUND TO TRUE.
050700     SET NT-IDX TO 1.
050800     SEARCH ALL NT-ENTRY
050900         AT END
051000             SET WN-NETWORK-NOT-FOUND TO TRUE
051100         WHEN NT-CODE (NT-IDX) = WS-REQ-NETWORK-CODE
051200             SET WN-NETWORK-WAS-FOUND TO TRUE
051300     END-SEARCH.
051400 2220-EXIT.
051500     EXIT.
051600 EJECT
051700********************************************************************
051800*    2300 FILTERS THE SORTED MEASUREMENT TABLE TO THE REQUESTED    *
051900*    NETWORK AND WINDOW, GROUPS BY GATEWAY, DETERMINES THE          *
052000*    EFFECTIVE WINDOW AND BUILDS THE TIME HISTOGRAM (BATCH FLOW    *
052100*    STEP 4).                                                       *
052200********************************************************************
052300 2300-FILTER-AND-COMPUTE.
052400     MOVE SPACES              TO NW-HEADER-RECORD.
052500     MOVE 'H'                 TO NH-REC-TYPE.
052600     MOVE ZERO                TO NH-NUMBER-OF-MEASUREMENTS.
052700     MOVE ZERO                TO NH-MOST-ACTIVE-COUNT.
052800     MOVE ZERO                TO NH-LEAST-ACTIVE-COUNT.
052900     MOVE ZERO                TO GG-ENTRY-COUNT.
053000     MOVE ZERO                TO BK-ENTRY-COUNT.
053100     MOVE ZERO                TO WS-TOTAL-COUNT.
053200     SET WN-FIRST-TS-SEEN TO FALSE.
053300     PERFORM 2310-BUILD-GATEWAY-GROUPS
053400         THRU 2310-EXIT.
053500     MOVE WS-TOTAL-COUNT TO NH-NUMBER-OF-MEASUREMENTS.
053600     IF WS-TOTAL-COUNT = ZERO
053700         GO TO 2300-EXIT
053800     END-IF.
053900     PERFORM 2330-FIND-MOST-LEAST-ACTIVE
054000         THRU 2330-EXIT.
054100     PERFORM 2340-COMPUTE-LOAD-RATIOS
054200         THRU 2340-EXIT.
054300     PERFORM 2400-DETERMINE-EFFECTIVE-WINDOW
054400         THRU 2400-EXIT.
054500     PERFORM 2500-BUILD-TIME-HISTOGRAM
054600         THRU 2500-EXIT.
054700 2300-EXIT.
054800     EXIT.
054900 EJECT
055000********************************************************************
055100*    2310 WALKS THE WHOLE SORTED TABLE ONCE, PICKING OUT THE ROWS  *
055200*    FOR THE REQUESTED NETWORK INSIDE THE REQUESTED WINDOW AND      *
055300*    GROUPING THEM BY GATEWAY CODE (BATCH FLOW STEP 4A).  SINCE    *
055400*    THE TABLE IS GLOBALLY TIMESTAMP-ASCENDING, THE FIRST MATCHING *
055500*    ROW ENCOUNTERED IS THE MINIMUM OBSERVED TIMESTAMP AND THE     *
055600*    LAST IS THE MAXIMUM -- NO SEPARATE PASS IS NEEDED FOR THOSE.  *
055700********************************************************************
055800 2310-BUILD-GATEWAY-GROUPS.
055900     PERFORM 2311-PROCESS-ONE-ENTRY
056000         VARYING WS-SUB FROM 1 BY 1
056100         UNTIL WS-SUB > MT-ENTRY-COUNT.
056200 2310-EXIT.
056300     EXIT.
056400
056500 2311-PROCESS-ONE-ENTRY.
056600     IF MT-NETWORK-CODE (WS-SUB) NOT = WS-REQ-NETWORK-CODE
056700         GO TO 2311-EXIT
056800     END-IF.
056900     IF MT-TIMESTAMP (WS-SUB) < WS-REQ-START-DATE
057000         GO TO 2311-EXIT
057100     END-IF.
057200     IF WS-REQ-END-DATE NOT = SPACES
057300         IF MT-TIMESTAMP (WS-SUB) > WS-REQ-END-DATE
057400             GO TO 2311-EXIT
057500         END-IF
057600     END-IF.
057700     ADD 1 TO WS-TOTAL-COUNT.
057800     IF NOT WN-FIRST-TS-SEEN
057900         SET WN-FIRST-TS-SEEN TO TRUE
058000         MOVE MT-TIMESTAMP (WS-SUB) TO WS-MIN-TS
058100     END-IF.
058200     MOVE MT-TIMESTAMP (WS-SUB) TO WS-MAX-TS.
058300     PERFORM 2312-FIND-OR-ADD-GATEWAY
058400         THRU 2312-EXIT.
058500     ADD 1 TO GG-COUNT (WS-GG-SUB).
058600 2311-EXIT.
058700     EXIT.
058800
058900 2312-FIND-OR-ADD-GATEWAY.
059000     MOVE ZERO TO WS-GG-SUB.
059100     IF GG-ENTRY-COUNT = ZERO
059200         GO TO 2312-ADD-NEW
059300     END-IF.
059400     PERFORM 2313-SCAN-ONE-GROUP-ENTRY
059500         VARYING WS-GG-IDX FROM 1 BY 1
059600         UNTIL WS-GG-IDX > GG-ENTRY-COUNT OR WS-GG-SUB > ZERO.
059700     IF WS-GG-SUB > ZERO
059800         GO TO 2312-EXIT
059900     END-IF.
060000 2312-ADD-NEW.
060100     ADD 1 TO GG-ENTRY-COUNT.
060200     MOVE MT-GATEWAY-CODE (WS-SUB) TO GG-CODE (GG-ENTRY-COUNT).
060300     MOVE ZERO                     TO GG-COUNT (GG-ENTRY-COUNT).
060400     MOVE GG-ENTRY-COUNT TO WS-GG-SUB.
060500 2312-EXIT.
060600     EXIT.
060700
060800 2313-SCAN-ONE-GROUP-ENTRY.
060900     IF GG-CODE (WS-GG-IDX) = MT-GATEWAY-CODE (WS-SUB)
061000         MOVE WS-GG-IDX TO WS-GG-SUB
061100     END-IF.
061200 2313-EXIT.
061300     EXIT.
061400 EJECT
061500********************************************************************
061600*    2330 - MOST/LEAST-ACTIVE GATEWAYS: ALL GATEWAYS TIED AT THE   *
061700*    MAX/MIN PER-GATEWAY COUNT (BATCH FLOW STEP 4B), CAPPED AT 50  *
061800*    TO MATCH THE HEADER OCCURS CLAUSE.                            *
061900********************************************************************
062000 2330-FIND-MOST-LEAST-ACTIVE.
062100     MOVE GG-COUNT (1) TO WS-MAX-COUNT.
062200     MOVE GG-COUNT (1) TO WS-MIN-COUNT.
062300     PERFORM 2331-SCAN-FOR-MAX-MIN
062400         VARYING GG-IDX2 FROM 2 BY 1
062500         UNTIL GG-IDX2 > GG-ENTRY-COUNT.
062600     PERFORM 2332-BUILD-MOST-LEAST-LISTS
062700         VARYING GG-IDX2 FROM 1 BY 1
062800         UNTIL GG-IDX2 > GG-ENTRY-COUNT.
062900 2330-EXIT.
063000     EXIT.
063100
063200 2331-SCAN-FOR-MAX-MIN.
063300     IF GG-COUNT (GG-IDX2) > WS-MAX-COUNT
063400         MOVE GG-COUNT (GG-IDX2) TO WS-MAX-COUNT
063500     END-IF.
063600     IF GG-COUNT (GG-IDX2) < WS-MIN-COUNT
063700         MOVE GG-COUNT (GG-IDX2) TO WS-MIN-COUNT
063800     END-IF.
063900 2331-EXIT.
064000     EXIT.
064100
064200 2332-BUILD-MOST-LEAST-LISTS.
064300     IF GG-COUNT (GG-IDX2) = WS-MAX-COUNT
064400         IF NH-MOST-ACTIVE-COUNT < 50
064500             ADD 1 TO NH-MOST-ACTIVE-COUNT
064600             MOVE GG-CODE (GG-IDX2) TO
064700                 NH-MOST-ACTIVE-GATEWAYS (NH-MOST-ACTIVE-COUNT)
064800         END-IF
064900     END-IF.
065000     IF GG-COUNT (GG-IDX2) = WS-MIN-COUNT
065100         IF NH-LEAST-ACTIVE-COUNT < 50
065200             ADD 1 TO NH-LEAST-ACTIVE-COUNT
065300             MOVE GG-CODE (GG-IDX2) TO
065400                 NH-LEAST-ACTIVE-GATEWAYS (NH-LEAST-ACTIVE-COUNT)
065500         END-IF
065600     END-IF.
065700 2332-EXIT.
065800     EXIT.
065900 EJECT
066000********************************************************************
066100*    2340 - GATEWAY-LOAD-RATIO = (GATEWAY COUNT / NETWORK TOTAL)   *
066200*    TIMES 100 (BATCH FLOW STEP 4C).                                *
066300********************************************************************
066400 2340-COMPUTE-LOAD-RATIOS.
066500     PERFORM 2341-COMPUTE-ONE-RATIO
066600         VARYING GG-IDX2 FROM 1 BY 1
066700         UNTIL GG-IDX2 > GG-ENTRY-COUNT.
066800 2340-EXIT.
066900     EXIT.
067000
067100 2341-COMPUTE-ONE-RATIO.
067200     COMPUTE GG-LOAD-RATIO (GG-IDX2) ROUNDED =
067300         (GG-COUNT (GG-IDX2) / WS-TOTAL-COUNT) * WN-HUNDRED.
067400 2341-EXIT.
067500     EXIT.
067600 EJECT
067700********************************************************************
067800*    2400 - EFFECTIVE WINDOW: THE REQUESTED BOUND WHEN GIVEN, ELSE *
067900*    THE MIN/MAX TIMESTAMP OBSERVED IN 2310 (BATCH FLOW STEP 4D).  *
068000********************************************************************
068100 2400-DETERMINE-EFFECTIVE-WINDOW.
068200     IF WS-REQ-START-DATE NOT = SPACES
068300         MOVE WS-REQ-START-DATE TO WS-EFF-START-DATE
068400     ELSE
068500         MOVE WS-MIN-TS         TO WS-EFF-START-DATE
068600     END-IF.
068700     IF WS-REQ-END-DATE NOT = SPACES
068800         MOVE WS-REQ-END-DATE   TO WS-EFF-END-DATE
068900     ELSE
069000         MOVE WS-MAX-TS         TO WS-EFF-END-DATE
069100     END-IF.
069200 2400-EXIT.
069300     EXIT.
069400 EJECT
069500********************************************************************
069600*    2500 BUILDS THE TIME HISTOGRAM (BATCH FLOW STEP 4E, BUSINESS  *
069700*    RULES - NETWORK TIME HISTOGRAM).  HOURLY BUCKETS IF THE       *
069800*    EFFECTIVE WINDOW SPANS 48 HOURS OR LESS, OTHERWISE DAILY.      *
069900*    ONLY RUN WHEN THE NETWORK HAS AT LEAST ONE MEASUREMENT IN THE *
070000*    WINDOW (2300 ALREADY EXITED EARLY WHEN WS-TOTAL-COUNT = ZERO).*
070100********************************************************************
070200 2500-BUILD-TIME-HISTOGRAM.
070300     MOVE WS-EFF-START-DATE TO WS-CONV-TIMESTAMP.
070400     PERFORM 2680-TIMESTAMP-TO-SECONDS
070500         THRU 2680-EXIT.
070600     MOVE WS-CONV-SECONDS TO WS-EFF-START-SECS.
070700     MOVE WS-EFF-END-DATE TO WS-CONV-TIMESTAMP.
070800     PERFORM 2680-TIMESTAMP-TO-SECONDS
070900         THRU 2680-EXIT.
071000     MOVE WS-CONV-SECONDS TO WS-EFF-END-SECS.
071100     COMPUTE WS-WINDOW-SECONDS =
071200         WS-EFF-END-SECS - WS-EFF-START-SECS.
071300     IF WS-WINDOW-SECONDS NOT > 172800
071400         SET WN-BUCKET-BY-HOUR TO TRUE
071500     ELSE
071600         SET WN-BUCKET-BY-DAY TO TRUE
071700     END-IF.
071800     PERFORM 2510-TRUNCATE-WALK-START
071900         THRU 2510-EXIT.
072000     PERFORM 2520-WALK-BUCKETS
072100         THRU 2520-EXIT
072200         UNTIL WN-WALK-DONE
072300             OR BK-ENTRY-COUNT > WN-MAX-TIME-BUCKETS.
072400     PERFORM 2530-COUNT-BUCKET-ENTRIES
072500         VARYING WS-SUB FROM 1 BY 1
072600         UNTIL WS-SUB > MT-ENTRY-COUNT.
072700 2500-EXIT.
072800     EXIT.
072900 EJECT
073000********************************************************************
073100*    2510 TRUNCATES THE EFFECTIVE-START TIMESTAMP DOWN TO THE HOUR *
073200*    OR DAY BOUNDARY TO GET THE FIRST WALK POINTER -- THE BUCKETS  *
073300*    THEMSELVES ALWAYS LAND ON BOUNDARIES EVEN THOUGH THE FIRST    *
073400*    ONE'S RECORDED START IS CLAMPED BACK TO THE UNTRUNCATED        *
073500*    EFFECTIVE START BY 2520.                                      *
073600********************************************************************
073700 2510-TRUNCATE-WALK-START.
073800     MOVE WS-EFF-START-DATE (1:4)  TO WS-WK-YEAR.
073900     MOVE WS-EFF-START-DATE (6:2)  TO WS-WK-MONTH.
074000     MOVE WS-EFF-START-DATE (9:2)  TO WS-WK-DAY.
074100     MOVE WS-EFF-START-DATE (12:2) TO WS-WK-HOUR.
074200     MOVE ZERO TO WS-WK-MINUTE.
074300     MOVE ZERO TO WS-WK-SECOND.
074400     IF WN-BUCKET-BY-DAY
074500         MOVE ZERO TO WS-WK-HOUR
074600     END-IF.
074700     PERFORM 2570-REBUILD-TIMESTAMP-STRING
074800         THRU 2570-EXIT.
074900     MOVE WS-WALK-REBUILT TO WS-WALK-TS.
075000     MOVE ZERO TO BK-ENTRY-COUNT.
075100     SET WN-WALK-NOT-DONE TO TRUE.
075200 2510-EXIT.
075300     EXIT.
075400 EJECT
075500********************************************************************
075600*    2520 BUILDS ONE BUCKET PER CALL AND ADVANCES THE WALK POINTER *
075700*    ONE HOUR OR DAY.  THE FIRST BUCKET'S START IS CLAMPED TO THE  *
075800*    EFFECTIVE-WINDOW START (NOT THE TRUNCATED BOUNDARY); A        *
075900*    BUCKET IS THE LAST ONE WHEN ITS PRE-CLAMP END IS AT OR PAST    *
076000*    THE EFFECTIVE-WINDOW END, IN WHICH CASE ITS RECORDED END IS   *
076100*    CLAMPED TO THE EFFECTIVE-WINDOW END AND THE WALK STOPS.       *
076200********************************************************************
076300 2520-WALK-BUCKETS.
076400     ADD 1 TO BK-ENTRY-COUNT.
076500     MOVE ZERO TO BK-COUNT (BK-ENTRY-COUNT).
076600     IF BK-ENTRY-COUNT = 1
076700         MOVE WS-EFF-START-DATE TO BK-START (BK-ENTRY-COUNT)
076800     ELSE
076900         MOVE WS-WALK-TS        TO BK-START (BK-ENTRY-COUNT)
077000     END-IF.
077100     MOVE WS-WALK-TS (1:4)  TO WS-WK-YEAR.
077200     MOVE WS-WALK-TS (6:2)  TO WS-WK-MONTH.
077300     MOVE WS-WALK-TS (9:2)  TO WS-WK-DAY.
077400     MOVE WS-WALK-TS (12:2) TO WS-WK-HOUR.
077500     MOVE WS-WALK-TS (15:2) TO WS-WK-MINUTE.
077600     MOVE WS-WALK-TS (18:2) TO WS-WK-SECOND.
077700     PERFORM 2540-ADVANCE-ONE-UNIT
077800         THRU 2540-EXIT.
077900     PERFORM 2570-REBUILD-TIMESTAMP-STRING
078000         THRU 2570-EXIT.
078100     IF WS-WALK-REBUILT NOT < WS-EFF-END-DATE
078200         MOVE WS-EFF-END-DATE TO BK-END (BK-ENTRY-COUNT)
078300         SET WN-WALK-DONE TO TRUE
078400     ELSE
078500         MOVE WS-WALK-REBUILT TO BK-END (BK-ENTRY-COUNT)
078600     END-IF.
078700     MOVE WS-WALK-REBUILT TO WS-WALK-TS.
078800 2520-EXIT.
078900     EXIT.
079000 EJECT
079100********************************************************************
079200*    2540/2550 ADVANCE THE DECOMPOSED WALK POINTER BY ONE HOUR     *
079300*    (ROLLING OVER INTO A DAY ADVANCE PAST 23:00) OR ONE DAY        *
079400*    (ROLLING OVER MONTH/YEAR AS NEEDED) -- NO DATE INTRINSICS ON   *
079500*    THIS COMPILER, SO THE ROLLOVER IS DONE BY HAND, THE SAME WAY  *
079600*    2680 (WNTSCONV) DOES ITS OWN DAY-NUMBER ARITHMETIC.           *
079700********************************************************************
079800 2540-ADVANCE-ONE-UNIT.
079900     IF WN-BUCKET-BY-HOUR
080000         ADD 1 TO WS-WK-HOUR
080100         IF WS-WK-HOUR > 23
080200             MOVE ZERO TO WS-WK-HOUR
080300             PERFORM 2550-ADVANCE-ONE-DAY
080400                 THRU 2550-EXIT
080500         END-IF
080600     ELSE
080700         PERFORM 2550-ADVANCE-ONE-DAY
080800             THRU 2550-EXIT
080900     END-IF.
081000 2540-EXIT.
081100     EXIT.
081200
081300 2550-ADVANCE-ONE-DAY.
081400     PERFORM 2560-TEST-WALK-YEAR-LEAP
081500         THRU 2560-EXIT.
081600     PERFORM 2561-LOOKUP-DAYS-IN-MONTH
081700         THRU 2561-EXIT.
081800     ADD 1 TO WS-WK-DAY.
081900     IF WS-WK-DAY > WS-WK-DAYS-IN-MONTH
082000         MOVE 1 TO WS-WK-DAY
082100         ADD 1 TO WS-WK-MONTH
082200         IF WS-WK-MONTH > 12
082300             MOVE 1 TO WS-WK-MONTH
082400             ADD 1 TO WS-WK-YEAR
082500         END-IF
082600     END-IF.
082700 2550-EXIT.
082800     EXIT.
082900 EJECT
083000 2560-TEST-WALK-YEAR-LEAP.
083100     DIVIDE WS-WK-YEAR BY 4   GIVING WS-WK-DIV-DUMMY
083200         REMAINDER WS-WK-LEAP-R4.
083300     DIVIDE WS-WK-YEAR BY 100 GIVING WS-WK-DIV-DUMMY
083400         REMAINDER WS-WK-LEAP-R100.
083500     DIVIDE WS-WK-YEAR BY 400 GIVING WS-WK-DIV-DUMMY
083600         REMAINDER WS-WK-LEAP-R400.
083700     SET WS-WK-IS-LEAP TO FALSE.
083800     IF WS-WK-LEAP-R4 = 0
083900         AND (WS-WK-LEAP-R100 NOT = 0 OR WS-WK-LEAP-R400 = 0)
084000         SET WS-WK-IS-LEAP TO TRUE
084100     END-IF.
084200 2560-EXIT.
084300     EXIT.
084400
084500 2561-LOOKUP-DAYS-IN-MONTH.
084600     MOVE WN-DAYS-IN-MONTH (WS-WK-MONTH) TO WS-WK-DAYS-IN-MONTH.
084700     IF WS-WK-MONTH = 2 AND WS-WK-IS-LEAP
084800         ADD 1 TO WS-WK-DAYS-IN-MONTH
084900     END-IF.
085000 2561-EXIT.
085100     EXIT.
085200 EJECT
085300********************************************************************
085400*    2570 RESTRINGS THE WALK POINTER FROM THE DECOMPOSED COMP      *
085500*    FIELDS BACK INTO A 19-BYTE ISO TIMESTAMP -- SEPARATORS AT THE *
085600*    SAME POSITIONS WNIMPORT VALIDATES ON THE WAY IN.              *
085700********************************************************************
085800 2570-REBUILD-TIMESTAMP-STRING.
085900     MOVE WS-WK-YEAR   TO WS-WK-YEAR-D.
086000     MOVE WS-WK-MONTH  TO WS-WK-MONTH-D.
086100     MOVE WS-WK-DAY    TO WS-WK-DAY-D.
086200     MOVE WS-WK-HOUR   TO WS-WK-HOUR-D.
086300     MOVE WS-WK-MINUTE TO WS-WK-MINUTE-D.
086400     MOVE WS-WK-SECOND TO WS-WK-SECOND-D.
086500     MOVE SPACES            TO WS-WALK-REBUILT.
086600     MOVE WS-WK-YEAR-D      TO WS-WALK-REBUILT (1:4).
086700     MOVE '-'               TO WS-WALK-REBUILT (5:1).
086800     MOVE WS-WK-MONTH-D     TO WS-WALK-REBUILT (6:2).
086900     MOVE '-'               TO WS-WALK-REBUILT (8:1).
087000     MOVE WS-WK-DAY-D       TO WS-WALK-REBUILT (9:2).
087100     MOVE ' '               TO WS-WALK-REBUILT (11:1).
087200     MOVE WS-WK-HOUR-D      TO WS-WALK-REBUILT (12:2).
087300     MOVE ':'               TO WS-WALK-REBUILT (14:1).
087400     MOVE WS-WK-MINUTE-D    TO WS-WALK-REBUILT (15:2).
087500     MOVE ':'               TO WS-WALK-REBUILT (17:1).
087600     MOVE WS-WK-SECOND-D    TO WS-WALK-REBUILT (18:2).
087700 2570-EXIT.
087800     EXIT.
087900 EJECT
088000********************************************************************
088100*    2530/2531 COUNT EACH MEASUREMENT IN THE NETWORK/WINDOW SLICE  *
088200*    INTO ITS BUCKET BY AN INDEPENDENT CONTAINMENT CHECK PER        *
088300*    BUCKET -- THE SAME IDIOM AS THE GATEWAY DURATION HISTOGRAM    *
088400*    (2630 IN WNGWYRPT).  THE LAST BUCKET IS INCLUSIVE OF ITS END; *
088500*    ALL OTHERS ARE HALF-OPEN.                                     *
088600********************************************************************
088700 2530-COUNT-BUCKET-ENTRIES.
088800     IF MT-NETWORK-CODE (WS-SUB) NOT = WS-REQ-NETWORK-CODE
088900         GO TO 2530-EXIT
089000     END-IF.
089100     IF MT-TIMESTAMP (WS-SUB) < WS-EFF-START-DATE
089200         GO TO 2530-EXIT
089300     END-IF.
089400     IF MT-TIMESTAMP (WS-SUB) > WS-EFF-END-DATE
089500         GO TO 2530-EXIT
089600     END-IF.
089700     PERFORM 2531-SCAN-ONE-BUCKET
089800         VARYING WS-BUCKET-SUB FROM 1 BY 1
089900         UNTIL WS-BUCKET-SUB > BK-ENTRY-COUNT.
090000 2530-EXIT.
090100     EXIT.
090200
090300 2531-SCAN-ONE-BUCKET.
090400     IF WS-BUCKET-SUB = BK-ENTRY-COUNT
090500         IF MT-TIMESTAMP (WS-SUB) NOT < BK-START (WS-BUCKET-SUB)
090600             AND MT-TIMESTAMP (WS-SUB) NOT > BK-END (WS-BUCKET-SUB)
090700             ADD 1 TO BK-COUNT (WS-BUCKET-SUB)
090800         END-IF
090900     ELSE
091000         IF MT-TIMESTAMP (WS-SUB) NOT < BK-START (WS-BUCKET-SUB)
091100             AND MT-TIMESTAMP (WS-SUB) < BK-END (WS-BUCKET-SUB)
091200             ADD 1 TO BK-COUNT (WS-BUCKET-SUB)
091300         END-IF
091400     END-IF.
091500 2531-EXIT.
091600     EXIT.
091700 EJECT
091800********************************************************************
091900*    SHARED TIMESTAMP-TO-SECONDS TEXT -- SEE THE 2500 BANNER ABOVE.*
092000*    WORK AREA IS IN WNRECMAX, TEXT IS SHARED WITH WNGWYRPT VIA     *
092100*    WNTSCONV.                                                     *
092200********************************************************************
092300 COPY WNTSCONV.
092400 EJECT
092500********************************************************************
092600*    2700 WRITES THE NETWORK-REPORT-OUT RECORD SET FOR ONE REQUEST  *
092700*    CARD -- ONE HEADER, ONE GATEWAY-LOAD-RATIO LINE PER GATEWAY,   *
092800*    ONE BUCKET LINE PER HISTOGRAM BUCKET.  SAME SHAPE AS 2700 IN   *
092900*    WNGWYRPT.                                                     *
093000********************************************************************
093100 2700-WRITE-NETWORK-REPORT.
093200     PERFORM 2710-WRITE-HEADER
093300         THRU 2710-EXIT.
093400     PERFORM 2720-WRITE-ONE-GATEWAY-LINE
093500         VARYING GG-IDX2 FROM 1 BY 1
093600         UNTIL GG-IDX2 > GG-ENTRY-COUNT.
093700     PERFORM 2730-WRITE-ONE-BUCKET-LINE
093800         VARYING BK-IDX2 FROM 1 BY 1
093900         UNTIL BK-IDX2 > BK-ENTRY-COUNT.
094000 2700-EXIT.
094100     EXIT.
094200
094300 2710-WRITE-HEADER.
094400     MOVE WS-REQ-NETWORK-CODE TO NH-CODE.
094500     MOVE WS-EFF-START-DATE  TO NH-START-DATE.
094600     MOVE WS-EFF-END-DATE    TO NH-END-DATE.
094700     MOVE WS-TOTAL-COUNT     TO NH-NUMBER-OF-MEASUREMENTS.
094800     WRITE NETWORK-REPORT-OUT-REC FROM NW-HEADER-RECORD.
094900     IF WN-NETRPT-STATUS NOT = '00'
095000         DISPLAY MSG01-IO-ERROR ' NETRPT   ' WN-NETRPT-STATUS
095100         GO TO EOJ99-ABEND
095200     END-IF.
095300 2710-EXIT.
095400     EXIT.
095500 EJECT
095600 2720-WRITE-ONE-GATEWAY-LINE.
095700     MOVE SPACES              TO NW-GATEWAY-DETAIL-RECORD.
095800     MOVE 'G'                 TO NG-REC-TYPE.
095900     MOVE GG-CODE (GG-IDX2)   TO NG-GATEWAY-CODE.
096000     MOVE GG-LOAD-RATIO (GG-IDX2) TO NG-GATEWAY-LOAD-RATIO.
096100     WRITE NETWORK-REPORT-OUT-REC FROM NW-GATEWAY-DETAIL-RECORD.
096200     IF WN-NETRPT-STATUS NOT = '00'
096300         DISPLAY MSG01-IO-ERROR ' NETRPT   ' WN-NETRPT-STATUS
096400         GO TO EOJ99-ABEND
096500     END-IF.
096600 2720-EXIT.
096700     EXIT.
096800
096900 2730-WRITE-ONE-BUCKET-LINE.
097000     MOVE SPACES              TO NW-BUCKET-DETAIL-RECORD.
097100     MOVE 'B'                 TO NB-REC-TYPE.
097200     MOVE BK-START (BK-IDX2)  TO NB-BUCKET-START.
097300     MOVE BK-END (BK-IDX2)    TO NB-BUCKET-END.
097400     MOVE BK-COUNT (BK-IDX2)  TO NB-BUCKET-COUNT.
097500     WRITE NETWORK-REPORT-OUT-REC FROM NW-BUCKET-DETAIL-RECORD.
097600     IF WN-NETRPT-STATUS NOT = '00'
097700         DISPLAY MSG01-IO-ERROR ' NETRPT   ' WN-NETRPT-STATUS
097800         GO TO EOJ99-ABEND
097900     END-IF.
098000 2730-EXIT.
098100     EXIT.
098200 EJECT
098300********************************************************************
098400*                     END OF JOB PARAGRAPHS                        *
098500********************************************************************
098600 2900-CLOSE-FILES.
098700     CLOSE NETWORK-REQUEST.
098800     CLOSE NETWORK-MASTER.
098900     CLOSE NETWORK-REPORT-OUT.
099000     DISPLAY 'WNNETRPT PROCESSING COMPLETE'.
099100 2900-EXIT.
099200     EXIT.
099300 EJECT
099400********************************************************************
099500*                     9xxx  VALIDATION TEXT                        *
099600********************************************************************
099700 COPY WNVALIDT.
099800 EJECT
099900********************************************************************
100000*                     ABEND PARAGRAPH                               *
100100********************************************************************
100200 EOJ99-ABEND.
100300     DISPLAY 'WNNETRPT PROGRAM ABENDING DUE TO ERROR'.
100400     CLOSE NETWORK-REQUEST NETWORK-MASTER NETWORK-REPORT-OUT.
100500     MOVE +16 TO RETURN-CODE.
100600     GOBACK.
100700 EOJ99-EXIT.
100800     EXIT.
