000100********************************************************************
000200*                                                                  *
000300*    WNRECMAX  --  SHARED WORK CONSTANTS AND TABLE LIMITS          *
000400*                                                                  *
000500*    COPIED INTO THE WORKING-STORAGE SECTION OF EVERY WN-PREFIXED  *
000600*    WEATHER-NETWORK BATCH PROGRAM.  HOLDS THE OCCURS-TABLE SIZE   *
000700*    LIMITS (THIS SHOP RUNS --WITHOUT-DB -- NO ISAM, SO EVERY      *
000800*    MASTER FILE IS LOADED ONCE INTO A SORTED WORKING-STORAGE      *
000900*    TABLE AND PROBED WITH SEARCH ALL) AND THE MISC COMP FIELDS    *
001000*    EVERY PROGRAM NEEDS FOR SUBSCRIPTING AND ROUNDING.            *
001100*                                                                  *
001200*    Vers. | Datum      | von  | Kommentar                        *
001300*    ------|------------|------|----------------------------------*
001400*    A.00  | 2007-04-11 | rjf  | Neuerstellung fuer WN-Serie      *
001500*    A.01  | 2011-09-02 | kjh  | WN-MAX-ALERTS erhoeht auf 5000   *
001600*    A.02  | 1998-12-30 | rjf  | Y2K - WS-CURR-CONV-CC fest 20    *
001650*    A.03  | 2011-11-22 | kjh  | WN-MAX-TIME-BUCKETS UND TIMESTAMP*
001660*                               -CONVERT-WORK-AREA HERZUGEZOGEN   *
001670*                               (VORHER NUR IN WNGWYRPT)          *
001700*                                                                  *
001800********************************************************************
001900 01  FILLER                      PIC X(32)
002000     VALUE 'WN-RECMAX WORKING STORAGE BEGINS'.
002100
002200 01  WN-TABLE-LIMITS.
002300     05  WN-MAX-MEASUREMENTS     PIC S9(8) COMP VALUE +200000.
002400     05  WN-MAX-SENSORS          PIC S9(4) COMP VALUE +2000.
002500     05  WN-MAX-GATEWAYS         PIC S9(4) COMP VALUE +500.
002600     05  WN-MAX-NETWORKS         PIC S9(4) COMP VALUE +200.
002700     05  WN-MAX-PARAMETERS       PIC S9(4) COMP VALUE +4000.
002800     05  WN-MAX-OPERATORS        PIC S9(4) COMP VALUE +1000.
002900     05  WN-MAX-LINKS            PIC S9(4) COMP VALUE +2000.
003000     05  WN-MAX-ALERTS           PIC S9(4) COMP VALUE +5000.
003100     05  WN-HIST-BUCKETS         PIC S9(4) COMP VALUE +20.
003150     05  WN-MAX-TIME-BUCKETS     PIC S9(4) COMP VALUE +2000.
003200
003300 01  WN-MISC-CONSTANTS.
003400     05  WN-BINARY-ONE           PIC S9(4) COMP VALUE +1.
003500     05  WN-BINARY-TWO           PIC S9(4) COMP VALUE +2.
003600     05  WN-BINARY-ZERO          PIC S9(4) COMP VALUE +0.
003700     05  WN-EPSILON              PIC S9(4)V9(4) COMP-3
003800                                 VALUE +0.0001.
003900     05  WN-HUNDRED              PIC S9(5)V99 COMP-3
004000                                 VALUE +100.00.
004100
004200 01  WN-HEX-VALUES               PIC S9(13) COMP-3
004300                                 VALUE +0001020304050.
004400 01  WN-HEX-TABLE REDEFINES WN-HEX-VALUES.
004500     05  WN-HEX-00               PIC X.
004600     05  WN-HEX-01               PIC X.
004700     05  WN-HEX-02               PIC X.
004800     05  WN-HEX-03               PIC X.
004900     05  WN-HEX-04               PIC X.
005000     05  WN-HEX-05               PIC X.
005100     05  FILLER                  PIC X.
005150*-------------------------------------------------------------------*
005160*    VALIDATION WORK AREA -- LOADED BY THE CALLING PARAGRAPH,       *
005170*    READ BY THE WNVALIDT TEXT COPIED INTO PROCEDURE DIVISION.      *
005180*-------------------------------------------------------------------*
005200 01  WN-VALID-WORK-AREA.
005300     05  WN-CHECK-FIELD          PIC X(100).
005400     05  WN-CHECK-START          PIC X(19).
005500     05  WN-CHECK-END            PIC X(19).
005600     05  WN-VALID-SWITCH         PIC X(01).
005700         88  WN-FIELD-IS-VALID    VALUE 'Y'.
005800         88  WN-FIELD-IS-INVALID  VALUE 'N'.
005900     05  WN-DIGIT-PORTION        PIC X(08).
006000     05  WN-DIGIT-TEST REDEFINES WN-DIGIT-PORTION
006100                                 PIC 9(08).
006150*-------------------------------------------------------------------*
006160*    TIMESTAMP-TO-SECONDS WORK AREA -- LOADED BY THE CALLER, READ    *
006170*    BY THE WNTSCONV TEXT COPIED INTO PROCEDURE DIVISION.            *
006180*-------------------------------------------------------------------*
006200 01  TIMESTAMP-CONVERT-WORK-AREA.
006300     05  WS-CONV-TIMESTAMP        PIC X(19).
006400     05  WS-CONV-SECONDS          PIC S9(11) COMP-3 VALUE +0.
006500     05  WS-TS-YEAR                PIC 9(04) COMP VALUE ZERO.
006600     05  WS-TS-MONTH                PIC 9(02) COMP VALUE ZERO.
006700     05  WS-TS-DAY                  PIC 9(02) COMP VALUE ZERO.
006800     05  WS-TS-HOUR                 PIC 9(02) COMP VALUE ZERO.
006900     05  WS-TS-MINUTE               PIC 9(02) COMP VALUE ZERO.
007000     05  WS-TS-SECOND               PIC 9(02) COMP VALUE ZERO.
007100     05  WS-TS-YEAR-DIV4            PIC S9(09) COMP VALUE ZERO.
007200     05  WS-TS-DIV-DUMMY            PIC S9(09) COMP VALUE ZERO.
007300     05  WS-TS-LEAP-R4              PIC S9(04) COMP VALUE ZERO.
007400     05  WS-TS-LEAP-R100            PIC S9(04) COMP VALUE ZERO.
007500     05  WS-TS-LEAP-R400            PIC S9(04) COMP VALUE ZERO.
007600     05  WS-TS-LEAP-IND             PIC X(01).
007700         88  WS-TS-IS-LEAP-YEAR      VALUE 'Y'.
007800     05  WS-TS-DAYS                 PIC S9(09) COMP-3 VALUE +0.
007900     05  FILLER                     PIC X(04).
008000 01  WN-MONTH-DAYS-VALUES.
008100     05  FILLER                   PIC 9(3) VALUE 000.
008200     05  FILLER                   PIC 9(3) VALUE 031.
008300     05  FILLER                   PIC 9(3) VALUE 059.
008400     05  FILLER                   PIC 9(3) VALUE 090.
008500     05  FILLER                   PIC 9(3) VALUE 120.
008600     05  FILLER                   PIC 9(3) VALUE 151.
008700     05  FILLER                   PIC 9(3) VALUE 181.
008800     05  FILLER                   PIC 9(3) VALUE 212.
008900     05  FILLER                   PIC 9(3) VALUE 243.
009000     05  FILLER                   PIC 9(3) VALUE 273.
009100     05  FILLER                   PIC 9(3) VALUE 304.
009200     05  FILLER                   PIC 9(3) VALUE 334.
009300 01  WN-MONTH-DAYS-TABLE REDEFINES WN-MONTH-DAYS-VALUES.
009400     05  WN-MONTH-DAYS OCCURS 12 TIMES
009500                                 PIC 9(3).
