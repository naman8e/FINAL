000100********************************************************************
000200*                                                                  *
000300*    WNMEASUR  --  MEASUREMENT RECORD / IN-MEMORY SCAN TABLE       *
000400*                                                                  *
000500*    FIXED-WIDTH RECORD WRITTEN TO MEASUREMENT-STORE BY WNIMPORT   *
000600*    AND RE-READ BY EVERY REPORT PROGRAM.  THE SORT-FILE SD BELOW  *
000700*    LETS EACH REPORT PULL ITS OWN FILTERED, TIMESTAMP-ASCENDING   *
000800*    SLICE WITHOUT AN ISAM KEY (--WITHOUT-DB BUILD).               *
000900*                                                                  *
001000*    Vers. | Datum      | von  | Kommentar                        *
001100*    ------|------------|------|----------------------------------*
001200*    A.00  | 2007-04-11 | rjf  | Neuerstellung fuer WN-Serie      *
001300*    A.01  | 2014-06-19 | kjh  | MT-VALUE breiter gemacht         *
001400*                                                                  *
001500********************************************************************
001600 01  MS-MEASUREMENT-RECORD.
001700     05  MS-TIMESTAMP                PIC X(19).
001800     05  MS-NETWORK-CODE              PIC X(06).
001900     05  MS-GATEWAY-CODE              PIC X(07).
002000     05  MS-SENSOR-CODE               PIC X(08).
002100     05  MS-VALUE                     PIC S9(06)V9(04) COMP-3.
002200     05  FILLER                       PIC X(14).
002300
002400********************************************************************
002500*    SORT WORK FILE -- ASCENDING-TIMESTAMP PASS USED BY EVERY      *
002600*    REPORT PROGRAM TO PULL ITS FILTERED SLICE OF THE STORE.       *
002700********************************************************************
002800 SD  WN-SORT-FILE.
002900 01  WN-SORT-RECORD.
003000     05  SRT-TIMESTAMP                PIC X(19).
003100     05  SRT-NETWORK-CODE              PIC X(06).
003200     05  SRT-GATEWAY-CODE              PIC X(07).
003300     05  SRT-SENSOR-CODE               PIC X(08).
003400     05  SRT-VALUE                     PIC S9(06)V9(04) COMP-3.
003500     05  FILLER                       PIC X(14).
003600
003700********************************************************************
003800*    IN-MEMORY MEASUREMENT TABLE -- LOADED IN TIMESTAMP-ASCENDING  *
003900*    ORDER BY THE SORT PASS ABOVE, WALKED SEQUENTIALLY (NO KEYED   *
004000*    SEARCH -- REPORTS NEED THE WHOLE FILTERED SLICE, NOT A LOOKUP)*
004100********************************************************************
004200 01  WN-MEASUREMENT-TABLE.
004300     05  MT-ENTRY-COUNT               PIC S9(8) COMP VALUE +0.
004400     05  MT-ENTRY OCCURS 1 TO WN-MAX-MEASUREMENTS TIMES
004500             DEPENDING ON MT-ENTRY-COUNT
004600             INDEXED BY MT-IDX.
004700         10  MT-TIMESTAMP             PIC X(19).
004800         10  MT-NETWORK-CODE          PIC X(06).
004900         10  MT-GATEWAY-CODE          PIC X(07).
005000         10  MT-SENSOR-CODE           PIC X(08).
005100         10  MT-VALUE                 PIC S9(06)V9(04) COMP-3.
