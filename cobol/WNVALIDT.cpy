000100********************************************************************
000200*                                                                  *
000300*    WNVALIDT  --  SHARED VALIDATION PARAGRAPHS                    *
000400*                                                                  *
000500*    PROCEDURE-DIVISION-TEXT COPY MEMBER -- PASTED INTO THE         *
000600*    PROCEDURE DIVISION OF EVERY WN-PREFIXED PROGRAM SO THE CODE-   *
000700*    FORMAT RULES ARE CHECKED IDENTICALLY EVERYWHERE WITHOUT A      *
000800*    CALL'D SUBPROGRAM.  CALLER LOADS WN-CHECK-FIELD (AND, FOR      *
000900*    9140, WN-CHECK-START/WN-CHECK-END) IN WN-VALID-WORK-AREA       *
001000*    (SEE WNRECMAX) AND PERFORMS THE WANTED PARAGRAPH; RESULT       *
001100*    COMES BACK IN WN-VALID-SWITCH / 88 WN-FIELD-IS-VALID.          *
001200*                                                                  *
001300*    Vers. | Datum      | von  | Kommentar                        *
001400*    ------|------------|------|----------------------------------*
001500*    A.00  | 2007-04-22 | rjf  | Neuerstellung fuer WN-Serie      *
001600*    A.01  | 2009-06-30 | kjh  | 9140 - leerer ENDE = offenes Ende*
001700*                                                                  *
001800********************************************************************
001900 9100-VALIDATE-NETWORK-CODE.
002000*    NETWORK.CODE IS "NET_" FOLLOWED BY EXACTLY 2 DIGITS.
002100     SET WN-FIELD-IS-INVALID TO TRUE.
002200     IF WN-CHECK-FIELD (1:4) NOT = 'NET_'
002300         GO TO 9100-EXIT
002400     END-IF.
002500     MOVE WN-CHECK-FIELD (5:2) TO WN-DIGIT-PORTION (1:2).
002600     MOVE SPACES               TO WN-DIGIT-PORTION (3:6).
002700     IF WN-CHECK-FIELD (5:2) IS NUMERIC
002800         SET WN-FIELD-IS-VALID TO TRUE
002900     END-IF.
003000 9100-EXIT.
003100     EXIT.
003200
003300 9110-VALIDATE-GATEWAY-CODE.
003400*    GATEWAY.CODE IS "GW_" FOLLOWED BY EXACTLY 4 DIGITS.
003500     SET WN-FIELD-IS-INVALID TO TRUE.
003600     IF WN-CHECK-FIELD (1:3) NOT = 'GW_'
003700         GO TO 9110-EXIT
003800     END-IF.
003900     IF WN-CHECK-FIELD (4:4) IS NUMERIC
004000         SET WN-FIELD-IS-VALID TO TRUE
004100     END-IF.
004200 9110-EXIT.
004300     EXIT.
004400
004500 9120-VALIDATE-SENSOR-CODE.
004600*    SENSOR.CODE IS "S_" FOLLOWED BY EXACTLY 6 DIGITS.
004700     SET WN-FIELD-IS-INVALID TO TRUE.
004800     IF WN-CHECK-FIELD (1:2) NOT = 'S_'
004900         GO TO 9120-EXIT
005000     END-IF.
005100     IF WN-CHECK-FIELD (3:6) IS NUMERIC
005200         SET WN-FIELD-IS-VALID TO TRUE
005300     END-IF.
005400 9120-EXIT.
005500     EXIT.
005600
005700 9130-VALIDATE-NOT-BLANK.
005800*    GENERIC NULL/BLANK CHECK -- USED ON NAME, DESCRIPTION AND
005900*    EMAIL FIELDS COMING OFF THE IMPORT CARD.
006000     SET WN-FIELD-IS-INVALID TO TRUE.
006100     IF WN-CHECK-FIELD NOT = SPACES
006200         SET WN-FIELD-IS-VALID TO TRUE
006300     END-IF.
006400 9130-EXIT.
006500     EXIT.
006600
006700 9140-VALIDATE-INTERVAL.
006800*    START-DATE MUST COME BEFORE END-DATE WHEN AN END-DATE WAS
006900*    GIVEN AT ALL -- AN OPEN END (SPACES) IS A VALID "STILL
007000*    RUNNING" INTERVAL.  THE 19-BYTE ISO TIMESTAMP SORTS
007100*    CORRECTLY AS A CHARACTER STRING SO NO DATE MATH IS NEEDED.
007200     SET WN-FIELD-IS-VALID TO TRUE.
007300     IF WN-CHECK-END = SPACES
007400         GO TO 9140-EXIT
007500     END-IF.
007600     IF WN-CHECK-START > WN-CHECK-END
007700         SET WN-FIELD-IS-INVALID TO TRUE
007800     END-IF.
007900 9140-EXIT.
008000     EXIT.
