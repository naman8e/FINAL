000100********************************************************************
000200*                                                                  *
000300*    WNNETTAB  --  NETWORK MASTER RECORD AND LOOKUP TABLE          *
000400*                                                                  *
000500*    LOADED AND HELD SORTED ASCENDING ON NW-CODE, PROBED WITH      *
000600*    SEARCH ALL.                                                   *
000700*                                                                  *
000800*    Vers. | Datum      | von  | Kommentar                        *
000900*    ------|------------|------|----------------------------------*
001000*    A.00  | 2007-04-14 | rjf  | Neuerstellung fuer WN-Serie      *
001100*                                                                  *
001200********************************************************************
001300 01  NW-NETWORK-RECORD.
001400     05  NW-CODE                     PIC X(06).
001500     05  NW-NAME                     PIC X(60).
001600     05  NW-DESCRIPTION               PIC X(200).
001700     05  FILLER                       PIC X(18).
001800
001900 01  WN-NETWORK-TABLE.
002000     05  NT-ENTRY-COUNT               PIC S9(4) COMP VALUE +0.
002100     05  NT-ENTRY OCCURS 1 TO WN-MAX-NETWORKS TIMES
002200             DEPENDING ON NT-ENTRY-COUNT
002300             ASCENDING KEY IS NT-CODE
002400             INDEXED BY NT-IDX.
002500         10  NT-CODE                  PIC X(06).
002600         10  NT-NAME                  PIC X(60).
