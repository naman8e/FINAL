000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. WNIMPORT.
000300 AUTHOR. R J FELDMAN.
000400 INSTALLATION. WEATHER NETWORK DATA CENTER - BATCH SECTION.
000500 DATE-WRITTEN. 04/11/1987.
000600 DATE-COMPILED.
000700 SECURITY. THIS LISTING IS CLASSIFIED INTERNAL USE ONLY.
000800********************************************************************
000900*                                                                  *
001000*A    ABSTRACT..                                                   *
001100*  DATAIMPORTINGSERVICE FILEPASS.  READS THE DAILY FIELD-SUPPLIED  *
001200*  MEASUREMENTS-IN CSV, VALIDATES AND PARSES EACH ROW, APPENDS     *
001300*  GOOD ROWS TO THE MEASUREMENT-STORE, AND RUNS THE PER-SENSOR     *
001400*  THRESHOLD CHECK AGAINST EACH STORED MEASUREMENT, WRITING AN     *
001500*  ALERT-LOG RECORD PER NOTIFIED OPERATOR ON VIOLATION.            *
001600*                                                                  *
001700*J    JCL..                                                        *
001800*                                                                  *
001900* //WNIMPORT EXEC PGM=WNIMPORT                                     *
002000* //SYSPDUMP DD SYSOUT=U,HOLD=YES                                  *
002100* //SYSOUT   DD SYSOUT=*                                          *
002200* //MEASIN   DD DSN=WN.DAILY.MEASUREMENTS.CSV,DISP=SHR             *
002300* //MEASTORE DD DSN=WN.MASTER.MEASUREMENT.STORE,                   *
002400* //            DISP=(MOD,CATLG,CATLG)                            *
002500* //SENSMAST DD DSN=WN.MASTER.SENSOR,DISP=SHR                      *
002600* //THRSMAST DD DSN=WN.MASTER.THRESHOLD,DISP=SHR                   *
002700* //NETWMAST DD DSN=WN.MASTER.NETWORK,DISP=SHR                     *
002800* //OPERMAST DD DSN=WN.MASTER.OPERATOR,DISP=SHR                    *
002900* //LINKMAST DD DSN=WN.MASTER.NETWORK.OPERATOR.LINK,DISP=SHR       *
003000* //ALERTLOG DD DSN=WN.DAILY.ALERT.LOG,DISP=(MOD,CATLG,CATLG)      *
003100* //SYSIPT   DD DUMMY                                              *
003200*                                                                  *
003300*P    ENTRY PARAMETERS..                                           *
003400*     NONE.                                                        *
003500*                                                                  *
003600*E    ERRORS DETECTED BY THIS ELEMENT..                            *
003700*     I/O ERROR ON FILES.  BAD CSV ROWS ARE SKIPPED, NOT ABENDED.  *
003800*                                                                  *
003900*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
004000*     NONE -- ALL LOGIC IS RESIDENT IN THIS ELEMENT AND THE        *
004100*     COPIED WNVALIDT UTILITY PARAGRAPHS.                          *
004200*                                                                  *
004300*U    USER CONSTANTS AND TABLES REFERENCED..                       *
004400*     WNRECMAX -- TABLE LIMITS AND EPSILON CONSTANT.                *
004500*                                                                  *
004600*    Vers. | Datum      | von  | Kommentar                        *
004700*    ------|------------|------|----------------------------------*
004800*    A.00  | 1987-04-11 | rjf  | Neuerstellung                    *
004900*    A.01  | 1991-02-06 | kjh  | LINKMAST added - multi-operator  *
005000*                               alert fanout did not exist before *
005100*    A.02  | 1995-08-30 | djp  | WN-EPSILON moved to WNRECMAX so   *
005200*                               report programs share the constant*
005300*    A.03  | 1998-12-29 | rjf  | Y2K - TIMESTAMP FIELDS ARE FULL   *
005400*                               4-DIGIT YEAR, NO WINDOW NEEDED    *
005500*    A.04  | 2003-05-14 | mwt  | REQUEST 40217 - SKIP COUNTER WAS *
005600*                               NOT RESET BETWEEN RUNS           *
005700*    A.05  | 2009-11-02 | kjh  | REQUEST 51190 - NETWORK LOOKUP   *
005800*                               ADDED BEFORE ALERT FANOUT        *
005900********************************************************************
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. IBM-3090.
006300 OBJECT-COMPUTER. IBM-3090.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM
006600     CLASS WN-NUMERIC-CLASS IS '0' THRU '9'
006700     UPSI-0 ON STATUS IS WN-RERUN-SWITCH.
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT MEASUREMENTS-IN ASSIGN TO MEASIN
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS WN-MEASIN-STATUS.
007300     SELECT MEASUREMENT-STORE ASSIGN TO MEASTORE
007400         ORGANIZATION IS SEQUENTIAL
007500         FILE STATUS IS WN-MEASTORE-STATUS.
007600     SELECT SENSOR-MASTER ASSIGN TO SENSMAST
007700         ORGANIZATION IS SEQUENTIAL
007800         FILE STATUS IS WN-SENSMAST-STATUS.
007900     SELECT THRESHOLD-MASTER ASSIGN TO THRSMAST
008000         ORGANIZATION IS SEQUENTIAL
008100         FILE STATUS IS WN-THRSMAST-STATUS.
008200     SELECT NETWORK-MASTER ASSIGN TO NETWMAST
008300         ORGANIZATION IS SEQUENTIAL
008400         FILE STATUS IS WN-NETWMAST-STATUS.
008500     SELECT OPERATOR-MASTER ASSIGN TO OPERMAST
008600         ORGANIZATION IS SEQUENTIAL
008700         FILE STATUS IS WN-OPERMAST-STATUS.
008800     SELECT LINK-MASTER ASSIGN TO LINKMAST
008900         ORGANIZATION IS SEQUENTIAL
009000         FILE STATUS IS WN-LINKMAST-STATUS.
009100     SELECT ALERT-LOG ASSIGN TO ALERTLOG
009200         ORGANIZATION IS SEQUENTIAL
009300         FILE STATUS IS WN-ALERTLOG-STATUS.
009400 DATA DIVISION.
009500 FILE SECTION.
009600 FD  MEASUREMENTS-IN.
009700 01  WN-CSV-LINE                 PIC X(132).
009800 FD  MEASUREMENT-STORE
009900     RECORDING MODE IS F
010000     BLOCK CONTAINS 0 RECORDS.
010100 01  MEASUREMENT-STORE-REC       PIC X(60).
010200 FD  SENSOR-MASTER
010300     RECORDING MODE IS F
010400     BLOCK CONTAINS 0 RECORDS.
010500 01  SENSOR-MASTER-REC           PIC X(286).
010600 FD  THRESHOLD-MASTER
010700     RECORDING MODE IS F
010800     BLOCK CONTAINS 0 RECORDS.
010900 01  THRESHOLD-MASTER-REC        PIC X(37).
011000 FD  NETWORK-MASTER
011100     RECORDING MODE IS F
011200     BLOCK CONTAINS 0 RECORDS.
011300 01  NETWORK-MASTER-REC          PIC X(284).
011400 FD  OPERATOR-MASTER
011500     RECORDING MODE IS F
011600     BLOCK CONTAINS 0 RECORDS.
011700 01  OPERATOR-MASTER-REC         PIC X(200).
011800 FD  LINK-MASTER
011900     RECORDING MODE IS F
012000     BLOCK CONTAINS 0 RECORDS.
012100 01  LINK-MASTER-REC             PIC X(106).
012200 FD  ALERT-LOG
012300     RECORDING MODE IS F
012400     BLOCK CONTAINS 0 RECORDS.
012500 01  ALERT-LOG-REC               PIC X(160).
012600 EJECT
012700 WORKING-STORAGE SECTION.
012800 01  FILLER                      PIC X(32)
012900     VALUE 'WNIMPORT WORKING STORAGE BEGINS'.
013000* STAND-ALONE SCRATCH ITEMS -- NOT PART OF ANY RECORD OR WORK
013100* GROUP BELOW, SO CARRIED AT THE 77 LEVEL PER SHOP PRACTICE.
013200 77  WS-COMMA-CNT                PIC S9(4) COMP VALUE +0.
013300 77  WS-TS-CHAR-IDX              PIC S9(4) COMP VALUE +0.
013400********************************************************************
013500*    SHARED DATA AREAS                                            *
013600********************************************************************
013700 COPY WNRECMAX.
013800 EJECT
013900 COPY WNMEASUR.
014000 EJECT
014100 COPY WNSENTAB.
014200 EJECT
014300 COPY WNTHRTAB.
014400 EJECT
014500 COPY WNNETTAB.
014600 EJECT
014700 COPY WNOPRTAB.
014800 EJECT
014900 COPY WNALRTLG.
015000 EJECT
015100********************************************************************
015200*    READ ONLY CONSTANTS                                          *
015300********************************************************************
015400 01  READ-ONLY-WORK-AREA.
015500     05  HWORD                   COMP PIC S9(04) VALUE +7.
015600     05  WS-DUMMY                PIC X VALUE SPACE.
015700     05  BINARY1                 COMP PIC S9(04) VALUE +1.
015800     05  MSG01-IO-ERROR          PIC X(19)
015900                                 VALUE 'I/O ERROR ON FILE -'.
016000* SWITCHES AREA
016100     05  WN-MEASIN-EOF-IND       PIC X(01).
016200         88  WN-MEASIN-EOF        VALUE 'Y'.
016300     05  WN-HEADER-READ-IND      PIC X(01).
016400         88  WN-HEADER-WAS-READ   VALUE 'Y'.
016500     05  WN-SENSOR-FOUND-IND     PIC X(01).
016600         88  WN-SENSOR-WAS-FOUND  VALUE 'Y'.
016700     05  WN-THRESH-FOUND-IND     PIC X(01).
016800         88  WN-THRESH-WAS-FOUND  VALUE 'Y'.
016900     05  WN-VIOLATION-IND        PIC X(01).
017000         88  WN-THRESHOLD-VIOLATED VALUE 'Y'.
017100     05  WN-NETWORK-FOUND-IND    PIC X(01).
017200         88  WN-NETWORK-WAS-FOUND VALUE 'Y'.
017300* I-O READ ONLY DATA
017400     05  WN-MEASIN-STATUS        PIC X(02).
017500         88  WN-MEASIN-OK         VALUE '00'.
017600         88  WN-MEASIN-AT-EOF     VALUE '10'.
017700     05  WN-MEASTORE-STATUS      PIC X(02).
017800     05  WN-SENSMAST-STATUS      PIC X(02).
017900         88  WN-SENSMAST-AT-EOF   VALUE '10'.
018000     05  WN-THRSMAST-STATUS      PIC X(02).
018100         88  WN-THRSMAST-AT-EOF   VALUE '10'.
018200     05  WN-NETWMAST-STATUS      PIC X(02).
018300         88  WN-NETWMAST-AT-EOF   VALUE '10'.
018400     05  WN-OPERMAST-STATUS      PIC X(02).
018500         88  WN-OPERMAST-AT-EOF   VALUE '10'.
018600     05  WN-LINKMAST-STATUS      PIC X(02).
018700         88  WN-LINKMAST-AT-EOF   VALUE '10'.
018800     05  WN-ALERTLOG-STATUS      PIC X(02).
018900     05  FILLER                  PIC X(04).
019000 EJECT
019100********************************************************************
019200*                V A R I A B L E   D A T A   A R E A S             *
019300********************************************************************
019400 01  VARIABLE-WORK-AREA.
019500     05  WS-FIELD-CNT            PIC S9(4) COMP.
019600     05  WS-FLD-1                PIC X(19).
019700     05  WS-FLD-2                PIC X(06).
019800     05  WS-FLD-3                PIC X(07).
019900     05  WS-FLD-4                PIC X(08).
020000     05  WS-FLD-5                PIC X(12).
020100     05  WS-FLD-5-CHARS REDEFINES WS-FLD-5.
020200         10  WS-NUM-CHAR         PIC X(01) OCCURS 12 TIMES.
020300     05  WS-ROW-VALID-IND        PIC X(01).
020400         88  WS-ROW-IS-VALID      VALUE 'Y'.
020500         88  WS-ROW-IS-INVALID    VALUE 'N'.
020600     05  WS-MEASURE-VALUE        PIC S9(06)V9(04) COMP-3.
020700     05  WS-ABS-DIFF             PIC S9(06)V9(04) COMP-3.
020800* COUNTERS
020900     05  WS-WORK-COUNTERS.
021000         10  WS-ROWS-READ-CNTR    PIC S9(9) COMP-3 VALUE ZERO.
021100         10  WS-ROWS-STORED-CNTR  PIC S9(9) COMP-3 VALUE ZERO.
021200         10  WS-ROWS-SKIPPED-CNTR PIC S9(9) COMP-3 VALUE ZERO.
021300         10  WS-ALERTS-WRITTEN-CNTR PIC S9(9) COMP-3 VALUE ZERO.
021400     05  FILLER                  PIC X(04).
021500*-------------------------------------------------------------------*
021600*    MANUAL TRIM / NUMERIC-EDIT WORK AREA -- THIS SHOP'S COMPILER   *
021700*    PREDATES THE NUMVAL/TRIM INTRINSICS SO FIELD 2400 EDITS THE    *
021800*    CSV FIELDS CHARACTER BY CHARACTER.                            *
021900*-------------------------------------------------------------------*
022000 01  EDIT-WORK-AREA.
022100     05  WS-TRIM-SRC             PIC X(08).
022200     05  WS-TRIM-RESULT          PIC X(08).
022300     05  WS-TRIM-IDX             PIC S9(4) COMP.
022400     05  WS-TRIM-LEN             PIC S9(4) COMP.
022500     05  WS-NUM-SIGN             PIC X(01).
022600     05  WS-NUM-IDX              PIC S9(4) COMP.
022700     05  WS-NUM-LEN              PIC S9(4) COMP.
022800     05  WS-NUM-DOT-IND          PIC X(01).
022900         88  WS-NUM-DOT-SEEN      VALUE 'Y'.
023000     05  WS-NUM-INT-ACCUM        PIC S9(9) COMP-3.
023100     05  WS-NUM-FRAC-ACCUM       PIC S9(9) COMP-3.
023200     05  WS-NUM-FRAC-DIGITS      PIC S9(4) COMP.
023300     05  WS-NUM-SCALE-FACTOR     PIC S9(9) COMP-3.
023400     05  WS-NUM-ONE-DIGIT        PIC 9(01).
023500     05  FILLER                  PIC X(04).
023600 EJECT
023700 01  FILLER                      PIC X(32)
023800     VALUE 'WNIMPORT WORKING STORAGE ENDS   '.
023900 EJECT
024000 LINKAGE SECTION.
024100 EJECT
024200 PROCEDURE DIVISION.
024300********************************************************************
024400*                        MAINLINE LOGIC                           *
024500********************************************************************
024600 2000-CONTROL-PROCESS.
024700     PERFORM 2010-INITIALIZATION
024800         THRU 2010-EXIT.
024900     PERFORM 2050-LOAD-MASTER-TABLES
025000         THRU 2050-EXIT.
025100     PERFORM 2100-READ-HEADER-LINE
025200         THRU 2100-EXIT.
025300     PERFORM 2200-MAIN-PROCESS
025400         THRU 2200-EXIT
025500         UNTIL WN-MEASIN-EOF.
025600     PERFORM 2900-CLOSE-FILES
025700         THRU 2900-EXIT.
025800     GOBACK.
025900 EJECT
026000********************************************************************
026100*                         INITIALIZATION                          *
026200********************************************************************
026300 2010-INITIALIZATION.
026400     INITIALIZE VARIABLE-WORK-AREA.
026500     MOVE SPACE TO WN-MEASIN-EOF-IND.
026600     MOVE SPACE TO WN-HEADER-READ-IND.
026700     OPEN INPUT MEASUREMENTS-IN.
026800     IF NOT WN-MEASIN-OK
026900         DISPLAY MSG01-IO-ERROR ' MEASUREMENTS-IN ' WN-MEASIN-STATUS
027000         GO TO EOJ99-ABEND
027100     END-IF.
027200     OPEN EXTEND MEASUREMENT-STORE.
027300     OPEN EXTEND ALERT-LOG.
027400 2010-EXIT.
027500     EXIT.
027600 EJECT
027700********************************************************************
027800*                  LOAD MASTER TABLES INTO WORKING STORAGE         *
027900*    --WITHOUT-DB BUILD -- NO ISAM.  EVERY MASTER IS A SORTED      *
028000*    SEQUENTIAL FILE LOADED ONCE, HELD IN AN OCCURS TABLE, AND     *
028100*    PROBED WITH SEARCH ALL FOR THE LIFE OF THE RUN.               *
028200********************************************************************
028300 2050-LOAD-MASTER-TABLES.
028400     MOVE ZERO TO ST-ENTRY-COUNT.
028500     OPEN INPUT SENSOR-MASTER.
028600     PERFORM 2051-LOAD-ONE-SENSOR
028700         THRU 2051-EXIT
028800         UNTIL WN-SENSMAST-AT-EOF.
028900     CLOSE SENSOR-MASTER.
029000*
029100     MOVE ZERO TO TT-ENTRY-COUNT.
029200     OPEN INPUT THRESHOLD-MASTER.
029300     PERFORM 2052-LOAD-ONE-THRESHOLD
029400         THRU 2052-EXIT
029500         UNTIL WN-THRSMAST-AT-EOF.
029600     CLOSE THRESHOLD-MASTER.
029700*
029800     MOVE ZERO TO NT-ENTRY-COUNT.
029900     OPEN INPUT NETWORK-MASTER.
030000     PERFORM 2053-LOAD-ONE-NETWORK
030100         THRU 2053-EXIT
030200         UNTIL WN-NETWMAST-AT-EOF.
030300     CLOSE NETWORK-MASTER.
030400*
030500     MOVE ZERO TO OT-ENTRY-COUNT.
030600     OPEN INPUT OPERATOR-MASTER.
030700     PERFORM 2054-LOAD-ONE-OPERATOR
030800         THRU 2054-EXIT
030900         UNTIL WN-OPERMAST-AT-EOF.
031000     CLOSE OPERATOR-MASTER.
031100*
031200     MOVE ZERO TO LT-ENTRY-COUNT.
031300     OPEN INPUT LINK-MASTER.
031400     PERFORM 2055-LOAD-ONE-LINK
031500         THRU 2055-EXIT
031600         UNTIL WN-LINKMAST-AT-EOF.
031700     CLOSE LINK-MASTER.
031800 2050-EXIT.
031900     EXIT.
032000*
032100 2051-LOAD-ONE-SENSOR.
032200     READ SENSOR-MASTER INTO SN-SENSOR-RECORD
032300         AT END
032400             MOVE '10' TO WN-SENSMAST-STATUS
032500             GO TO 2051-EXIT
032600     END-READ.
032700     ADD WN-BINARY-ONE TO ST-ENTRY-COUNT.
032800     MOVE SN-CODE              TO ST-CODE (ST-ENTRY-COUNT).
032900     MOVE SN-NAME              TO ST-NAME (ST-ENTRY-COUNT).
033000     MOVE SN-GATEWAY-CODE      TO ST-GATEWAY-CODE (ST-ENTRY-COUNT).
033100     MOVE SN-THRESHOLD-PRESENT TO ST-THRESHOLD-PRESENT (ST-ENTRY-COUNT).
033200 2051-EXIT.
033300     EXIT.
033400*
033500 2052-LOAD-ONE-THRESHOLD.
033600     READ THRESHOLD-MASTER INTO TH-THRESHOLD-RECORD
033700         AT END
033800             MOVE '10' TO WN-THRSMAST-STATUS
033900             GO TO 2052-EXIT
034000     END-READ.
034100     ADD WN-BINARY-ONE TO TT-ENTRY-COUNT.
034200     MOVE TH-SENSOR-CODE       TO TT-SENSOR-CODE (TT-ENTRY-COUNT).
034300     MOVE TH-TYPE              TO TT-TYPE (TT-ENTRY-COUNT).
034400     MOVE TH-THRESHOLD-VALUE   TO TT-THRESHOLD-VALUE (TT-ENTRY-COUNT).
034500 2052-EXIT.
034600     EXIT.
034700*
034800 2053-LOAD-ONE-NETWORK.
034900     READ NETWORK-MASTER INTO NW-NETWORK-RECORD
035000         AT END
035100             MOVE '10' TO WN-NETWMAST-STATUS
035200             GO TO 2053-EXIT
035300     END-READ.
035400     ADD WN-BINARY-ONE TO NT-ENTRY-COUNT.
035500     MOVE NW-CODE              TO NT-CODE (NT-ENTRY-COUNT).
035600     MOVE NW-NAME              TO NT-NAME (NT-ENTRY-COUNT).
035700 2053-EXIT.
035800     EXIT.
035900*
036000 2054-LOAD-ONE-OPERATOR.
036100     READ OPERATOR-MASTER INTO OP-OPERATOR-RECORD
036200         AT END
036300             MOVE '10' TO WN-OPERMAST-STATUS
036400             GO TO 2054-EXIT
036500     END-READ.
036600     ADD WN-BINARY-ONE TO OT-ENTRY-COUNT.
036700     MOVE OP-EMAIL             TO OT-EMAIL (OT-ENTRY-COUNT).
036800     MOVE OP-FIRST-NAME        TO OT-FIRST-NAME (OT-ENTRY-COUNT).
036900     MOVE OP-LAST-NAME         TO OT-LAST-NAME (OT-ENTRY-COUNT).
037000 2054-EXIT.
037100     EXIT.
037200*
037300 2055-LOAD-ONE-LINK.
037400     READ LINK-MASTER INTO NL-NETWORK-OPERATOR-LINK
037500         AT END
037600             MOVE '10' TO WN-LINKMAST-STATUS
037700             GO TO 2055-EXIT
037800     END-READ.
037900     ADD WN-BINARY-ONE TO LT-ENTRY-COUNT.
038000     MOVE NL-NETWORK-CODE      TO LT-NETWORK-CODE (LT-ENTRY-COUNT).
038100     MOVE NL-EMAIL             TO LT-EMAIL (LT-ENTRY-COUNT).
038200 2055-EXIT.
038300     EXIT.
038400 EJECT
038500********************************************************************
038600*                READ AND DISCARD THE HEADER LINE                 *
038700********************************************************************
038800 2100-READ-HEADER-LINE.
038900     READ MEASUREMENTS-IN
039000         AT END
039100             SET WN-MEASIN-EOF TO TRUE
039200             GO TO 2100-EXIT
039300     END-READ.
039400     SET WN-HEADER-WAS-READ TO TRUE.
039500 2100-EXIT.
039600     EXIT.
039700 EJECT
039800********************************************************************
039900*                        MAIN PROCESS                             *
040000********************************************************************
040100 2200-MAIN-PROCESS.
040200     READ MEASUREMENTS-IN
040300         AT END
040400             SET WN-MEASIN-EOF TO TRUE
040500             GO TO 2200-EXIT
040600     END-READ.
040700     ADD WN-BINARY-ONE TO WS-ROWS-READ-CNTR.
040800     PERFORM 2300-PROCESS-CSV-ROW
040900         THRU 2300-EXIT.
041000 2200-EXIT.
041100     EXIT.
041200 EJECT
041300********************************************************************
041400*                    PROCESS ONE CSV ROW                          *
041500********************************************************************
041600 2300-PROCESS-CSV-ROW.
041700     SET WS-ROW-IS-VALID TO TRUE.
041800     PERFORM 2400-PARSE-AND-VALIDATE-ROW
041900         THRU 2400-EXIT.
042000     IF WS-ROW-IS-VALID
042100         PERFORM 2500-STORE-MEASUREMENT
042200             THRU 2500-EXIT
042300         PERFORM 2600-CHECK-MEASUREMENT
042400             THRU 2600-EXIT
042500         ADD WN-BINARY-ONE TO WS-ROWS-STORED-CNTR
042600     ELSE
042700         ADD WN-BINARY-ONE TO WS-ROWS-SKIPPED-CNTR
042800     END-IF.
042900 2300-EXIT.
043000     EXIT.
043100 EJECT
043200********************************************************************
043300*              SPLIT ON COMMA, TRIM, PARSE EACH FIELD              *
043400********************************************************************
043500 2400-PARSE-AND-VALIDATE-ROW.
043600     MOVE ZERO TO WS-COMMA-CNT.
043700     INSPECT WN-CSV-LINE TALLYING WS-COMMA-CNT
043800         FOR ALL ','.
043900     IF WS-COMMA-CNT NOT = 4
044000         SET WS-ROW-IS-INVALID TO TRUE
044100         GO TO 2400-EXIT
044200     END-IF.
044300     UNSTRING WN-CSV-LINE DELIMITED BY ','
044400         INTO WS-FLD-1 WS-FLD-2 WS-FLD-3 WS-FLD-4 WS-FLD-5
044500     END-UNSTRING.
044600* TRIM LEADING/TRAILING SPACES OFF EACH FIELD BEFORE VALIDATION
044700     PERFORM 2410-TRIM-FIELDS
044800         THRU 2410-EXIT.
044900     IF WS-FLD-2 = SPACES OR WS-FLD-3 = SPACES OR WS-FLD-4 = SPACES
045000         SET WS-ROW-IS-INVALID TO TRUE
045100         GO TO 2400-EXIT
045200     END-IF.
045300* FIELD 1 - TIMESTAMP IS CARRIED AS THE 19-BYTE ISO TEXT, NO
045400* CONVERSION NEEDED BEYOND A LENGTH AND DIGIT-SHAPE SANITY CHECK
045500* (2405 BELOW WALKS ALL 19 POSITIONS -- SEPARATORS AND DIGITS).
045600     PERFORM 2405-VALIDATE-TIMESTAMP-SHAPE
045700         THRU 2405-EXIT.
045800     IF WS-ROW-IS-INVALID
045900         GO TO 2400-EXIT
046000     END-IF.
046100* FIELD 5 - SIGNED DECIMAL VALUE.  SIGN IS AN OPTIONAL LEADING
046200* '+' OR '-'; 2420 BELOW WALKS THE FIELD ONE BYTE AT A TIME AND
046300* SETS THE ROW INVALID IF ANYTHING BUT A DIGIT OR ONE DECIMAL
046400* POINT TURNS UP.
046500     PERFORM 2420-PARSE-MEASURE-VALUE
046600         THRU 2420-EXIT.
046700     IF WS-ROW-IS-INVALID
046800         GO TO 2400-EXIT
046900     END-IF.
047000 2400-EXIT.
047100     EXIT.
047200*
047300********************************************************************
047400*    2405-VALIDATE-TIMESTAMP-SHAPE -- WALKS ALL 19 BYTES OF FIELD  *
047500*    1, ONE CHARACTER AT A TIME, THE SAME TECHNIQUE 2421 USES ON   *
047600*    FIELD 5.  THE 5 SEPARATOR POSITIONS MUST BE THE LITERAL      *
047700*    '-'/' '/':' CHARACTERS; THE OTHER 14 MUST EACH TEST NUMERIC   *
047800*    (REQUEST 61203 - THE OLD CHECK ONLY LOOKED AT THE SEPARATORS *
047900*    AND LET YYYY-MM-DD HH:MM:SS THROUGH AS A "VALID" TIMESTAMP). *
048000********************************************************************
048100 2405-VALIDATE-TIMESTAMP-SHAPE.
048200     MOVE 1 TO WS-TS-CHAR-IDX.
048300     PERFORM 2406-CHECK-ONE-TS-CHAR
048400         THRU 2406-EXIT
048500         UNTIL WS-TS-CHAR-IDX > 19
048600            OR WS-ROW-IS-INVALID.
048700 2405-EXIT.
048800     EXIT.
048900*
049000 2406-CHECK-ONE-TS-CHAR.
049100     EVALUATE WS-TS-CHAR-IDX
049200         WHEN 5
049300         WHEN 8
049400             IF WS-FLD-1 (WS-TS-CHAR-IDX:1) NOT = '-'
049500                 SET WS-ROW-IS-INVALID TO TRUE
049600             END-IF
049700         WHEN 11
049800             IF WS-FLD-1 (WS-TS-CHAR-IDX:1) NOT = ' '
049900                 SET WS-ROW-IS-INVALID TO TRUE
050000             END-IF
050100         WHEN 14
050200         WHEN 17
050300             IF WS-FLD-1 (WS-TS-CHAR-IDX:1) NOT = ':'
050400                 SET WS-ROW-IS-INVALID TO TRUE
050500             END-IF
050600         WHEN OTHER
050700             IF WS-FLD-1 (WS-TS-CHAR-IDX:1) NOT NUMERIC
050800                 SET WS-ROW-IS-INVALID TO TRUE
050900             END-IF
051000     END-EVALUATE.
051100     ADD 1 TO WS-TS-CHAR-IDX.
051200 2406-EXIT.
051300     EXIT.
051400*
051500 2410-TRIM-FIELDS.
051600* LEADING SPACES ONLY -- TRAILING SPACES DO NOT AFFECT A PIC X
051700* COMPARE SO THEY ARE LEFT ALONE.
051800     MOVE WS-FLD-2            TO WS-TRIM-SRC.
051900     MOVE 6                   TO WS-TRIM-LEN.
052000     PERFORM 2411-LEFT-TRIM-ONE-FIELD
052100         THRU 2411-EXIT.
052200     MOVE WS-TRIM-RESULT (1:6) TO WS-FLD-2.
052300     MOVE WS-FLD-3            TO WS-TRIM-SRC.
052400     MOVE 7                   TO WS-TRIM-LEN.
052500     PERFORM 2411-LEFT-TRIM-ONE-FIELD
052600         THRU 2411-EXIT.
052700     MOVE WS-TRIM-RESULT (1:7) TO WS-FLD-3.
052800     MOVE WS-FLD-4            TO WS-TRIM-SRC.
052900     MOVE 8                   TO WS-TRIM-LEN.
053000     PERFORM 2411-LEFT-TRIM-ONE-FIELD
053100         THRU 2411-EXIT.
053200     MOVE WS-TRIM-RESULT (1:8) TO WS-FLD-4.
053300 2410-EXIT.
053400     EXIT.
053500*
053600 2411-LEFT-TRIM-ONE-FIELD.
053700     MOVE SPACES TO WS-TRIM-RESULT.
053800     MOVE 1      TO WS-TRIM-IDX.
053900     PERFORM 2412-SKIP-LEADING-SPACE
054000         THRU 2412-EXIT
054100         UNTIL WS-TRIM-IDX > WS-TRIM-LEN
054200            OR WS-TRIM-SRC (WS-TRIM-IDX:1) NOT = SPACE.
054300     IF WS-TRIM-IDX NOT > WS-TRIM-LEN
054400         MOVE WS-TRIM-SRC (WS-TRIM-IDX:) TO WS-TRIM-RESULT
054500     END-IF.
054600 2411-EXIT.
054700     EXIT.
054800*
054900 2412-SKIP-LEADING-SPACE.
055000     ADD 1 TO WS-TRIM-IDX.
055100 2412-EXIT.
055200     EXIT.
055300 EJECT
055400********************************************************************
055500*    2420-PARSE-MEASURE-VALUE -- MANUAL STRING-TO-PACKED-DECIMAL   *
055600*    EDIT.  WALKS WS-FLD-5 ONE CHARACTER AT A TIME THROUGH THE     *
055700*    WS-NUM-CHAR TABLE, ACCUMULATING THE WHOLE AND FRACTIONAL      *
055800*    PARTS SEPARATELY, THEN RESCALES THE FRACTION TO 4 DECIMALS.   *
055900********************************************************************
056000 2420-PARSE-MEASURE-VALUE.
056100     MOVE SPACE TO WS-NUM-SIGN.
056200     MOVE ZERO  TO WS-NUM-INT-ACCUM WS-NUM-FRAC-ACCUM
056300                   WS-NUM-FRAC-DIGITS.
056400     MOVE 'N'   TO WS-NUM-DOT-IND.
056500     MOVE 1     TO WS-NUM-IDX.
056600     MOVE 12    TO WS-NUM-LEN.
056700     IF WS-NUM-CHAR (1) = '-' OR WS-NUM-CHAR (1) = '+'
056800         MOVE WS-NUM-CHAR (1) TO WS-NUM-SIGN
056900         MOVE 2 TO WS-NUM-IDX
057000     END-IF.
057100     PERFORM 2421-SCAN-ONE-NUM-CHAR
057200         THRU 2421-EXIT
057300         UNTIL WS-NUM-IDX > WS-NUM-LEN
057400            OR WS-ROW-IS-INVALID.
057500     IF WS-ROW-IS-INVALID
057600         GO TO 2420-EXIT
057700     END-IF.
057800     EVALUATE WS-NUM-FRAC-DIGITS
057900         WHEN 0 MOVE 10000 TO WS-NUM-SCALE-FACTOR
058000         WHEN 1 MOVE 1000  TO WS-NUM-SCALE-FACTOR
058100         WHEN 2 MOVE 100   TO WS-NUM-SCALE-FACTOR
058200         WHEN 3 MOVE 10    TO WS-NUM-SCALE-FACTOR
058300         WHEN OTHER MOVE 1 TO WS-NUM-SCALE-FACTOR
058400     END-EVALUATE.
058500     COMPUTE WS-MEASURE-VALUE ROUNDED =
058600         WS-NUM-INT-ACCUM +
058700         ((WS-NUM-FRAC-ACCUM * WS-NUM-SCALE-FACTOR) / 10000).
058800     IF WS-NUM-SIGN = '-'
058900         COMPUTE WS-MEASURE-VALUE ROUNDED = ZERO - WS-MEASURE-VALUE
059000     END-IF.
059100 2420-EXIT.
059200     EXIT.
059300*
059400 2421-SCAN-ONE-NUM-CHAR.
059500     IF WS-NUM-CHAR (WS-NUM-IDX) = SPACE
059600         COMPUTE WS-NUM-IDX = WS-NUM-LEN + 1
059700     ELSE
059800         IF WS-NUM-CHAR (WS-NUM-IDX) = '.'
059900             IF WS-NUM-DOT-SEEN
060000                 SET WS-ROW-IS-INVALID TO TRUE
060100             ELSE
060200                 SET WS-NUM-DOT-SEEN TO TRUE
060300             END-IF
060400             ADD 1 TO WS-NUM-IDX
060500         ELSE
060600             IF WS-NUM-CHAR (WS-NUM-IDX) NOT NUMERIC
060700                 SET WS-ROW-IS-INVALID TO TRUE
060800             ELSE
060900                 MOVE WS-NUM-CHAR (WS-NUM-IDX) TO WS-NUM-ONE-DIGIT
061000                 IF WS-NUM-DOT-SEEN
061100                     COMPUTE WS-NUM-FRAC-ACCUM =
061200                         (WS-NUM-FRAC-ACCUM * 10) + WS-NUM-ONE-DIGIT
061300                     ADD 1 TO WS-NUM-FRAC-DIGITS
061400                 ELSE
061500                     COMPUTE WS-NUM-INT-ACCUM =
061600                         (WS-NUM-INT-ACCUM * 10) + WS-NUM-ONE-DIGIT
061700                 END-IF
061800                 ADD 1 TO WS-NUM-IDX
061900             END-IF
062000         END-IF
062100     END-IF.
062200 2421-EXIT.
062300     EXIT.
062400 EJECT
062500********************************************************************
062600*             APPEND THE VALIDATED ROW TO MEASUREMENT-STORE        *
062700********************************************************************
062800 2500-STORE-MEASUREMENT.
062900     INITIALIZE MS-MEASUREMENT-RECORD.
063000     MOVE WS-FLD-1             TO MS-TIMESTAMP.
063100     MOVE WS-FLD-2             TO MS-NETWORK-CODE.
063200     MOVE WS-FLD-3             TO MS-GATEWAY-CODE.
063300     MOVE WS-FLD-4             TO MS-SENSOR-CODE.
063400     MOVE WS-MEASURE-VALUE     TO MS-VALUE.
063500     WRITE MEASUREMENT-STORE-REC FROM MS-MEASUREMENT-RECORD.
063600     IF WN-MEASTORE-STATUS NOT = '00'
063700         DISPLAY MSG01-IO-ERROR ' MEASUREMENT-STORE '
063800                 WN-MEASTORE-STATUS
063900         GO TO EOJ99-ABEND
064000     END-IF.
064100 2500-EXIT.
064200     EXIT.
064300 EJECT
064400********************************************************************
064500*       CHECK-MEASUREMENT -- SENSOR, THRESHOLD, EVALUATE, ALERT    *
064600********************************************************************
064700 2600-CHECK-MEASUREMENT.
064800     SET WN-SENSOR-WAS-FOUND TO FALSE.
064900     SEARCH ALL ST-ENTRY
065000         WHEN ST-CODE (ST-IDX) = MS-SENSOR-CODE
065100             SET WN-SENSOR-WAS-FOUND TO TRUE
065200     END-SEARCH.
065300     IF NOT WN-SENSOR-WAS-FOUND
065400         GO TO 2600-EXIT
065500     END-IF.
065600     IF ST-NO-THRESHOLD (ST-IDX)
065700         GO TO 2600-EXIT
065800     END-IF.
065900     SET WN-THRESH-WAS-FOUND TO FALSE.
066000     SEARCH ALL TT-ENTRY
066100         WHEN TT-SENSOR-CODE (TT-IDX) = MS-SENSOR-CODE
066200             SET WN-THRESH-WAS-FOUND TO TRUE
066300     END-SEARCH.
066400     IF NOT WN-THRESH-WAS-FOUND
066500         GO TO 2600-EXIT
066600     END-IF.
066700     PERFORM 2650-EVALUATE-THRESHOLD
066800         THRU 2650-EXIT.
066900     IF WN-THRESHOLD-VIOLATED
067000         PERFORM 2700-EMIT-ALERT
067100             THRU 2700-EXIT
067200     END-IF.
067300 2600-EXIT.
067400     EXIT.
067500 EJECT
067600********************************************************************
067700*    2650-EVALUATE-THRESHOLD                                       *
067800*    BUSINESS RULE -- THRESHOLD VIOLATION TEST.  6 THRESHOLD       *
067900*    TYPES, EPSILON-TOLERANT COMPARE FOR EQUAL/NOT_EQUAL.          *
068000********************************************************************
068100 2650-EVALUATE-THRESHOLD.
068200     SET WN-THRESHOLD-VIOLATED TO FALSE.
068300     IF TT-GREATER-THAN (TT-IDX)
068400         IF MS-VALUE > TT-THRESHOLD-VALUE (TT-IDX)
068500             SET WN-THRESHOLD-VIOLATED TO TRUE
068600         END-IF
068700     END-IF.
068800     IF TT-LESS-THAN (TT-IDX)
068900         IF MS-VALUE < TT-THRESHOLD-VALUE (TT-IDX)
069000             SET WN-THRESHOLD-VIOLATED TO TRUE
069100         END-IF
069200     END-IF.
069300     IF TT-GREATER-OR-EQUAL (TT-IDX)
069400         IF MS-VALUE >= TT-THRESHOLD-VALUE (TT-IDX)
069500             SET WN-THRESHOLD-VIOLATED TO TRUE
069600         END-IF
069700     END-IF.
069800     IF TT-LESS-OR-EQUAL (TT-IDX)
069900         IF MS-VALUE <= TT-THRESHOLD-VALUE (TT-IDX)
070000             SET WN-THRESHOLD-VIOLATED TO TRUE
070100         END-IF
070200     END-IF.
070300     IF TT-EQUAL (TT-IDX)
070400         COMPUTE WS-ABS-DIFF ROUNDED =
070500             MS-VALUE - TT-THRESHOLD-VALUE (TT-IDX)
070600         IF WS-ABS-DIFF < ZERO
070700             COMPUTE WS-ABS-DIFF ROUNDED = ZERO - WS-ABS-DIFF
070800         END-IF
070900         IF WS-ABS-DIFF < WN-EPSILON
071000             SET WN-THRESHOLD-VIOLATED TO TRUE
071100         END-IF
071200     END-IF.
071300     IF TT-NOT-EQUAL (TT-IDX)
071400         COMPUTE WS-ABS-DIFF ROUNDED =
071500             MS-VALUE - TT-THRESHOLD-VALUE (TT-IDX)
071600         IF WS-ABS-DIFF < ZERO
071700             COMPUTE WS-ABS-DIFF ROUNDED = ZERO - WS-ABS-DIFF
071800         END-IF
071900         IF WS-ABS-DIFF >= WN-EPSILON
072000             SET WN-THRESHOLD-VIOLATED TO TRUE
072100         END-IF
072200     END-IF.
072300 2650-EXIT.
072400     EXIT.
072500 EJECT
072600********************************************************************
072700*    2700-EMIT-ALERT -- ONE ALERT-LOG RECORD PER OPERATOR LINKED   *
072800*    TO THE MEASUREMENT'S NETWORK.                                 *
072900********************************************************************
073000 2700-EMIT-ALERT.
073100     SET WN-NETWORK-WAS-FOUND TO FALSE.
073200     SEARCH ALL NT-ENTRY
073300         WHEN NT-CODE (NT-IDX) = MS-NETWORK-CODE
073400             SET WN-NETWORK-WAS-FOUND TO TRUE
073500     END-SEARCH.
073600     IF NOT WN-NETWORK-WAS-FOUND
073700         GO TO 2700-EXIT
073800     END-IF.
073900     PERFORM 2710-WRITE-ONE-ALERT
074000         THRU 2710-EXIT
074100         VARYING LT-IDX FROM 1 BY 1
074200         UNTIL LT-IDX > LT-ENTRY-COUNT.
074300 2700-EXIT.
074400     EXIT.
074500*
074600 2710-WRITE-ONE-ALERT.
074700     IF LT-NETWORK-CODE (LT-IDX) NOT = MS-NETWORK-CODE
074800         GO TO 2710-EXIT
074900     END-IF.
075000     INITIALIZE AL-ALERT-RECORD.
075100     MOVE MS-TIMESTAMP         TO AL-TIMESTAMP.
075200     MOVE MS-SENSOR-CODE       TO AL-SENSOR-CODE.
075300     MOVE MS-NETWORK-CODE      TO AL-NETWORK-CODE.
075400     MOVE LT-EMAIL (LT-IDX)    TO AL-OPERATOR-EMAIL.
075500     WRITE ALERT-LOG-REC FROM AL-ALERT-RECORD.
075600     ADD WN-BINARY-ONE TO WS-ALERTS-WRITTEN-CNTR.
075700 2710-EXIT.
075800     EXIT.
075900 EJECT
076000********************************************************************
076100*                        CLOSE FILES AND REPORT TOTALS            *
076200********************************************************************
076300 2900-CLOSE-FILES.
076400     CLOSE MEASUREMENTS-IN.
076500     CLOSE MEASUREMENT-STORE.
076600     CLOSE ALERT-LOG.
076700     DISPLAY 'WNIMPORT - ROWS READ:      ' WS-ROWS-READ-CNTR.
076800     DISPLAY 'WNIMPORT - ROWS STORED:    ' WS-ROWS-STORED-CNTR.
076900     DISPLAY 'WNIMPORT - ROWS SKIPPED:   ' WS-ROWS-SKIPPED-CNTR.
077000     DISPLAY 'WNIMPORT - ALERTS WRITTEN: ' WS-ALERTS-WRITTEN-CNTR.
077100     GO TO 2999-EXIT.
077200 EOJ99-ABEND.
077300     DISPLAY 'WNIMPORT PROGRAM ABENDING DUE TO ERROR'.
077400     CLOSE MEASUREMENTS-IN MEASUREMENT-STORE ALERT-LOG.
077500     MOVE +16 TO RETURN-CODE.
077600     GOBACK.
077700 2900-EXIT.
077800     EXIT.
077900 2999-EXIT.
078000     EXIT.
