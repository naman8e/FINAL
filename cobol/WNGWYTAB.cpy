000100********************************************************************
000200*                                                                  *
000300*    WNGWYTAB  --  GATEWAY MASTER RECORD AND LOOKUP TABLE          *
000400*                                                                  *
000500*    LOADED AND HELD SORTED ASCENDING ON GW-CODE, PROBED WITH      *
000600*    SEARCH ALL.                                                   *
000700*                                                                  *
000800*    Vers. | Datum      | von  | Kommentar                        *
000900*    ------|------------|------|----------------------------------*
001000*    A.00  | 2007-04-14 | rjf  | Neuerstellung fuer WN-Serie      *
001100*                                                                  *
001200********************************************************************
001300 01  GW-GATEWAY-RECORD.
001400     05  GW-CODE                     PIC X(07).
001500     05  GW-NAME                     PIC X(60).
001600     05  GW-DESCRIPTION               PIC X(200).
001700     05  GW-NETWORK-CODE              PIC X(06).
001800     05  FILLER                       PIC X(11).
001900
002000 01  WN-GATEWAY-TABLE.
002100     05  GT-ENTRY-COUNT               PIC S9(4) COMP VALUE +0.
002200     05  GT-ENTRY OCCURS 1 TO WN-MAX-GATEWAYS TIMES
002300             DEPENDING ON GT-ENTRY-COUNT
002400             ASCENDING KEY IS GT-CODE
002500             INDEXED BY GT-IDX.
002600         10  GT-CODE                  PIC X(07).
002700         10  GT-NAME                  PIC X(60).
002800         10  GT-NETWORK-CODE           PIC X(06).
