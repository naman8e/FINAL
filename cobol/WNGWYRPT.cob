000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. WNGWYRPT.
000300 AUTHOR. R J FAULK.
000400 INSTALLATION. WEATHER NETWORK DATA CENTER - BATCH SECTION.
000500 DATE-WRITTEN. 04/1988.
000600 DATE-COMPILED.
000700 SECURITY. THIS LISTING IS CLASSIFIED INTERNAL USE ONLY.
000800********************************************************************
000900*                                                                  *
001000*A    ABSTRACT..                                                   *
001100*  GATEWAYOPERATIONSIMPL.GETGATEWAYREPORT FILEPASS.  ONE CARD IN   *
001200*  GATEWAY-REQUEST PER REPORT WANTED.  FOR EACH CARD THE GATEWAY   *
001300*  MASTER IS PROBED, THE BATTERY-CHARGE PARAMETER IS READ, THE     *
001400*  MEASUREMENT STORE IS SORTED AND FILTERED TO THE GATEWAY/WINDOW  *
001500*  REQUESTED, MEASUREMENTS ARE GROUPED BY SENSOR FOR THE MOST/     *
001600*  LEAST-ACTIVE AND LOAD-RATIO FIGURES, SENSORS ARE FLAGGED AGAINST *
001700*  THE EXPECTED-MEAN/EXPECTED-STD-DEV PARAMETERS, AN INTER-ARRIVAL *
001800*  DURATION HISTOGRAM IS BUILT, AND ONE HEADER PLUS ONE DETAIL      *
001900*  RECORD PER SENSOR IS WRITTEN TO GATEWAY-REPORT-OUT.              *
002000*                                                                  *
002100*J    JCL..                                                        *
002200*                                                                  *
002300* //WNGWYRPT EXEC PGM=WNGWYRPT                                     *
002400* //SYSPDUMP DD SYSOUT=U,HOLD=YES                                  *
002500* //SYSOUT   DD SYSOUT=*                                          *
002600* //GWYREQ   DD DSN=WN.DAILY.GATEWAY.REQUEST.CARDS,DISP=SHR        *
002700* //GWYMAST  DD DSN=WN.MASTER.GATEWAY,DISP=SHR                     *
002800* //PRMMAST  DD DSN=WN.MASTER.PARAMETER,DISP=SHR                   *
002900* //MEASTORE DD DSN=WN.MASTER.MEASUREMENT.STORE,DISP=SHR           *
003000* //SORTWK01 DD UNIT=SYSDA,SPACE=(CYL,(10,5))                      *
003100* //GWYRPT   DD DSN=WN.DAILY.GATEWAY.REPORT.OUTPUT,                *
003200* //            DISP=(,CATLG,CATLG),                              *
003300* //            UNIT=USER,                                        *
003400* //            SPACE=(CYL,(20,10),RLSE)                          *
003500* //SYSIPT   DD DUMMY                                              *
003600*                                                                  *
003700*P    ENTRY PARAMETERS..                                           *
003800*     NONE.                                                        *
003900*                                                                  *
004000*E    ERRORS DETECTED BY THIS ELEMENT..                            *
004100*     I/O ERROR ON FILES.  A REQUEST CARD FOR A GATEWAY CODE NOT ON*
004200*     THE MASTER IS SKIPPED AND COUNTED, NOT ABENDED.              *
004300*                                                                  *
004400*C    ELEMENTS INVOKED BY THIS ELEMENT..                          *
004500*     NONE -- ALL LOGIC IS RESIDENT IN THIS ELEMENT AND THE        *
004600*     COPIED WNVALIDT UTILITY PARAGRAPHS.                          *
004700*                                                                  *
004800*U    USER CONSTANTS AND TABLES REFERENCED..                       *
004900*     WNRECMAX -- TABLE LIMITS AND EPSILON CONSTANT.                *
005000*                                                                  *
005100*    Vers. | Datum      | von  | Kommentar                        *
005200*    ------|------------|------|----------------------------------*
005300*    A.00  | 1988-04-11 | rjf  | Neuerstellung                    *
005400*    A.01  | 1993-05-03 | bc   | OUTLIER-SENSOR LIST ADDED TO HDR  *
005500*    A.02  | 1998-12-29 | rjf  | Y2K - TIMESTAMP FIELDS ARE FULL   *
005600*                               4-DIGIT YEAR, NO WINDOW NEEDED    *
005700*    A.03  | 2005-08-16 | mwt  | REQUEST 44781 - DURATION HISTOGRAM*
005800*                               REWRITTEN, OLD VERSION USED WHOLE  *
005900*                               MEASUREMENT-STORE WINDOW, NOT THE  *
006000*                               GATEWAY WINDOW                    *
006100*    A.04  | 2011-11-09 | kjh  | REQUEST 53017 - LOAD-RATIO LIST   *
006200*                               CAPPED AT 50 TO MATCH HEADER OCCURS*
006300********************************************************************
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER. IBM-3090.
006700 OBJECT-COMPUTER. IBM-3090.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM
007000     CLASS WN-NUMERIC-CLASS IS '0' THRU '9'
007100     UPSI-0 ON STATUS IS WN-RERUN-SWITCH.
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT GATEWAY-REQUEST ASSIGN TO GWYREQ
007500         ORGANIZATION IS SEQUENTIAL
007600         FILE STATUS IS WN-GWYREQ-STATUS.
007700     SELECT GATEWAY-MASTER ASSIGN TO GWYMAST
007800         ORGANIZATION IS SEQUENTIAL
007900         FILE STATUS IS WN-GWYMAST-STATUS.
008000     SELECT PARAMETER-MASTER ASSIGN TO PRMMAST
008100         ORGANIZATION IS SEQUENTIAL
008200         FILE STATUS IS WN-PRMMAST-STATUS.
008300     SELECT MEASUREMENT-STORE ASSIGN TO MEASTORE
008400         ORGANIZATION IS SEQUENTIAL
008500         FILE STATUS IS WN-MEASTORE-STATUS.
008600     SELECT WN-SORT-FILE ASSIGN TO SORTWK01.
008700     SELECT GATEWAY-REPORT-OUT ASSIGN TO GWYRPT
008800         ORGANIZATION IS SEQUENTIAL
008900         FILE STATUS IS WN-GWYRPT-STATUS.
009000 DATA DIVISION.
009100 FILE SECTION.
009200 FD  GATEWAY-REQUEST
009300     RECORDING MODE IS F
009400     BLOCK CONTAINS 0 RECORDS.
009500 01  GATEWAY-REQUEST-REC.
009600     05  RQ-GATEWAY-CODE             PIC X(07).
009700     05  RQ-START-DATE                PIC X(19).
009800     05  RQ-END-DATE                  PIC X(19).
009900     05  FILLER                       PIC X(35).
010000 FD  GATEWAY-MASTER
010100     RECORDING MODE IS F
010200     BLOCK CONTAINS 0 RECORDS.
010300 01  GATEWAY-MASTER-REC          PIC X(284).
010400 FD  PARAMETER-MASTER
010500     RECORDING MODE IS F
010600     BLOCK CONTAINS 0 RECORDS.
010700 01  PARAMETER-MASTER-REC        PIC X(042).
010800 FD  MEASUREMENT-STORE
010900     RECORDING MODE IS F
011000     BLOCK CONTAINS 0 RECORDS.
011100 01  MEASUREMENT-STORE-REC       PIC X(60).
011200 FD  GATEWAY-REPORT-OUT
011300     RECORDING MODE IS F
011400     BLOCK CONTAINS 0 RECORDS.
011500 01  GATEWAY-REPORT-OUT-REC      PIC X(1444).
011600 EJECT
011700 WORKING-STORAGE SECTION.
011800 01  FILLER                      PIC X(32)
011900     VALUE 'WNGWYRPT WORKING STORAGE BEGINS'.
012000* STAND-ALONE SCRATCH ITEM -- NOT PART OF ANY RECORD OR WORK
012100* GROUP BELOW, SO CARRIED AT THE 77 LEVEL PER SHOP PRACTICE.
012200 77  WS-SUB                      PIC S9(8) COMP VALUE +0.
012300********************************************************************
012400*    SHARED DATA AREAS                                            *
012500********************************************************************
012600 COPY WNRECMAX.
012700 EJECT
012800 COPY WNMEASUR.
012900 EJECT
013000 COPY WNGWYTAB.
013100 EJECT
013200 COPY WNPRMTAB.
013300 EJECT
013400 COPY WNGWYOUT.
013500 EJECT
013600********************************************************************
013700*    READ ONLY CONSTANTS                                          *
013800********************************************************************
013900 01  READ-ONLY-WORK-AREA.
014000     05  HWORD                   COMP PIC S9(04) VALUE +7.
014100     05  WS-DUMMY                PIC X VALUE SPACE.
014200     05  BINARY1                 COMP PIC S9(04) VALUE +1.
014300     05  MSG01-IO-ERROR          PIC X(19)
014400                                 VALUE 'I/O ERROR ON FILE -'.
014500* SWITCHES AREA
014600     05  WN-GWYREQ-EOF-IND       PIC X(01).
014700         88  WN-GWYREQ-EOF        VALUE 'Y'.
014800     05  WN-GATEWAY-FOUND-IND    PIC X(01).
014900         88  WN-GATEWAY-WAS-FOUND VALUE 'Y'.
015000         88  WN-GATEWAY-NOT-FOUND VALUE 'N'.
015100     05  WN-CARD-VALID-IND       PIC X(01).
015200         88  WN-CARD-IS-VALID     VALUE 'Y'.
015300         88  WN-CARD-IS-INVALID   VALUE 'N'.
015400     05  WN-SORT-EOF-IND         PIC X(01).
015500         88  WN-SORT-AT-EOF       VALUE 'Y'.
015600     05  WN-PARM-FOUND-IND       PIC X(01).
015700         88  WN-PARM-WAS-FOUND    VALUE 'Y'.
015800         88  WN-PARM-NOT-FOUND    VALUE 'N'.
015900     05  WN-FIRST-DUR-IND        PIC X(01).
016000         88  WN-FIRST-DUR-SEEN    VALUE 'Y'.
016100     05  WN-FIRST-DURVAL-IND     PIC X(01).
016200         88  WN-FIRST-DURVAL-SEEN VALUE 'Y'.
016300* I-O READ ONLY DATA
016400     05  WN-GWYREQ-STATUS        PIC X(02).
016500         88  WN-GWYREQ-AT-EOF     VALUE '10'.
016600     05  WN-GWYMAST-STATUS       PIC X(02).
016700         88  WN-GWYMAST-AT-EOF    VALUE '10'.
016800     05  WN-PRMMAST-STATUS       PIC X(02).
016900         88  WN-PRMMAST-AT-EOF    VALUE '10'.
017000     05  WN-MEASTORE-STATUS      PIC X(02).
017100         88  WN-MEASTORE-AT-EOF   VALUE '10'.
017200     05  WN-GWYRPT-STATUS        PIC X(02).
017300     05  FILLER                  PIC X(02).
017400 EJECT
017500********************************************************************
017600*                V A R I A B L E   D A T A   A R E A S             *
017700********************************************************************
017800 01  VARIABLE-WORK-AREA.
017900     05  WS-BUCKET-SUB            PIC S9(8) COMP VALUE +0.
018000     05  WS-SG-SUB                PIC S9(8) COMP VALUE +0.
018100     05  WS-SG-IDX                PIC S9(8) COMP VALUE +0.
018200     05  WS-PT-SUB                PIC S9(8) COMP VALUE +0.
018300     05  WS-TOTAL-COUNT           PIC S9(9) COMP-3 VALUE +0.
018400     05  WS-MAX-COUNT             PIC S9(9) COMP-3 VALUE +0.
018500     05  WS-MIN-COUNT             PIC S9(9) COMP-3 VALUE +0.
018600     05  WS-BATTERY-CHARGE        PIC S9(03)V9(02) COMP-3 VALUE +0.
018700     05  WS-EXPECTED-MEAN         PIC S9(06)V9(04) COMP-3 VALUE +0.
018800     05  WS-EXPECTED-STD-DEV      PIC S9(06)V9(04) COMP-3 VALUE +0.
018900     05  WS-TWO-EXP-STD           PIC S9(07)V9(04) COMP-3 VALUE +0.
019000     05  WS-DIFF                  PIC S9(06)V9(04) COMP-3 VALUE +0.
019100     05  WS-ABS-DIFF              PIC S9(06)V9(04) COMP-3 VALUE +0.
019200     05  WS-PARM-CODE-SEARCH      PIC X(20).
019300     05  WS-MIN-DUR               PIC S9(09)V9(04) COMP-3 VALUE +0.
019400     05  WS-MAX-DUR               PIC S9(09)V9(04) COMP-3 VALUE +0.
019500     05  WS-DUR-STEP              PIC S9(09)V9(04) COMP-3 VALUE +0.
019600     05  WS-DURATION              PIC S9(09)V9(04) COMP-3 VALUE +0.
019700     05  WS-DUR-NUMER             PIC S9(09)V9(04) COMP-3 VALUE +0.
019800     05  WS-DUR-REM               PIC S9(09)V9(04) COMP-3 VALUE +0.
019900     05  WS-PREV-SECONDS          PIC S9(11) COMP-3 VALUE +0.
020000* COUNTERS
020100     05  WS-WORK-COUNTERS.
020200         10  WS-CARDS-READ-CNTR   PIC S9(9) COMP-3 VALUE ZERO.
020300         10  WS-RPTS-WRITTEN-CNTR PIC S9(9) COMP-3 VALUE ZERO.
020400         10  WS-CARDS-REJ-CNTR    PIC S9(9) COMP-3 VALUE ZERO.
020500     05  FILLER                   PIC X(04).
020600 EJECT
020700*-------------------------------------------------------------------*
020800*    SENSOR-GROUP TABLE -- BUILT FRESH FOR EACH REQUEST CARD BY     *
020900*    2310-BUILD-SENSOR-GROUPS, ONE ENTRY PER DISTINCT SENSOR CODE   *
021000*    SEEN IN THE GATEWAY/WINDOW SLICE.  NOT KEPT IN CODE ORDER SO   *
021100*    IT IS WALKED WITH A PLAIN SEARCH (2312), NOT SEARCH ALL.       *
021200*-------------------------------------------------------------------*
021300 01  WN-SENSOR-GROUP-TABLE.
021400     05  SG-ENTRY-COUNT          PIC S9(4) COMP VALUE +0.
021500     05  SG-ENTRY OCCURS 1 TO WN-MAX-SENSORS TIMES
021600             DEPENDING ON SG-ENTRY-COUNT
021700             INDEXED BY SG-IDX2.
021800         10  SG-CODE              PIC X(08).
021900         10  SG-COUNT             PIC S9(09) COMP-3.
022000         10  SG-SUM-VALUE         PIC S9(11)V9(4) COMP-3.
022100         10  SG-MEAN              PIC S9(06)V9(04) COMP-3.
022200         10  SG-LOAD-RATIO        PIC S9(03)V9(04) COMP-3.
022300         10  SG-OUTLIER-IND       PIC X(01).
022400             88  SG-IS-OUTLIER    VALUE 'Y'.
022500             88  SG-NOT-OUTLIER   VALUE 'N'.
022600 EJECT
022700*-------------------------------------------------------------------*
022800*    TIMESTAMP-TO-SECONDS WORK AREA AND MONTH-DAYS TABLE ARE NOW    *
022900*    CARRIED IN WNRECMAX (SHARED WITH WNNETRPT) -- SEE COPY ABOVE  *
023000*    AND THE 2680 PARAGRAPH (COPY WNTSCONV) FURTHER DOWN.           *
023100*-------------------------------------------------------------------*
023200********************************************************************
023300*    REQUEST-CARD WORK RECORD.                                     *
023400********************************************************************
023500 01  WN-REQUEST-WORK-AREA.
023600     05  WS-REQ-GATEWAY-CODE       PIC X(07).
023700     05  WS-REQ-CODE-CHARS REDEFINES WS-REQ-GATEWAY-CODE.
023800         10  WS-REQ-CODE-PREFIX     PIC X(03).
023900         10  WS-REQ-CODE-DIGITS     PIC X(04).
024000     05  WS-REQ-START-DATE          PIC X(19).
024100     05  WS-REQ-END-DATE            PIC X(19).
024200     05  FILLER                    PIC X(04).
024300 EJECT
024400 01  FILLER                      PIC X(32)
024500     VALUE 'WNGWYRPT WORKING STORAGE ENDS   '.
024600 EJECT
024700 LINKAGE SECTION.
024800 EJECT
024900 PROCEDURE DIVISION.
025000********************************************************************
025100*                        MAINLINE LOGIC                            *
025200********************************************************************
025300 2000-CONTROL-PROCESS.
025400     PERFORM 2010-INITIALIZATION
025500         THRU 2010-EXIT.
025600     PERFORM 2040-LOAD-GATEWAY-TABLE
025700         THRU 2040-EXIT.
025800     PERFORM 2045-LOAD-PARAMETER-TABLE
025900         THRU 2045-EXIT.
026000     PERFORM 2060-SORT-MEASUREMENTS
026100         THRU 2060-EXIT.
026200     PERFORM 2100-READ-REQUEST-CARD
026300         THRU 2100-EXIT.
026400     PERFORM 2200-MAIN-PROCESS
026500         THRU 2200-EXIT
026600         UNTIL WN-GWYREQ-EOF.
026700     PERFORM 2900-CLOSE-FILES
026800         THRU 2900-EXIT.
026900     GOBACK.
027000 EJECT
027100********************************************************************
027200*                  INITIALIZATION PARAGRAPHS                      *
027300********************************************************************
027400 2010-INITIALIZATION.
027500     INITIALIZE VARIABLE-WORK-AREA.
027600     INITIALIZE WS-WORK-COUNTERS.
027700     SET WN-GWYREQ-EOF-IND    TO 'N'.
027800     PERFORM 2020-OPEN-FILES
027900         THRU 2020-EXIT.
028000 2010-EXIT.
028100     EXIT.
028200
028300 2020-OPEN-FILES.
028400     OPEN INPUT  GATEWAY-REQUEST.
028500     IF WN-GWYREQ-STATUS NOT = '00'
028600         DISPLAY MSG01-IO-ERROR ' GWYREQ   ' WN-GWYREQ-STATUS
028700         GO TO EOJ99-ABEND
028800     END-IF.
028900     OPEN INPUT  GATEWAY-MASTER.
029000     IF WN-GWYMAST-STATUS NOT = '00'
029100         DISPLAY MSG01-IO-ERROR ' GWYMAST  ' WN-GWYMAST-STATUS
029200         GO TO EOJ99-ABEND
029300     END-IF.
029400     OPEN INPUT  PARAMETER-MASTER.
029500     IF WN-PRMMAST-STATUS NOT = '00'
029600         DISPLAY MSG01-IO-ERROR ' PRMMAST  ' WN-PRMMAST-STATUS
029700         GO TO EOJ99-ABEND
029800     END-IF.
029900* MEASUREMENT-STORE IS OPENED AND CLOSED INSIDE THE SORT INPUT
030000* PROCEDURE (2061) BELOW -- NOT HERE.
030100     OPEN OUTPUT GATEWAY-REPORT-OUT.
030200     IF WN-GWYRPT-STATUS NOT = '00'
030300         DISPLAY MSG01-IO-ERROR ' GWYRPT   ' WN-GWYRPT-STATUS
030400         GO TO EOJ99-ABEND
030500     END-IF.
030600 2020-EXIT.
030700     EXIT.
030800 EJECT
030900********************************************************************
031000*    2040 LOADS GATEWAY-MASTER INTO WN-GATEWAY-TABLE, ASCENDING ON  *
031100*    GT-CODE, FOR SEARCH ALL BELOW.                                *
031200********************************************************************
031300 2040-LOAD-GATEWAY-TABLE.
031400     MOVE ZERO TO GT-ENTRY-COUNT.
031500     PERFORM 2041-READ-GATEWAY-MASTER
031600         THRU 2041-EXIT
031700         UNTIL WN-GWYMAST-AT-EOF.
031800 2040-EXIT.
031900     EXIT.
032000
032100 2041-READ-GATEWAY-MASTER.
032200     READ GATEWAY-MASTER
032300         AT END
032400             SET WN-GWYMAST-AT-EOF TO TRUE
032500     END-READ.
032600     IF NOT WN-GWYMAST-AT-EOF
032700         MOVE GATEWAY-MASTER-REC TO GW-GATEWAY-RECORD
032800         ADD 1 TO GT-ENTRY-COUNT
032900         MOVE GW-CODE             TO GT-CODE (GT-ENTRY-COUNT)
033000         MOVE GW-NAME             TO GT-NAME (GT-ENTRY-COUNT)
033100         MOVE GW-NETWORK-CODE     TO GT-NETWORK-CODE
033200                                     (GT-ENTRY-COUNT)
033300     END-IF.
033400 2041-EXIT.
033500     EXIT.
033600 EJECT
033700********************************************************************
033800*    2045 LOADS PARAMETER-MASTER INTO WN-PARAMETER-TABLE.  THE KEY  *
033900*    IS COMPOSITE (GATEWAY-CODE + CODE) SO THE TABLE IS KEPT IN     *
034000*    FILE ORDER AND WALKED WITH A PLAIN SEARCH (2351/2352), NOT     *
034100*    SEARCH ALL.                                                    *
034200********************************************************************
034300 2045-LOAD-PARAMETER-TABLE.
034400     MOVE ZERO TO PT-ENTRY-COUNT.
034500     PERFORM 2046-READ-PARAMETER-MASTER
034600         THRU 2046-EXIT
034700         UNTIL WN-PRMMAST-AT-EOF.
034800 2045-EXIT.
034900     EXIT.
035000
035100 2046-READ-PARAMETER-MASTER.
035200     READ PARAMETER-MASTER
035300         AT END
035400             SET WN-PRMMAST-AT-EOF TO TRUE
035500     END-READ.
035600     IF NOT WN-PRMMAST-AT-EOF
035700         MOVE PARAMETER-MASTER-REC TO PM-PARAMETER-RECORD
035800         ADD 1 TO PT-ENTRY-COUNT
035900         MOVE PM-GATEWAY-CODE     TO PT-GATEWAY-CODE (PT-ENTRY-COUNT)
036000         MOVE PM-CODE             TO PT-CODE (PT-ENTRY-COUNT)
036100         MOVE PM-NUMERIC-VALUE    TO PT-NUMERIC-VALUE (PT-ENTRY-COUNT)
036200     END-IF.
036300 2046-EXIT.
036400     EXIT.
036500 EJECT
036600********************************************************************
036700*    2060 RUNS THE MEASUREMENT-STORE THROUGH A TIMESTAMP-ASCENDING *
036800*    SORT PASS AND LOADS THE RESULT INTO WN-MEASUREMENT-TABLE.      *
036900*    NO ISAM ON THIS BUILD SO EVERY REPORT REPEATS THIS PASS        *
037000*    RATHER THAN KEEPING A PERMANENT SORTED MASTER.                *
037100********************************************************************
037200 2060-SORT-MEASUREMENTS.
037300     MOVE ZERO TO MT-ENTRY-COUNT.
037400     SORT WN-SORT-FILE
037500         ON ASCENDING KEY SRT-TIMESTAMP
037600         INPUT PROCEDURE IS 2061-RELEASE-MEASUREMENTS
037700         OUTPUT PROCEDURE IS 2063-RETURN-MEASUREMENTS.
037800 2060-EXIT.
037900     EXIT.
038000
038100 2061-RELEASE-MEASUREMENTS.
038200     OPEN INPUT MEASUREMENT-STORE.
038300     PERFORM 2062-RELEASE-ONE-RECORD
038400         THRU 2062-EXIT
038500         UNTIL WN-MEASTORE-AT-EOF.
038600     CLOSE MEASUREMENT-STORE.
038700
038800 2062-RELEASE-ONE-RECORD.
038900     READ MEASUREMENT-STORE
039000         AT END
039100             SET WN-MEASTORE-AT-EOF TO TRUE
039200     END-READ.
039300     IF NOT WN-MEASTORE-AT-EOF
039400         MOVE MEASUREMENT-STORE-REC TO MS-MEASUREMENT-RECORD
039500         MOVE MS-TIMESTAMP        TO SRT-TIMESTAMP
039600         MOVE MS-NETWORK-CODE     TO SRT-NETWORK-CODE
039700         MOVE MS-GATEWAY-CODE     TO SRT-GATEWAY-CODE
039800         MOVE MS-SENSOR-CODE      TO SRT-SENSOR-CODE
039900         MOVE MS-VALUE            TO SRT-VALUE
040000         RELEASE WN-SORT-RECORD
040100     END-IF.
040200 2062-EXIT.
040300     EXIT.
040400
040500 2063-RETURN-MEASUREMENTS.
040600     SET WN-SORT-AT-EOF TO FALSE.
040700     PERFORM 2064-RETURN-ONE-RECORD
040800         THRU 2064-EXIT
040900         UNTIL WN-SORT-AT-EOF.
041000
041100 2064-RETURN-ONE-RECORD.
041200     RETURN WN-SORT-FILE
041300         AT END
041400             SET WN-SORT-AT-EOF TO TRUE
041500     END-RETURN.
041600     IF NOT WN-SORT-AT-EOF
041700         ADD 1 TO MT-ENTRY-COUNT
041800         MOVE SRT-TIMESTAMP       TO MT-TIMESTAMP (MT-ENTRY-COUNT)
041900         MOVE SRT-NETWORK-CODE    TO MT-NETWORK-CODE
042000                                     (MT-ENTRY-COUNT)
042100         MOVE SRT-GATEWAY-CODE    TO MT-GATEWAY-CODE
042200                                     (MT-ENTRY-COUNT)
042300         MOVE SRT-SENSOR-CODE     TO MT-SENSOR-CODE
042400                                     (MT-ENTRY-COUNT)
042500         MOVE SRT-VALUE           TO MT-VALUE (MT-ENTRY-COUNT)
042600     END-IF.
042700 2064-EXIT.
042800     EXIT.
042900 EJECT
043000********************************************************************
043100*                   REQUEST-CARD DRIVER LOOP                      *
043200********************************************************************
043300 2100-READ-REQUEST-CARD.
043400     READ GATEWAY-REQUEST
043500         AT END
043600             SET WN-GWYREQ-EOF TO TRUE
043700     END-READ.
043800     IF NOT WN-GWYREQ-EOF
043900         ADD 1 TO WS-CARDS-READ-CNTR
044000         MOVE RQ-GATEWAY-CODE    TO WS-REQ-GATEWAY-CODE
044100         MOVE RQ-START-DATE      TO WS-REQ-START-DATE
044200         MOVE RQ-END-DATE        TO WS-REQ-END-DATE
044300     END-IF.
044400 2100-EXIT.
044500     EXIT.
044600 EJECT
044700********************************************************************
044800*    2200 VALIDATES ONE REQUEST CARD, LOOKS THE GATEWAY UP, AND    *
044900*    DRIVES THE BATTERY/GROUP/OUTLIER/HISTOGRAM/WRITE CHAIN WHEN   *
045000*    IT IS GOOD.  A CARD THAT FAILS VALIDATION OR WHOSE CODE IS    *
045100*    NOT ON THE MASTER IS SKIPPED, NOT ABENDED.                    *
045200********************************************************************
045300 2200-MAIN-PROCESS.
045400     PERFORM 2210-VALIDATE-REQUEST-CARD
045500         THRU 2210-EXIT.
045600     IF WN-CARD-IS-VALID
045700         PERFORM 2220-LOOKUP-GATEWAY
045800             THRU 2220-EXIT
045900         IF WN-GATEWAY-WAS-FOUND
046000             PERFORM 2230-READ-BATTERY-PARAM
046100                 THRU 2230-EXIT
046200             PERFORM 2300-FILTER-AND-COMPUTE
046300                 THRU 2300-EXIT
046400             PERFORM 2700-WRITE-GATEWAY-REPORT
046500                 THRU 2700-EXIT
046600             ADD 1 TO WS-RPTS-WRITTEN-CNTR
046700         ELSE
046800             DISPLAY 'GATEWAY NOT ON FILE - SKIPPED: '
046900                     WS-REQ-GATEWAY-CODE
047000             ADD 1 TO WS-CARDS-REJ-CNTR
047100         END-IF
047200     ELSE
047300         DISPLAY 'REQUEST CARD FAILED VALIDATION - SKIPPED: '
047400                 WS-REQ-GATEWAY-CODE
047500         ADD 1 TO WS-CARDS-REJ-CNTR
047600     END-IF.
047700     PERFORM 2100-READ-REQUEST-CARD
047800         THRU 2100-EXIT.
047900 2200-EXIT.
048000     EXIT.
048100
048200 2210-VALIDATE-REQUEST-CARD.
048300     SET WN-CARD-IS-VALID TO TRUE.
048400     MOVE SPACES              TO WN-CHECK-FIELD.
048500     MOVE WS-REQ-GATEWAY-CODE TO WN-CHECK-FIELD (1:7).
048600     PERFORM 9110-VALIDATE-GATEWAY-CODE
048700         THRU 9110-EXIT.
048800     IF WN-FIELD-IS-INVALID
048900         SET WN-CARD-IS-INVALID TO TRUE
049000         GO TO 2210-EXIT
049100     END-IF.
049200     MOVE WS-REQ-START-DATE   TO WN-CHECK-START.
049300     MOVE WS-REQ-END-DATE     TO WN-CHECK-END.
049400     PERFORM 9140-VALIDATE-INTERVAL
049500         THRU 9140-EXIT.
049600     IF WN-FIELD-IS-INVALID
049700         SET WN-CARD-IS-INVALID TO TRUE
049800     END-IF.
049900 2210-EXIT.
050000     EXIT.
050100
050200 2220-LOOKUP-GATEWAY.
050300     SET WN-GATEWAY-NOT-FOUND TO TRUE.
050400     SET GT-IDX TO 1.
050500     SEARCH ALL GT-ENTRY
050600         AT END
050700             SET WN-GATEWAY-NOT-FOUND TO TRUE
050800         WHEN GT-CODE (GT-IDX) = WS-REQ-GATEWAY-CODE
050900             SET WN-GATEWAY-WAS-FOUND TO TRUE
051000     END-SEARCH.
051100 2220-EXIT.
051200     EXIT.
051300
051400 2230-READ-BATTERY-PARAM.
051500     MOVE ZERO TO WS-BATTERY-CHARGE.
051600     MOVE 'BATTERY_CHARGE'     TO WS-PARM-CODE-SEARCH.
051700     PERFORM 2351-FIND-ONE-PARAMETER
051800         THRU 2351-EXIT.
051900     IF WN-PARM-WAS-FOUND
052000         MOVE PT-NUMERIC-VALUE (WS-PT-SUB) TO WS-BATTERY-CHARGE
052100     END-IF.
052200 2230-EXIT.
052300     EXIT.
052400 EJECT
052500********************************************************************
052600*    2300 FILTERS THE SORTED MEASUREMENT TABLE TO THE REQUESTED    *
052700*    GATEWAY AND WINDOW, GROUPS BY SENSOR, FLAGS OUTLIER SENSORS   *
052800*    AND BUILDS THE DURATION HISTOGRAM (BATCH FLOW STEP 3).        *
052900********************************************************************
053000 2300-FILTER-AND-COMPUTE.
053100     MOVE SPACES              TO GW-HEADER-RECORD.
053200     MOVE 'H'                 TO GH-REC-TYPE.
053300     MOVE ZERO                TO GH-NUMBER-OF-MEASUREMENTS.
053400     MOVE ZERO                TO GH-MOST-ACTIVE-COUNT.
053500     MOVE ZERO                TO GH-LEAST-ACTIVE-COUNT.
053600     MOVE ZERO                TO GH-OUTLIER-COUNT.
053700     PERFORM 2620-ZERO-DUR-BUCKETS
053800         VARYING WS-BUCKET-SUB FROM 1 BY 1
053900         UNTIL WS-BUCKET-SUB > WN-HIST-BUCKETS.
054000     MOVE ZERO TO WS-TOTAL-COUNT.
054100     MOVE ZERO TO SG-ENTRY-COUNT.
054200     PERFORM 2310-BUILD-SENSOR-GROUPS
054300         THRU 2310-EXIT.
054400     MOVE WS-TOTAL-COUNT TO GH-NUMBER-OF-MEASUREMENTS.
054500     IF WS-TOTAL-COUNT = ZERO
054600         GO TO 2300-EXIT
054700     END-IF.
054800     PERFORM 2320-COMPUTE-SENSOR-MEANS
054900         THRU 2320-EXIT.
055000     PERFORM 2330-FIND-MOST-LEAST-ACTIVE
055100         THRU 2330-EXIT.
055200     PERFORM 2340-COMPUTE-LOAD-RATIOS
055300         THRU 2340-EXIT.
055400     PERFORM 2350-READ-EXPECTED-PARAMS
055500         THRU 2350-EXIT.
055600     IF WS-TOTAL-COUNT < 2
055700         GO TO 2300-EXIT
055800     END-IF.
055900     PERFORM 2360-FLAG-OUTLIER-SENSORS
056000         THRU 2360-EXIT.
056100     PERFORM 2600-BUILD-DURATION-HISTOGRAM
056200         THRU 2600-EXIT.
056300 2300-EXIT.
056400     EXIT.
056500 EJECT
056600********************************************************************
056700*    2310 WALKS THE WHOLE SORTED TABLE ONCE, PICKING OUT THE ROWS  *
056800*    FOR THE REQUESTED GATEWAY INSIDE THE REQUESTED WINDOW AND     *
056900*    GROUPING THEM BY SENSOR CODE (BATCH FLOW STEP 4A).            *
057000********************************************************************
057100 2310-BUILD-SENSOR-GROUPS.
057200     PERFORM 2311-PROCESS-ONE-ENTRY
057300         VARYING WS-SUB FROM 1 BY 1
057400         UNTIL WS-SUB > MT-ENTRY-COUNT.
057500 2310-EXIT.
057600     EXIT.
057700
057800 2311-PROCESS-ONE-ENTRY.
057900     IF MT-GATEWAY-CODE (WS-SUB) NOT = WS-REQ-GATEWAY-CODE
058000         GO TO 2311-EXIT
058100     END-IF.
058200     IF MT-TIMESTAMP (WS-SUB) < WS-REQ-START-DATE
058300         GO TO 2311-EXIT
058400     END-IF.
058500     IF WS-REQ-END-DATE NOT = SPACES
058600         IF MT-TIMESTAMP (WS-SUB) > WS-REQ-END-DATE
058700             GO TO 2311-EXIT
058800         END-IF
058900     END-IF.
059000     ADD 1 TO WS-TOTAL-COUNT.
059100     PERFORM 2312-FIND-OR-ADD-SENSOR
059200         THRU 2312-EXIT.
059300     ADD 1 TO SG-COUNT (WS-SG-SUB).
059400     ADD MT-VALUE (WS-SUB) TO SG-SUM-VALUE (WS-SG-SUB).
059500 2311-EXIT.
059600     EXIT.
059700
059800 2312-FIND-OR-ADD-SENSOR.
059900     MOVE ZERO TO WS-SG-SUB.
060000     IF SG-ENTRY-COUNT = ZERO
060100         GO TO 2312-ADD-NEW
060200     END-IF.
060300     PERFORM 2313-SCAN-ONE-GROUP-ENTRY
060400         VARYING WS-SG-IDX FROM 1 BY 1
060500         UNTIL WS-SG-IDX > SG-ENTRY-COUNT OR WS-SG-SUB > ZERO.
060600     IF WS-SG-SUB > ZERO
060700         GO TO 2312-EXIT
060800     END-IF.
060900 2312-ADD-NEW.
061000     ADD 1 TO SG-ENTRY-COUNT.
061100     MOVE MT-SENSOR-CODE (WS-SUB) TO SG-CODE (SG-ENTRY-COUNT).
061200     MOVE ZERO                    TO SG-COUNT (SG-ENTRY-COUNT).
061300     MOVE ZERO                    TO SG-SUM-VALUE (SG-ENTRY-COUNT).
061400     SET SG-NOT-OUTLIER (SG-ENTRY-COUNT) TO TRUE.
061500     MOVE SG-ENTRY-COUNT TO WS-SG-SUB.
061600 2312-EXIT.
061700     EXIT.
061800
061900 2313-SCAN-ONE-GROUP-ENTRY.
062000     IF SG-CODE (WS-SG-IDX) = MT-SENSOR-CODE (WS-SUB)
062100         MOVE WS-SG-IDX TO WS-SG-SUB
062200     END-IF.
062300 2313-EXIT.
062400     EXIT.
062500 EJECT
062600********************************************************************
062700*    2320 - PER-SENSOR MEAN, NEEDED BOTH FOR THE OUTLIER TEST AND   *
062800*    TO MATCH THE WAY THE SOURCE COMPUTES IT.                      *
062900********************************************************************
063000 2320-COMPUTE-SENSOR-MEANS.
063100     PERFORM 2321-COMPUTE-ONE-MEAN
063200         VARYING SG-IDX2 FROM 1 BY 1
063300         UNTIL SG-IDX2 > SG-ENTRY-COUNT.
063400 2320-EXIT.
063500     EXIT.
063600
063700 2321-COMPUTE-ONE-MEAN.
063800     IF SG-COUNT (SG-IDX2) = ZERO
063900         MOVE ZERO TO SG-MEAN (SG-IDX2)
064000     ELSE
064100         COMPUTE SG-MEAN (SG-IDX2) ROUNDED =
064200             SG-SUM-VALUE (SG-IDX2) / SG-COUNT (SG-IDX2)
064300     END-IF.
064400 2321-EXIT.
064500     EXIT.
064600 EJECT
064700********************************************************************
064800*    2330 - MOST/LEAST-ACTIVE SENSORS: ALL SENSORS TIED AT THE     *
064900*    MAX/MIN PER-SENSOR COUNT (BATCH FLOW STEP 4B), CAPPED AT 50   *
065000*    TO MATCH THE HEADER OCCURS CLAUSE (REQUEST 53017).            *
065100********************************************************************
065200 2330-FIND-MOST-LEAST-ACTIVE.
065300     MOVE SG-COUNT (1) TO WS-MAX-COUNT.
065400     MOVE SG-COUNT (1) TO WS-MIN-COUNT.
065500     PERFORM 2331-SCAN-FOR-MAX-MIN
065600         VARYING SG-IDX2 FROM 2 BY 1
065700         UNTIL SG-IDX2 > SG-ENTRY-COUNT.
065800     PERFORM 2332-BUILD-MOST-LEAST-LISTS
065900         VARYING SG-IDX2 FROM 1 BY 1
066000         UNTIL SG-IDX2 > SG-ENTRY-COUNT.
066100 2330-EXIT.
066200     EXIT.
066300
066400 2331-SCAN-FOR-MAX-MIN.
066500     IF SG-COUNT (SG-IDX2) > WS-MAX-COUNT
066600         MOVE SG-COUNT (SG-IDX2) TO WS-MAX-COUNT
066700     END-IF.
066800     IF SG-COUNT (SG-IDX2) < WS-MIN-COUNT
066900         MOVE SG-COUNT (SG-IDX2) TO WS-MIN-COUNT
067000     END-IF.
067100 2331-EXIT.
067200     EXIT.
067300
067400 2332-BUILD-MOST-LEAST-LISTS.
067500     IF SG-COUNT (SG-IDX2) = WS-MAX-COUNT
067600         IF GH-MOST-ACTIVE-COUNT < 50
067700             ADD 1 TO GH-MOST-ACTIVE-COUNT
067800             MOVE SG-CODE (SG-IDX2) TO
067900                 GH-MOST-ACTIVE-SENSORS (GH-MOST-ACTIVE-COUNT)
068000         END-IF
068100     END-IF.
068200     IF SG-COUNT (SG-IDX2) = WS-MIN-COUNT
068300         IF GH-LEAST-ACTIVE-COUNT < 50
068400             ADD 1 TO GH-LEAST-ACTIVE-COUNT
068500             MOVE SG-CODE (SG-IDX2) TO
068600                 GH-LEAST-ACTIVE-SENSORS (GH-LEAST-ACTIVE-COUNT)
068700         END-IF
068800     END-IF.
068900 2332-EXIT.
069000     EXIT.
069100 EJECT
069200********************************************************************
069300*    2340 - SENSOR-LOAD-RATIO = (SENSOR COUNT / GATEWAY TOTAL)     *
069400*    TIMES 100 (BATCH FLOW STEP 4C).                                *
069500********************************************************************
069600 2340-COMPUTE-LOAD-RATIOS.
069700     PERFORM 2341-COMPUTE-ONE-RATIO
069800         VARYING SG-IDX2 FROM 1 BY 1
069900         UNTIL SG-IDX2 > SG-ENTRY-COUNT.
070000 2340-EXIT.
070100     EXIT.
070200
070300 2341-COMPUTE-ONE-RATIO.
070400     COMPUTE SG-LOAD-RATIO (SG-IDX2) ROUNDED =
070500         (SG-COUNT (SG-IDX2) / WS-TOTAL-COUNT) * WN-HUNDRED.
070600 2341-EXIT.
070700     EXIT.
070800 EJECT
070900********************************************************************
071000*    2350 - EXPECTED-MEAN/EXPECTED-STD-DEV PARAMETERS, DEFAULT 0   *
071100*    WHEN THE GATEWAY HAS NO SUCH PARAMETER ROW (BATCH FLOW STEP   *
071200*    4D).  2351/2352 ARE THE SAME GENERIC PARAMETER FINDER 2230    *
071300*    USES FOR BATTERY_CHARGE.                                      *
071400********************************************************************
071500 2350-READ-EXPECTED-PARAMS.
071600     MOVE ZERO TO WS-EXPECTED-MEAN.
071700     MOVE ZERO TO WS-EXPECTED-STD-DEV.
071800     MOVE 'EXPECTED_MEAN'       TO WS-PARM-CODE-SEARCH.
071900     PERFORM 2351-FIND-ONE-PARAMETER
072000         THRU 2351-EXIT.
072100     IF WN-PARM-WAS-FOUND
072200         MOVE PT-NUMERIC-VALUE (WS-PT-SUB) TO WS-EXPECTED-MEAN
072300     END-IF.
072400     MOVE 'EXPECTED_STD_DEV'    TO WS-PARM-CODE-SEARCH.
072500     PERFORM 2351-FIND-ONE-PARAMETER
072600         THRU 2351-EXIT.
072700     IF WN-PARM-WAS-FOUND
072800         MOVE PT-NUMERIC-VALUE (WS-PT-SUB) TO WS-EXPECTED-STD-DEV
072900     END-IF.
073000 2350-EXIT.
073100     EXIT.
073200
073300 2351-FIND-ONE-PARAMETER.
073400     SET WN-PARM-NOT-FOUND TO TRUE.
073500     MOVE ZERO TO WS-PT-SUB.
073600     IF PT-ENTRY-COUNT = ZERO
073700         GO TO 2351-EXIT
073800     END-IF.
073900     PERFORM 2352-SCAN-ONE-PARAMETER
074000         VARYING PT-IDX FROM 1 BY 1
074100         UNTIL PT-IDX > PT-ENTRY-COUNT OR WN-PARM-WAS-FOUND.
074200 2351-EXIT.
074300     EXIT.
074400
074500 2352-SCAN-ONE-PARAMETER.
074600     IF PT-GATEWAY-CODE (PT-IDX) = WS-REQ-GATEWAY-CODE
074700         AND PT-CODE (PT-IDX) = WS-PARM-CODE-SEARCH
074800         SET WN-PARM-WAS-FOUND TO TRUE
074900         MOVE PT-IDX TO WS-PT-SUB
075000     END-IF.
075100 2352-EXIT.
075200     EXIT.
075300 EJECT
075400********************************************************************
075500*    2360 - GATEWAY OUTLIER-SENSOR RULE: FLAG A SENSOR IF ITS OWN   *
075600*    MEAN IS 2 OR MORE EXPECTED-STD-DEVS FROM THE EXPECTED-MEAN    *
075700*    (BUSINESS RULES - GATEWAY OUTLIER-SENSOR RULE).  ONLY RUN     *
075800*    WHEN THE GATEWAY HAS 2 OR MORE MEASUREMENTS (BATCH FLOW STEP  *
075900*    4E).                                                           *
076000********************************************************************
076100 2360-FLAG-OUTLIER-SENSORS.
076200     COMPUTE WS-TWO-EXP-STD ROUNDED = WS-EXPECTED-STD-DEV * 2.
076300     PERFORM 2361-TEST-ONE-SENSOR
076400         VARYING SG-IDX2 FROM 1 BY 1
076500         UNTIL SG-IDX2 > SG-ENTRY-COUNT.
076600 2360-EXIT.
076700     EXIT.
076800
076900 2361-TEST-ONE-SENSOR.
077000     COMPUTE WS-DIFF ROUNDED = SG-MEAN (SG-IDX2) - WS-EXPECTED-MEAN.
077100     IF WS-DIFF < ZERO
077200         COMPUTE WS-ABS-DIFF ROUNDED = ZERO - WS-DIFF
077300     ELSE
077400         MOVE WS-DIFF TO WS-ABS-DIFF
077500     END-IF.
077600     IF WS-ABS-DIFF NOT < WS-TWO-EXP-STD
077700         SET SG-IS-OUTLIER (SG-IDX2) TO TRUE
077800         IF GH-OUTLIER-COUNT < 50
077900             ADD 1 TO GH-OUTLIER-COUNT
078000             MOVE SG-CODE (SG-IDX2) TO
078100                 GH-OUTLIER-SENSORS (GH-OUTLIER-COUNT)
078200         END-IF
078300     END-IF.
078400 2361-EXIT.
078500     EXIT.
078600 EJECT
078700********************************************************************
078800*    2600 - EQUAL-WIDTH 20-BUCKET HISTOGRAM OVER THE INTER-ARRIVAL  *
078900*    DURATIONS BETWEEN CONSECUTIVE MEASUREMENTS FOR THIS GATEWAY    *
079000*    AND WINDOW (BUSINESS RULES - EQUAL-WIDTH DURATION HISTOGRAM).  *
079100*    ONLY RUN WHEN THE GATEWAY HAS 2 OR MORE MEASUREMENTS (BATCH    *
079200*    FLOW STEP 4F).  DURATIONS ARE MEASURED IN WHOLE SECONDS (SEE   *
079300*    2680) SINCE THE STORED TIMESTAMP CARRIES NO FINER RESOLUTION.  *
079400********************************************************************
079500 2600-BUILD-DURATION-HISTOGRAM.
079600     MOVE ZERO TO WS-MIN-DUR.
079700     MOVE ZERO TO WS-MAX-DUR.
079800     SET WN-FIRST-DUR-SEEN TO FALSE.
079900     SET WN-FIRST-DURVAL-SEEN TO FALSE.
080000     PERFORM 2610-ACCUMULATE-DURATIONS
080100         VARYING WS-SUB FROM 1 BY 1
080200         UNTIL WS-SUB > MT-ENTRY-COUNT.
080300* MIN = MAX (ALL DURATIONS IDENTICAL, INCLUDING THE CASE OF EXACTLY
080400* ONE DURATION) -- A SINGLE BUCKET HOLDS THEM ALL, SAME CONVENTION
080500* AS THE SENSOR-REPORT VALUE HISTOGRAM (REQUEST 44781).
080600     IF WS-MAX-DUR = WS-MIN-DUR
080700         SET WN-FIRST-DUR-SEEN TO FALSE
080800         PERFORM 2631-PLACE-ALL-DUR-BUCKET-ONE
080900             VARYING WS-SUB FROM 1 BY 1
081000             UNTIL WS-SUB > MT-ENTRY-COUNT
081100         GO TO 2600-EXIT
081200     END-IF.
081300     COMPUTE WS-DUR-STEP ROUNDED =
081400         (WS-MAX-DUR - WS-MIN-DUR) / WN-HIST-BUCKETS.
081500     SET WN-FIRST-DUR-SEEN TO FALSE.
081600     PERFORM 2630-PLACE-ONE-DURATION
081700         VARYING WS-SUB FROM 1 BY 1
081800         UNTIL WS-SUB > MT-ENTRY-COUNT.
081900 2600-EXIT.
082000     EXIT.
082100
082200 2610-ACCUMULATE-DURATIONS.
082300     IF MT-GATEWAY-CODE (WS-SUB) NOT = WS-REQ-GATEWAY-CODE
082400         GO TO 2610-EXIT
082500     END-IF.
082600     IF MT-TIMESTAMP (WS-SUB) < WS-REQ-START-DATE
082700         GO TO 2610-EXIT
082800     END-IF.
082900     IF WS-REQ-END-DATE NOT = SPACES
083000         IF MT-TIMESTAMP (WS-SUB) > WS-REQ-END-DATE
083100             GO TO 2610-EXIT
083200         END-IF
083300     END-IF.
083400     MOVE MT-TIMESTAMP (WS-SUB) TO WS-CONV-TIMESTAMP.
083500     PERFORM 2680-TIMESTAMP-TO-SECONDS
083600         THRU 2680-EXIT.
083700     IF NOT WN-FIRST-DUR-SEEN
083800         SET WN-FIRST-DUR-SEEN TO TRUE
083900         MOVE WS-CONV-SECONDS TO WS-PREV-SECONDS
084000         GO TO 2610-EXIT
084100     END-IF.
084200     COMPUTE WS-DURATION = WS-CONV-SECONDS - WS-PREV-SECONDS.
084300     IF WS-DURATION < ZERO
084400         MOVE ZERO TO WS-DURATION
084500     END-IF.
084600     IF NOT WN-FIRST-DURVAL-SEEN
084700         MOVE WS-DURATION TO WS-MIN-DUR
084800         MOVE WS-DURATION TO WS-MAX-DUR
084900         SET WN-FIRST-DURVAL-SEEN TO TRUE
085000     ELSE
085100         IF WS-DURATION < WS-MIN-DUR
085200             MOVE WS-DURATION TO WS-MIN-DUR
085300         END-IF
085400         IF WS-DURATION > WS-MAX-DUR
085500             MOVE WS-DURATION TO WS-MAX-DUR
085600         END-IF
085700     END-IF.
085800     MOVE WS-CONV-SECONDS TO WS-PREV-SECONDS.
085900 2610-EXIT.
086000     EXIT.
086100 EJECT
086200 2620-ZERO-DUR-BUCKETS.
086300     MOVE ZERO TO GH-HIST-BUCKET (WS-BUCKET-SUB).
086400 2620-EXIT.
086500     EXIT.
086600
086700 2630-PLACE-ONE-DURATION.
086800     IF MT-GATEWAY-CODE (WS-SUB) NOT = WS-REQ-GATEWAY-CODE
086900         GO TO 2630-EXIT
087000     END-IF.
087100     IF MT-TIMESTAMP (WS-SUB) < WS-REQ-START-DATE
087200         GO TO 2630-EXIT
087300     END-IF.
087400     IF WS-REQ-END-DATE NOT = SPACES
087500         IF MT-TIMESTAMP (WS-SUB) > WS-REQ-END-DATE
087600             GO TO 2630-EXIT
087700         END-IF
087800     END-IF.
087900     MOVE MT-TIMESTAMP (WS-SUB) TO WS-CONV-TIMESTAMP.
088000     PERFORM 2680-TIMESTAMP-TO-SECONDS
088100         THRU 2680-EXIT.
088200     IF NOT WN-FIRST-DUR-SEEN
088300         SET WN-FIRST-DUR-SEEN TO TRUE
088400         MOVE WS-CONV-SECONDS TO WS-PREV-SECONDS
088500         GO TO 2630-EXIT
088600     END-IF.
088700     COMPUTE WS-DURATION = WS-CONV-SECONDS - WS-PREV-SECONDS.
088800     IF WS-DURATION < ZERO
088900         MOVE ZERO TO WS-DURATION
089000     END-IF.
089100     MOVE WS-CONV-SECONDS TO WS-PREV-SECONDS.
089200     IF WS-DURATION < WS-MIN-DUR
089300         GO TO 2630-EXIT
089400     END-IF.
089500     IF WS-DURATION > WS-MAX-DUR
089600         GO TO 2630-EXIT
089700     END-IF.
089800* TRUNCATING DIVIDE, NOT ROUNDED -- BUCKET I IS [START,END), SO THE
089900* WHOLE-NUMBER PART OF THE BUCKET POSITION IS THE INDEX, NOT THE
090000* NEAREST INTEGER (REQUEST 61203).
090100     COMPUTE WS-DUR-NUMER = WS-DURATION - WS-MIN-DUR.
090200     DIVIDE WS-DUR-NUMER BY WS-DUR-STEP
090300         GIVING WS-BUCKET-SUB REMAINDER WS-DUR-REM.
090400     ADD 1 TO WS-BUCKET-SUB.
090500     IF WS-BUCKET-SUB > WN-HIST-BUCKETS
090600         MOVE WN-HIST-BUCKETS TO WS-BUCKET-SUB
090700     END-IF.
090800     IF WS-BUCKET-SUB < 1
090900         MOVE 1 TO WS-BUCKET-SUB
091000     END-IF.
091100     ADD 1 TO GH-HIST-BUCKET (WS-BUCKET-SUB).
091200 2630-EXIT.
091300     EXIT.
091400
091500 2631-PLACE-ALL-DUR-BUCKET-ONE.
091600     IF MT-GATEWAY-CODE (WS-SUB) NOT = WS-REQ-GATEWAY-CODE
091700         GO TO 2631-EXIT
091800     END-IF.
091900     IF MT-TIMESTAMP (WS-SUB) < WS-REQ-START-DATE
092000         GO TO 2631-EXIT
092100     END-IF.
092200     IF WS-REQ-END-DATE NOT = SPACES
092300         IF MT-TIMESTAMP (WS-SUB) > WS-REQ-END-DATE
092400             GO TO 2631-EXIT
092500         END-IF
092600     END-IF.
092700     IF NOT WN-FIRST-DUR-SEEN
092800         SET WN-FIRST-DUR-SEEN TO TRUE
092900         GO TO 2631-EXIT
093000     END-IF.
093100     ADD 1 TO GH-HIST-BUCKET (1).
093200 2631-EXIT.
093300     EXIT.
093400 EJECT
093500********************************************************************
093600*    2680 - MANUAL TIMESTAMP-TO-WHOLE-SECONDS CONVERSION.  SHARED   *
093700*    WITH WNNETRPT -- TEXT LIVES IN WNTSCONV, WORK AREA IN WNRECMAX.*
093800********************************************************************
093900 COPY WNTSCONV.
094000 EJECT
094100********************************************************************
094200*    2700 WRITES ONE HEADER RECORD AND ONE DETAIL RECORD PER        *
094300*    SENSOR IN THE GROUP -- THE NATURAL CONTROL BREAK (BUSINESS     *
094400*    RULES - GATEWAY-REPORT-OUT COLUMNS).                          *
094500********************************************************************
094600 2700-WRITE-GATEWAY-REPORT.
094700     PERFORM 2710-WRITE-HEADER
094800         THRU 2710-EXIT.
094900     PERFORM 2720-WRITE-ONE-DETAIL-LINE
095000         VARYING SG-IDX2 FROM 1 BY 1
095100         UNTIL SG-IDX2 > SG-ENTRY-COUNT.
095200 2700-EXIT.
095300     EXIT.
095400
095500 2710-WRITE-HEADER.
095600     MOVE WS-REQ-GATEWAY-CODE TO GH-CODE.
095700     MOVE WS-REQ-START-DATE   TO GH-START-DATE.
095800     MOVE WS-REQ-END-DATE     TO GH-END-DATE.
095900     MOVE WS-BATTERY-CHARGE   TO GH-BATTERY-CHARGE-PCT.
096000     WRITE GATEWAY-REPORT-OUT-REC FROM GW-HEADER-RECORD.
096100     IF WN-GWYRPT-STATUS NOT = '00'
096200         DISPLAY MSG01-IO-ERROR ' GWYRPT   ' WN-GWYRPT-STATUS
096300         GO TO EOJ99-ABEND
096400     END-IF.
096500 2710-EXIT.
096600     EXIT.
096700
096800 2720-WRITE-ONE-DETAIL-LINE.
096900     MOVE SPACES              TO GW-DETAIL-RECORD.
097000     MOVE 'D'                 TO GD-REC-TYPE.
097100     MOVE SG-CODE (SG-IDX2)   TO GD-SENSOR-CODE.
097200     MOVE SG-LOAD-RATIO (SG-IDX2) TO GD-SENSOR-LOAD-RATIO.
097300     WRITE GATEWAY-REPORT-OUT-REC FROM GW-DETAIL-RECORD.
097400     IF WN-GWYRPT-STATUS NOT = '00'
097500         DISPLAY MSG01-IO-ERROR ' GWYRPT   ' WN-GWYRPT-STATUS
097600         GO TO EOJ99-ABEND
097700     END-IF.
097800 2720-EXIT.
097900     EXIT.
098000 EJECT
098100********************************************************************
098200*                     END OF JOB PARAGRAPHS                       *
098300********************************************************************
098400 2900-CLOSE-FILES.
098500     CLOSE GATEWAY-REQUEST.
098600     CLOSE GATEWAY-MASTER.
098700     CLOSE PARAMETER-MASTER.
098800* MEASUREMENT-STORE WAS ALREADY CLOSED BY THE SORT INPUT
098900* PROCEDURE (2061) -- NOT REPEATED HERE.
099000     CLOSE GATEWAY-REPORT-OUT.
099100     DISPLAY 'WNGWYRPT PROCESSING COMPLETE'.
099200     DISPLAY 'REQUEST CARDS READ:    ' WS-CARDS-READ-CNTR.
099300     DISPLAY 'REPORTS WRITTEN:       ' WS-RPTS-WRITTEN-CNTR.
099400     DISPLAY 'REQUEST CARDS REJECTED:' WS-CARDS-REJ-CNTR.
099500 2900-EXIT.
099600     EXIT.
099700 EJECT
099800********************************************************************
099900*                     9xxx  VALIDATION TEXT                       *
100000********************************************************************
100100 COPY WNVALIDT.
100200 EJECT
100300********************************************************************
100400*                     ABEND PARAGRAPH                             *
100500********************************************************************
100600 EOJ99-ABEND.
100700     DISPLAY 'WNGWYRPT PROGRAM ABENDING DUE TO ERROR'.
100800     CLOSE GATEWAY-REQUEST GATEWAY-MASTER PARAMETER-MASTER
100900         GATEWAY-REPORT-OUT.
101000     MOVE +16 TO RETURN-CODE.
101100     GOBACK.
101200 EOJ99-EXIT.
101300     EXIT.
