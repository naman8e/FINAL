000100********************************************************************
000200*                                                                  *
000300*    WNSENOUT  --  SENSOR-REPORT-OUT RECORD                        *
000400*                                                                  *
000500*    ONE RECORD PER SENSOR-REPORT REQUEST.  NO CONTROL BREAK --    *
000600*    N IS ITSELF THE REQUEST TOTAL.                                *
000700*                                                                  *
000800*    Vers. | Datum      | von  | Kommentar                        *
000900*    ------|------------|------|----------------------------------*
001000*    A.00  | 2007-04-20 | rjf  | Neuerstellung fuer WN-Serie      *
001100*                                                                  *
001200********************************************************************
001300 01  SR-RECORD.
001400     05  SR-CODE                     PIC X(08).
001500     05  SR-START-DATE                PIC X(19).
001600     05  SR-END-DATE                  PIC X(19).
001700     05  SR-N                        PIC 9(09).
001800     05  SR-MEAN                     PIC S9(06)V9(04) COMP-3.
001900     05  SR-VARIANCE                  PIC S9(06)V9(04) COMP-3.
002000     05  SR-STD-DEV                   PIC S9(06)V9(04) COMP-3.
002100     05  SR-MIN-VALUE                 PIC S9(06)V9(04) COMP-3.
002200     05  SR-MAX-VALUE                 PIC S9(06)V9(04) COMP-3.
002300     05  SR-OUTLIER-COUNT             PIC 9(06).
002400     05  SR-HISTOGRAM.
002500         10  SR-HIST-BUCKET OCCURS 20 TIMES
002600                                     PIC 9(09).
002700     05  FILLER                       PIC X(30).
