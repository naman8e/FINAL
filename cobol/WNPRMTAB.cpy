000100********************************************************************
000200*                                                                  *
000300*    WNPRMTAB  --  PARAMETER MASTER RECORD AND LOOKUP TABLE        *
000400*                                                                  *
000500*    GATEWAY-SCOPED KEY/VALUE CONFIGURATION (EXPECTED_MEAN,        *
000600*    EXPECTED_STD_DEV, BATTERY_CHARGE, PLUS WHATEVER ELSE THE      *
000700*    FIELD SENDS UP THAT WE DO NOT CONSUME).  KEY IS COMPOSITE     *
000800*    (GATEWAY-CODE + CODE) SO THE TABLE IS WALKED WITH A PLAIN     *
000900*    SEARCH, NOT SEARCH ALL.                                       *
001000*                                                                  *
001100*    Vers. | Datum      | von  | Kommentar                        *
001200*    ------|------------|------|----------------------------------*
001300*    A.00  | 2007-04-14 | rjf  | Neuerstellung fuer WN-Serie      *
001400*                                                                  *
001500********************************************************************
001600 01  PM-PARAMETER-RECORD.
001700     05  PM-GATEWAY-CODE              PIC X(07).
001800     05  PM-CODE                      PIC X(20).
001900     05  PM-NUMERIC-VALUE             PIC S9(06)V9(04) COMP-3.
002000     05  FILLER                       PIC X(09).
002100
002200 01  WN-PARAMETER-TABLE.
002300     05  PT-ENTRY-COUNT               PIC S9(4) COMP VALUE +0.
002400     05  PT-ENTRY OCCURS 1 TO WN-MAX-PARAMETERS TIMES
002500             DEPENDING ON PT-ENTRY-COUNT
002600             INDEXED BY PT-IDX.
002700         10  PT-GATEWAY-CODE           PIC X(07).
002800         10  PT-CODE                   PIC X(20).
002900         10  PT-NUMERIC-VALUE          PIC S9(06)V9(04) COMP-3.
