000100********************************************************************
000200*                                                                  *
000300*    WNOPRTAB  --  OPERATOR MASTER AND NETWORK/OPERATOR LINK       *
000400*                                                                  *
000500*    OPERATORS ARE ASSOCIATED TO NETWORKS MANY-TO-MANY THROUGH THE *
000600*    LINK TABLE.  BOTH ARE LOADED AT START-OF-RUN AND WALKED WITH  *
000700*    A PLAIN SEARCH (THE LINK KEY IS COMPOSITE).                   *
000800*                                                                  *
000900*    Vers. | Datum      | von  | Kommentar                        *
001000*    ------|------------|------|----------------------------------*
001100*    A.00  | 2007-04-17 | rjf  | Neuerstellung fuer WN-Serie      *
001200*                                                                  *
001300********************************************************************
001400 01  OP-OPERATOR-RECORD.
001500     05  OP-EMAIL                    PIC X(100).
001600     05  OP-FIRST-NAME                PIC X(40).
001700     05  OP-LAST-NAME                 PIC X(40).
001800     05  OP-PHONE-NUMBER              PIC X(20).
001900     05  FILLER                      PIC X(08).
002000
002100 01  WN-OPERATOR-TABLE.
002200     05  OT-ENTRY-COUNT               PIC S9(4) COMP VALUE +0.
002300     05  OT-ENTRY OCCURS 1 TO WN-MAX-OPERATORS TIMES
002400             DEPENDING ON OT-ENTRY-COUNT
002500             ASCENDING KEY IS OT-EMAIL
002600             INDEXED BY OT-IDX.
002700         10  OT-EMAIL                 PIC X(100).
002800         10  OT-FIRST-NAME            PIC X(40).
002900         10  OT-LAST-NAME             PIC X(40).
003000
003100 01  NL-NETWORK-OPERATOR-LINK.
003200     05  NL-NETWORK-CODE              PIC X(06).
003300     05  NL-EMAIL                     PIC X(100).
003400     05  FILLER                      PIC X(10).
003500
003600 01  WN-LINK-TABLE.
003700     05  LT-ENTRY-COUNT               PIC S9(4) COMP VALUE +0.
003800     05  LT-ENTRY OCCURS 1 TO WN-MAX-LINKS TIMES
003900             DEPENDING ON LT-ENTRY-COUNT
004000             INDEXED BY LT-IDX.
004100         10  LT-NETWORK-CODE           PIC X(06).
004200         10  LT-EMAIL                  PIC X(100).
