000100********************************************************************
000200*                                                                  *
000300*    WNTHRTAB  --  THRESHOLD MASTER RECORD AND LOOKUP TABLE        *
000400*                                                                  *
000500*    ONE-TO-ONE WITH SN-SENSOR-RECORD.  LOADED AND HELD SORTED     *
000600*    ASCENDING ON TH-SENSOR-CODE, PROBED WITH SEARCH ALL.          *
000700*                                                                  *
000800*    Vers. | Datum      | von  | Kommentar                        *
000900*    ------|------------|------|----------------------------------*
001000*    A.00  | 2007-04-14 | rjf  | Neuerstellung fuer WN-Serie      *
001100*                                                                  *
001200********************************************************************
001300 01  TH-THRESHOLD-RECORD.
001400     05  TH-SENSOR-CODE               PIC X(08).
001500     05  TH-TYPE                      PIC X(15).
001600         88  TH-GREATER-THAN           VALUE 'GREATER_THAN   '.
001700         88  TH-LESS-THAN              VALUE 'LESS_THAN      '.
001800         88  TH-GREATER-OR-EQUAL       VALUE 'GREATER_OR_EQUA'.
001900         88  TH-LESS-OR-EQUAL          VALUE 'LESS_OR_EQUAL  '.
002000         88  TH-EQUAL                  VALUE 'EQUAL          '.
002100         88  TH-NOT-EQUAL              VALUE 'NOT_EQUAL      '.
002200     05  TH-THRESHOLD-VALUE            PIC S9(06)V9(04) COMP-3.
002300     05  FILLER                       PIC X(08).
002400
002500 01  WN-THRESHOLD-TABLE.
002600     05  TT-ENTRY-COUNT               PIC S9(4) COMP VALUE +0.
002700     05  TT-ENTRY OCCURS 1 TO WN-MAX-SENSORS TIMES
002800             DEPENDING ON TT-ENTRY-COUNT
002900             ASCENDING KEY IS TT-SENSOR-CODE
003000             INDEXED BY TT-IDX.
003100         10  TT-SENSOR-CODE            PIC X(08).
003200         10  TT-TYPE                   PIC X(15).
003300         10  TT-THRESHOLD-VALUE        PIC S9(06)V9(04) COMP-3.
