000100********************************************************************
000200*                                                                  *
000300*    WNTSCONV  --  SHARED TIMESTAMP-TO-SECONDS CONVERSION          *
000400*                                                                  *
000500*    PROCEDURE-DIVISION-TEXT COPY MEMBER -- PASTED INTO THE         *
000600*    PROCEDURE DIVISION OF EVERY WN-PREFIXED PROGRAM THAT HAS TO    *
000700*    MEASURE A SPAN BETWEEN TWO 19-BYTE ISO TIMESTAMPS.  THIS       *
000800*    SHOP'S COMPILER HAS NO DATE INTRINSICS, SO 2680 TURNS A        *
000900*    TIMESTAMP INTO A WHOLE-SECOND COUNT BY A MANUAL DAY-NUMBER     *
001000*    CALCULATION (YEAR*365 + LEAP DAYS + CUMULATIVE MONTH DAYS +    *
001100*    DAY-OF-MONTH), THE SAME WAY THIS SHOP'S OLDER DATE-CONVERSION  *
001200*    ROUTINES DO IT.  ONLY DIFFERENCES BETWEEN TWO SUCH COUNTS ARE  *
001300*    EVER USED, SO THE FIXED POINT THE COUNT IS MEASURED FROM       *
001400*    DOES NOT MATTER.  CALLER LOADS WS-CONV-TIMESTAMP (SEE          *
001500*    WNRECMAX) AND PERFORMS 2680 THRU 2680-EXIT; RESULT COMES       *
001600*    BACK IN WS-CONV-SECONDS.                                      *
001700*                                                                  *
001800*    Vers. | Datum      | von  | Kommentar                        *
001900*    ------|------------|------|----------------------------------*
002000*    A.00  | 2005-08-16 | mwt  | Neuerstellung - Request 44781     *
002100*    A.01  | 2011-11-22 | kjh  | Herausgezogen aus WNGWYRPT, jetzt *
002200*                               gemeinsam mit WNNETRPT genutzt    *
002300*                                                                  *
002400********************************************************************
002500 2680-TIMESTAMP-TO-SECONDS.
002600     MOVE WS-CONV-TIMESTAMP (1:4)  TO WS-TS-YEAR.
002700     MOVE WS-CONV-TIMESTAMP (6:2)  TO WS-TS-MONTH.
002800     MOVE WS-CONV-TIMESTAMP (9:2)  TO WS-TS-DAY.
002900     MOVE WS-CONV-TIMESTAMP (12:2) TO WS-TS-HOUR.
003000     MOVE WS-CONV-TIMESTAMP (15:2) TO WS-TS-MINUTE.
003100     MOVE WS-CONV-TIMESTAMP (18:2) TO WS-TS-SECOND.
003200     DIVIDE WS-TS-YEAR BY 4   GIVING WS-TS-YEAR-DIV4
003300         REMAINDER WS-TS-LEAP-R4.
003400     DIVIDE WS-TS-YEAR BY 100 GIVING WS-TS-DIV-DUMMY
003500         REMAINDER WS-TS-LEAP-R100.
003600     DIVIDE WS-TS-YEAR BY 400 GIVING WS-TS-DIV-DUMMY
003700         REMAINDER WS-TS-LEAP-R400.
003800     SET WS-TS-IS-LEAP-YEAR TO FALSE.
003900     IF WS-TS-LEAP-R4 = 0
004000         AND (WS-TS-LEAP-R100 NOT = 0 OR WS-TS-LEAP-R400 = 0)
004100         SET WS-TS-IS-LEAP-YEAR TO TRUE
004200     END-IF.
004300     COMPUTE WS-TS-DAYS = (WS-TS-YEAR * 365) + WS-TS-YEAR-DIV4
004400         + WN-MONTH-DAYS (WS-TS-MONTH) + WS-TS-DAY.
004500     IF WS-TS-IS-LEAP-YEAR AND WS-TS-MONTH > 2
004600         ADD 1 TO WS-TS-DAYS
004700     END-IF.
004800     COMPUTE WS-CONV-SECONDS = (WS-TS-DAYS * 86400)
004900         + (WS-TS-HOUR * 3600) + (WS-TS-MINUTE * 60) + WS-TS-SECOND.
005000 2680-EXIT.
005100     EXIT.
